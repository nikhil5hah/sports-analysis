000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  RALYCALC.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 09/10/97.
000600 DATE-COMPILED. 09/10/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM BUILDS THE REST-PERIOD AND RALLY LISTS
001300*          FOR ONE SQUASH SESSION FROM THE PREPROCESSED SAMPLE
001400*          FILE.  A REST PERIOD IS A LOW-HEART-RATE RUN; A RALLY
001500*          IS A HIGH-HEART-RATE RUN.  BOTH SHARE THE SAME
001600*          BASELINE/THRESHOLD/RUN-LENGTH MACHINERY (U3C), JUST
001700*          POINTED IN OPPOSITE DIRECTIONS.
001800*
001900*          GAME BREAKS (REST PERIODS OVER 2.0 MINUTES) DRIVE THE
002000*          NUMBER-OF-GAMES METRIC (U3D); THE RALLY LIST DRIVES
002100*          NUMBER-OF-RALLIES (U3E) AND FEEDS SESSRPT'S LONGEST-
002200*          RALLY/RALLIES-PER-GAME WORK.  EACH REST PERIOD ALSO
002300*          CARRIES ITS OWN RECOVERY RATE (U5A).
002400*
002500*          INPUT FILE              -   DDS0001.SAMPPRP
002600*          WORK FILE PRODUCED      -   DDS0001.RALYWORK
002700*          METRIC FILE PRODUCED    -   DDS0001.METROUT
002800*          DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100*CHANGE LOG.
003200*   09/10/97  RTW  ORIGINAL - REST PERIODS AND GAME COUNT ONLY
003300*   09/22/97  RTW  ADDED RALLY LIST AND RALLY COUNT (U3E)
003400*   10/02/97  RTW  ADDED PER-PERIOD RECOVERY RATE (U5A)
003500*   06/07/99  RTW  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
003600*                  NO CHANGE REQUIRED, LOGGED FOR THE AUDIT
003610*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
003620*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
003630*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
003700******************************************************************
003800
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT SAMPPRP
005200     ASSIGN TO UT-S-SAMPPRP
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT RALYWORK-FILE
005700     ASSIGN TO UT-S-RALYWK
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT METROUT
006200     ASSIGN TO UT-S-METROUT
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 130 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(130).
007500
007600 FD  SAMPPRP
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 54 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SAMPPRP-REC.
008200 01  SAMPPRP-REC.
008300     COPY SAMPPRP.
008400
008500 FD  RALYWORK-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 40 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS RALYWORK-REC.
009100 01  RALYWORK-REC.
009200     COPY RALYWORK.
009300
009400 FD  METROUT
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 76 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS METROUT-REC.
010000 01  METROUT-REC.
010100     COPY METRCREC.
010200
010300 WORKING-STORAGE SECTION.
010310
010320 77  WS-DATE                     PIC 9(6).
010330 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
010340     88  NO-MORE-DATA            VALUE "N".
010400
010500 01  FILE-STATUS-CODES.
010600     05  OFCODE                  PIC X(2).
010700         88  CODE-WRITE          VALUE SPACES.
010800     05  FILLER                  PIC X(02).
010900
011000* IN-MEMORY SESSION TABLE - LOADED ONCE, SCANNED REPEATEDLY BY
011100* EVERY DETECTOR PARAGRAPH IN THIS PROGRAM.
011200 01  SAMPLE-TABLE.
011300     05  SAMPLE-ENTRY OCCURS 1 TO 10000 TIMES
011400                 DEPENDING ON WK-SAMPLE-COUNT
011500                 INDEXED BY SAMP-IDX.
011600         COPY SAMPPRP.
011700
011800* ONE ENTRY PER REST PERIOD/RALLY FOUND - HELD IN MEMORY UNTIL
011900* THE GAME/RALLY COUNTS ARE KNOWN, THEN SPOOLED TO RALYWORK.
012000 01  PERIOD-TABLE.
012100     05  PERIOD-ENTRY OCCURS 1 TO 3000 TIMES
012200                 DEPENDING ON WK-REST-PERIOD-COUNT
012300                 INDEXED BY PER-IDX.
012400         COPY RALYWORK.
012500
012600 01  RALLY-TABLE.
012700     05  RALLY-ENTRY OCCURS 1 TO 3000 TIMES
012800                 DEPENDING ON WK-RALLY-COUNT
012900                 INDEXED BY RLY-IDX.
013000         COPY RALYWORK.
013100
013200* CALL LINKAGE FOR STATCALC - MUST MATCH STATCALC'S OWN LINKAGE
013300* SECTION LAYOUT BYTE FOR BYTE (SEE STATCALC REMARKS).
013400 01  STAT-REQUEST-REC.
013500     05  STAT-FUNCTION-SW            PIC X(1).
013600         88  STAT-CALC-MEAN          VALUE '1'.
013700         88  STAT-CALC-STDDEV        VALUE '2'.
013800         88  STAT-CALC-PERCENTILE    VALUE '3'.
013900         88  STAT-CALC-REGRESSION    VALUE '4'.
014000     05  STAT-VALUE-COUNT            PIC 9(5) COMP.
014100     05  STAT-PERCENTILE-RANK        PIC 9V9(2).
014200     05  STAT-MEAN-RESULT            PIC S9(5)V9(4) COMP-3.
014300     05  STAT-STDDEV-RESULT          PIC S9(5)V9(4) COMP-3.
014400     05  STAT-PERCENTILE-RESULT      PIC S9(5)V9(4) COMP-3.
014500     05  STAT-REGRESSION-RESULTS.
014600         10  STAT-SLOPE-RESULT       PIC S9(5)V9(6) COMP-3.
014700         10  STAT-INTERCEPT-RESULT   PIC S9(7)V9(4) COMP-3.
014800         10  STAT-CORREL-RESULT      PIC S9V9(4) COMP-3.
014900     05  STAT-REGRESSION-RAW REDEFINES STAT-REGRESSION-RESULTS
015000                                      PIC X(15).
015100     05  STAT-RETURN-CD              PIC 9(4) COMP.
015200     05  FILLER                      PIC X(04).
015300
015400 01  STAT-VALUE-TABLE.
015500     05  FILLER                      PIC X(01).
015600     05  STAT-VALUE OCCURS 1 TO 10000 TIMES
015700                    DEPENDING ON STAT-VALUE-COUNT
015800                    PIC S9(5)V9(3) COMP-3.
015900
016000 01  RALY-WORK-FIELDS.
016100     05  WK-MEAN-TIME-DIFF       PIC S9(5)V9(4) COMP-3.
016200     05  WK-MAX-HR-SESSION       PIC 9(3) COMP.
016300     05  WK-BASELINE-HR          PIC S9(5)V9(4) COMP-3.
016400     05  WK-REST-THRESHOLD       PIC S9(5)V9(4) COMP-3.
016500     05  WK-RALLY-THRESHOLD      PIC S9(5)V9(4) COMP-3.
016600     05  WK-HR-COMPLETENESS      PIC 9V9(2) COMP-3.
016700     05  WK-RUN-START            PIC 9(6) COMP.
016800     05  WK-RUN-LENGTH           PIC 9(6) COMP.
016900     05  WK-DURATION-MIN         PIC S9(5)V9(2) COMP-3.
017000     05  WK-RUN-SUM-HR           PIC 9(9) COMP.
017100     05  WK-RUN-MAX-HR           PIC 9(3) COMP.
017200     05  WK-RUN-MIN-HR           PIC 9(3) COMP.
017300     05  WK-WARMUP-END-IDX       PIC 9(6) COMP.
017400     05  WK-WARMUP-BASELINE      PIC S9(5)V9(4) COMP-3.
017500     05  WK-WARMUP-THRESHOLD     PIC S9(5)V9(4) COMP-3.
017600     05  WK-WARMUP-SCAN-LIMIT    PIC 9(6) COMP.
017700     05  WK-RALLY-START-IDX      PIC 9(6) COMP.
017800     05  WK-RATIO-CHECK          PIC S9(5)V9(4) COMP-3.
017900     05  FILLER                  PIC X(04).
018000
018100* RAW-BYTES VIEW OF THE WORK FIELDS - USED BY THE ABEND DUMP
018200* FORMATTER WHEN A BAD-DATA CONDITION TRIPS OVER THIS PROGRAM.
018300 01  RALY-WORK-FIELDS-R REDEFINES RALY-WORK-FIELDS.
018400     05  WK-RALY-RAW-BYTES       PIC X(66).
018500     05  FILLER                  PIC X(04).
018600
018700 01  COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  WK-SAMPLE-COUNT         PIC 9(5) COMP.
018900     05  WK-REST-PERIOD-COUNT    PIC 9(5) COMP.
019000     05  WK-RALLY-COUNT          PIC 9(5) COMP.
019100     05  WK-GAME-BREAK-COUNT     PIC 9(5) COMP.
019200     05  WK-HR-MISSING-COUNT     PIC 9(5) COMP.
019300     05  WK-INDEX-I              PIC 9(6) COMP.
019400     05  WK-SCAN-IDX             PIC 9(6) COMP.
019500     05  WK-NUMBER-OF-GAMES      PIC 9(5) COMP.
019600     05  RECORDS-READ            PIC 9(7) COMP.
019700     05  FILLER                  PIC X(04).
019800
019900* RAW-BYTES VIEW OF THE COUNTER BLOCK - SAME DEBUG-DUMP TRICK
020000* USED IN EVERY PROGRAM IN THE SUITE.
020100 01  COUNTERS-IDXS-AND-ACCUMULATORS-R
020200                 REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
020300     05  WK-CTR-RAW-BYTES        PIC X(38).
020400     05  FILLER                  PIC X(04).
020500
020600 01  MISC-WS-FLDS.
020700     05  PARA-NAME               PIC X(28) VALUE SPACES.
020800     05  FILLER                  PIC X(02).
020900
021000 01  FLAGS-AND-SWITCHES.
021300     05  IN-REST-RUN-SW          PIC X(01) VALUE "N".
021400         88  IN-REST-RUN         VALUE "Y".
021500     05  IN-RALLY-RUN-SW         PIC X(01) VALUE "N".
021600         88  IN-RALLY-RUN        VALUE "Y".
021700     05  WARMUP-DETECTED-SW      PIC X(01) VALUE "N".
021800         88  WARMUP-WAS-DETECTED VALUE "Y".
021900     05  FILLER                  PIC X(02).
022000
022100 01  ZERO-VAL                    PIC 9(1) COMP VALUE ZERO.
022200 01  ONE-VAL                     PIC 9(1) COMP VALUE 1.
022300
022400 COPY ABENDREC.
022500
022600 PROCEDURE DIVISION.
022700 0000-MAIN-PROCESS.
022800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
022900     PERFORM 200-CALC-SESSION-BASELINE THRU 200-EXIT.
023000     PERFORM 300-BUILD-REST-PERIODS THRU 300-EXIT.
023100     PERFORM 400-COUNT-GAMES THRU 400-EXIT.
023200     PERFORM 600-BUILD-RALLIES THRU 600-EXIT.
023300     PERFORM 700-SPOOL-PERIOD-TABLE THRU 700-EXIT.
023400     PERFORM 710-SPOOL-RALLY-TABLE THRU 710-EXIT.
023500     PERFORM 999-CLEANUP THRU 999-EXIT.
023600     MOVE ZERO TO RETURN-CODE.
023700     GOBACK.
023800
023900 000-HOUSEKEEPING.
024000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
024100     DISPLAY "******** BEGIN JOB RALYCALC ********".
024110     ACCEPT WS-DATE FROM DATE.
024200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024300     MOVE ZERO TO WK-MAX-HR-SESSION.
024400     PERFORM 800-OPEN-FILES THRU 800-EXIT.
024500     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
024600     IF NO-MORE-DATA
024700         MOVE "EMPTY PREPROCESSED SAMPLE FILE" TO ABEND-REASON
024800         GO TO 1000-ABEND-RTN
024900     END-IF.
025000     PERFORM 100-LOAD-TABLE-LOOP THRU 100-EXIT
025100             UNTIL NO-MORE-DATA.
025200     IF WK-SAMPLE-COUNT > 1
025300         COMPUTE WK-MEAN-TIME-DIFF =
025400             SP-CUMULATIVE-TIME(WK-SAMPLE-COUNT) /
025500             (WK-SAMPLE-COUNT - 1)
025600     ELSE
025700         MOVE ZERO TO WK-MEAN-TIME-DIFF
025800     END-IF.
025900     COMPUTE WK-HR-COMPLETENESS ROUNDED =
026000         (WK-SAMPLE-COUNT - WK-HR-MISSING-COUNT) / WK-SAMPLE-COUNT.
026100 000-EXIT.
026200     EXIT.
026300
026400 100-LOAD-TABLE-LOOP.
026500     ADD +1 TO WK-SAMPLE-COUNT.
026600     MOVE SAMPPRP-REC TO SAMPLE-ENTRY(WK-SAMPLE-COUNT).
026700     IF SP-HR-WAS-MISSING(WK-SAMPLE-COUNT)
026800         ADD +1 TO WK-HR-MISSING-COUNT
026900     END-IF.
027000     IF SP-HEART-RATE(WK-SAMPLE-COUNT) > WK-MAX-HR-SESSION
027100         MOVE SP-HEART-RATE(WK-SAMPLE-COUNT) TO WK-MAX-HR-SESSION
027200     END-IF.
027300     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
027400 100-EXIT.
027500     EXIT.
027600
027700* BASELINE-HR (U3C) - 20TH PERCENTILE OF HR ACROSS THE WHOLE
027800* SESSION.  DRIVES THE REST-PERIOD THRESHOLD (U3C/U3D).
027900 200-CALC-SESSION-BASELINE.
028000     MOVE "200-CALC-SESSION-BASELINE" TO PARA-NAME.
028100     MOVE WK-SAMPLE-COUNT TO STAT-VALUE-COUNT.
028200     PERFORM 205-COPY-HR-TO-STAT
028300         VARYING WK-INDEX-I FROM 1 BY 1
028400         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
028500     MOVE .20 TO STAT-PERCENTILE-RANK.
028600     SET STAT-CALC-PERCENTILE TO TRUE.
028700     CALL "STATCALC" USING STAT-REQUEST-REC, STAT-VALUE-TABLE.
028800     MOVE STAT-PERCENTILE-RESULT TO WK-BASELINE-HR.
028900     COMPUTE WK-REST-THRESHOLD =
029000         WK-BASELINE-HR +
029100         ((WK-MAX-HR-SESSION - WK-BASELINE-HR) * .15).
029200 200-EXIT.
029300     EXIT.
029400
029500 205-COPY-HR-TO-STAT.
029600     MOVE SP-HEART-RATE(WK-INDEX-I) TO STAT-VALUE(WK-INDEX-I).
029700
029800* REST-PERIOD DETECTION (U3C) - A MAXIMAL RUN OF 3 OR MORE
029900* CONSECUTIVE SAMPLES BELOW THE REST THRESHOLD.  A RUN STILL
030000* OPEN AT END-OF-TABLE IS CLOSED OUT THE SAME AS ANY OTHER.
030100 300-BUILD-REST-PERIODS.
030200     MOVE "300-BUILD-REST-PERIODS" TO PARA-NAME.
030300     MOVE "N" TO IN-REST-RUN-SW.
030400     PERFORM 310-SCAN-ONE-FOR-REST
030500         VARYING WK-INDEX-I FROM 1 BY 1
030600         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
030700     IF IN-REST-RUN
030800         PERFORM 320-CLOSE-REST-RUN
030900     END-IF.
031000 300-EXIT.
031100     EXIT.
031200
031300 310-SCAN-ONE-FOR-REST.
031400     IF SP-HEART-RATE(WK-INDEX-I) < WK-REST-THRESHOLD
031500         IF NOT IN-REST-RUN
031600             MOVE WK-INDEX-I TO WK-RUN-START
031700             MOVE "Y" TO IN-REST-RUN-SW
031800         END-IF
031900     ELSE
032000         IF IN-REST-RUN
032100             PERFORM 320-CLOSE-REST-RUN
032200         END-IF
032300     END-IF.
032400
032500 320-CLOSE-REST-RUN.
032600     COMPUTE WK-RUN-LENGTH = WK-INDEX-I - WK-RUN-START.
032700     IF SP-HEART-RATE(WK-INDEX-I) < WK-REST-THRESHOLD
032800         ADD +1 TO WK-RUN-LENGTH
032900     END-IF.
033000     IF WK-RUN-LENGTH >= 3
033100         PERFORM 330-SUMMARIZE-RUN THRU 330-EXIT
033200         ADD +1 TO WK-REST-PERIOD-COUNT
033300         MOVE "R" TO RW-RECORD-TYPE(WK-REST-PERIOD-COUNT)
033400                      IN PERIOD-TABLE
033500         MOVE WK-REST-PERIOD-COUNT
033600                      TO RW-SEQ-NBR(WK-REST-PERIOD-COUNT)
033700                      IN PERIOD-TABLE
033800         MOVE WK-RUN-START TO
033900              RW-START-INDEX(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE
034000         MOVE WK-INDEX-I TO
034100              RW-END-INDEX(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE
034200         PERFORM 340-FINISH-REST-ENTRY
034300     END-IF.
034400     MOVE "N" TO IN-REST-RUN-SW.
034500
034600* AVERAGE/MAX/MIN HR AND DURATION OVER THE RUN JUST CLOSED -
034700* SHARED BY BOTH THE REST-PERIOD AND RALLY SUMMARIES.
034800 330-SUMMARIZE-RUN.
034900     MOVE ZERO TO WK-RUN-SUM-HR.
035000     MOVE ZERO TO WK-RUN-MAX-HR.
035100     MOVE 999 TO WK-RUN-MIN-HR.
035200     PERFORM 335-ACCUM-ONE-SAMPLE
035300         VARYING WK-SCAN-IDX FROM WK-RUN-START BY 1
035400         UNTIL WK-SCAN-IDX > WK-INDEX-I.
035500     COMPUTE WK-DURATION-MIN ROUNDED =
035600         (WK-RUN-LENGTH * WK-MEAN-TIME-DIFF) / 60.
035700 330-EXIT.
035800     EXIT.
035900
036000 335-ACCUM-ONE-SAMPLE.
036100     ADD SP-HEART-RATE(WK-SCAN-IDX) TO WK-RUN-SUM-HR.
036200     IF SP-HEART-RATE(WK-SCAN-IDX) > WK-RUN-MAX-HR
036300         MOVE SP-HEART-RATE(WK-SCAN-IDX) TO WK-RUN-MAX-HR
036400     END-IF.
036500     IF SP-HEART-RATE(WK-SCAN-IDX) < WK-RUN-MIN-HR
036600         MOVE SP-HEART-RATE(WK-SCAN-IDX) TO WK-RUN-MIN-HR
036700     END-IF.
036800
036900* FILLS IN THE REST OF THE PERIOD-TABLE ENTRY - HR STATS, BREAK
037000* CLASS (U3D GAME/RALLY BREAK) AND RECOVERY RATE (U5A).
037100 340-FINISH-REST-ENTRY.
037200     MOVE WK-DURATION-MIN
037300          TO RW-DURATION-MIN(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE.
037400     COMPUTE RW-AVG-HR(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE
037500             ROUNDED = WK-RUN-SUM-HR / WK-RUN-LENGTH.
037600     MOVE WK-RUN-MAX-HR
037700          TO RW-MAX-HR(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE.
037800     MOVE WK-RUN-MIN-HR
037900          TO RW-MIN-HR(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE.
038000     MOVE ZERO TO RW-INTENSITY(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE.
038100     EVALUATE TRUE
038200         WHEN WK-DURATION-MIN > 2.0
038300             MOVE "G" TO RW-BREAK-CLASS(WK-REST-PERIOD-COUNT)
038400                          IN PERIOD-TABLE
038500             ADD +1 TO WK-GAME-BREAK-COUNT
038600         WHEN WK-DURATION-MIN < 0.5
038700             MOVE "S" TO RW-BREAK-CLASS(WK-REST-PERIOD-COUNT)
038800                          IN PERIOD-TABLE
038900         WHEN OTHER
039000             MOVE " " TO RW-BREAK-CLASS(WK-REST-PERIOD-COUNT)
039100                          IN PERIOD-TABLE
039200     END-EVALUATE.
039300     IF WK-RUN-LENGTH >= 2 AND WK-DURATION-MIN NOT = ZERO
039400         COMPUTE RW-RECOVERY-RATE(WK-REST-PERIOD-COUNT)
039500                 IN PERIOD-TABLE ROUNDED =
039600             (SP-HEART-RATE(WK-RUN-START) -
039700              SP-HEART-RATE(WK-INDEX-I)) / WK-DURATION-MIN
039800     ELSE
039900         MOVE ZERO TO
040000             RW-RECOVERY-RATE(WK-REST-PERIOD-COUNT) IN PERIOD-TABLE
040100     END-IF.
040200
040300* NUMBER-OF-GAMES (U3D) - GAME-BREAK COUNT PLUS ONE.  NEEDS AT
040400* LEAST 50 HR SAMPLES AND AT LEAST ONE REST PERIOD ON FILE.
040500 400-COUNT-GAMES.
040600     MOVE "400-COUNT-GAMES" TO PARA-NAME.
040700     MOVE SPACES TO MR-ERROR-TEXT-MSG.
040800     IF WK-SAMPLE-COUNT < 50 OR WK-REST-PERIOD-COUNT = ZERO
040900         MOVE ZERO TO WK-NUMBER-OF-GAMES
041000         MOVE ZERO TO MR-CONFIDENCE
041100         MOVE "INSUFFICIENT HEART RATE DATA" TO MR-ERROR-TEXT-MSG
041200     ELSE
041300         COMPUTE WK-NUMBER-OF-GAMES = WK-GAME-BREAK-COUNT + 1
041400         COMPUTE WK-RATIO-CHECK = WK-NUMBER-OF-GAMES / 5
041500         IF WK-RATIO-CHECK > 1.0
041600             MOVE 1.0 TO WK-RATIO-CHECK
041700         END-IF
041800         COMPUTE MR-CONFIDENCE ROUNDED =
041900             WK-HR-COMPLETENESS * WK-RATIO-CHECK
042000         IF MR-CONFIDENCE > 1.00
042100             MOVE 1.00 TO MR-CONFIDENCE
042200         END-IF
042300     END-IF.
042400     MOVE "NUMBER-OF-GAMES" TO MR-METRIC-NAME.
042500     MOVE WK-NUMBER-OF-GAMES TO MR-METRIC-VALUE.
042600     WRITE METROUT-REC.
042700 400-EXIT.
042800     EXIT.
042900
043000* PRIVATE COPY OF THE U3A WARM-UP-END RULE - USED ONLY TO SET
043100* THE RALLY-DETECTION WINDOW (U3E), NEVER WRITTEN AS A METRIC
043200* OF ITS OWN (SESSRPT OWNS THE WARM-UP-LENGTH METRIC).
043300 500-FIND-WARMUP-END.
043400     MOVE "500-FIND-WARMUP-END" TO PARA-NAME.
043500     MOVE "N" TO WARMUP-DETECTED-SW.
043600     IF WK-SAMPLE-COUNT < 10
043700         MOVE ZERO TO WK-WARMUP-END-IDX
043800     ELSE
043900         MOVE ZERO TO WK-RUN-SUM-HR
044000         PERFORM 505-SUM-FIRST-TEN
044100             VARYING WK-INDEX-I FROM 1 BY 1
044200             UNTIL WK-INDEX-I > 10
044300         COMPUTE WK-WARMUP-BASELINE ROUNDED = WK-RUN-SUM-HR / 10
044400         COMPUTE WK-WARMUP-THRESHOLD =
044500             WK-WARMUP-BASELINE +
044600             ((WK-MAX-HR-SESSION - WK-WARMUP-BASELINE) * .3)
044700         COMPUTE WK-WARMUP-SCAN-LIMIT = WK-SAMPLE-COUNT * .15
044800         IF WK-WARMUP-SCAN-LIMIT > 100
044900             MOVE 100 TO WK-WARMUP-SCAN-LIMIT
045000         END-IF
045100         MOVE ZERO TO WK-WARMUP-END-IDX
045200         PERFORM 510-SCAN-FOR-WARMUP-END
045300             VARYING WK-INDEX-I FROM 1 BY 1
045400             UNTIL WK-INDEX-I > WK-WARMUP-SCAN-LIMIT
045500                   OR WK-WARMUP-END-IDX > ZERO
045600         IF WK-WARMUP-END-IDX = ZERO
045700             COMPUTE WK-WARMUP-END-IDX = WK-SAMPLE-COUNT * .10
045800             IF WK-WARMUP-END-IDX > 600
045900                 MOVE 600 TO WK-WARMUP-END-IDX
046000             END-IF
046100         ELSE
046200             MOVE "Y" TO WARMUP-DETECTED-SW
046300         END-IF
046400         IF WK-WARMUP-END-IDX < 180
046500             MOVE 180 TO WK-WARMUP-END-IDX
046600         END-IF
046700         IF WK-WARMUP-END-IDX > 600
046800             MOVE 600 TO WK-WARMUP-END-IDX
046900         END-IF
047000     END-IF.
047100 500-EXIT.
047200     EXIT.
047300
047400 505-SUM-FIRST-TEN.
047500     ADD SP-HEART-RATE(WK-INDEX-I) TO WK-RUN-SUM-HR.
047600
047700 510-SCAN-FOR-WARMUP-END.
047800     IF SP-HEART-RATE(WK-INDEX-I) >= WK-WARMUP-THRESHOLD
047900         MOVE WK-INDEX-I TO WK-WARMUP-END-IDX
048000     END-IF.
048100
048200* NUMBER-OF-RALLIES AND THE RALLY LIST (U3E) - HIGH-HEART-RATE
048300* RUNS OF 5 OR MORE, SCANNED FROM THE WARM-UP END (WHEN ONE WAS
048400* DETECTED) OR THE START OF THE SESSION OTHERWISE.
048500 600-BUILD-RALLIES.
048600     MOVE "600-BUILD-RALLIES" TO PARA-NAME.
048700     MOVE SPACES TO MR-ERROR-TEXT-MSG.
048800     IF WK-SAMPLE-COUNT < 10
048900         MOVE ZERO TO MR-METRIC-VALUE
049000         MOVE ZERO TO MR-CONFIDENCE
049100         MOVE "INSUFFICIENT HEART RATE DATA" TO MR-ERROR-TEXT-MSG
049200     ELSE
049300         PERFORM 500-FIND-WARMUP-END THRU 500-EXIT
049400         IF WARMUP-WAS-DETECTED
049500             COMPUTE WK-RALLY-START-IDX = WK-WARMUP-END-IDX + 1
049600         ELSE
049700             MOVE 1 TO WK-RALLY-START-IDX
049800         END-IF
049900         PERFORM 610-CALC-RALLY-THRESHOLD THRU 610-EXIT
050000         MOVE "N" TO IN-RALLY-RUN-SW
050100         PERFORM 620-SCAN-ONE-FOR-RALLY
050200             VARYING WK-INDEX-I FROM WK-RALLY-START-IDX BY 1
050300             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT
050400         IF IN-RALLY-RUN
050500             PERFORM 630-CLOSE-RALLY-RUN
050600         END-IF
050700         MOVE WK-RALLY-COUNT TO MR-METRIC-VALUE
050800         COMPUTE WK-RATIO-CHECK = WK-RALLY-COUNT / 20
050900         IF WK-RATIO-CHECK > 1.0
051000             MOVE 1.0 TO WK-RATIO-CHECK
051100         END-IF
051200         COMPUTE MR-CONFIDENCE ROUNDED =
051300             WK-HR-COMPLETENESS * WK-RATIO-CHECK
051400         IF MR-CONFIDENCE > 1.00
051500             MOVE 1.00 TO MR-CONFIDENCE
051600         END-IF
051700     END-IF.
051800     MOVE "NUMBER-OF-RALLIES" TO MR-METRIC-NAME.
051900     WRITE METROUT-REC.
052000 600-EXIT.
052100     EXIT.
052200
052300* BASELINE-HR FOR RALLIES IS THE 20TH PERCENTILE OF HR FROM THE
052400* WARM-UP END FORWARD (OR THE WHOLE SESSION IF NONE DETECTED).
052500 610-CALC-RALLY-THRESHOLD.
052600     COMPUTE STAT-VALUE-COUNT =
052700         WK-SAMPLE-COUNT - WK-RALLY-START-IDX + 1.
052800     PERFORM 615-COPY-ONE-HR-TO-STAT
052900         VARYING WK-INDEX-I FROM WK-RALLY-START-IDX BY 1
053000         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
053100     MOVE .20 TO STAT-PERCENTILE-RANK.
053200     SET STAT-CALC-PERCENTILE TO TRUE.
053300     CALL "STATCALC" USING STAT-REQUEST-REC, STAT-VALUE-TABLE.
053400     MOVE STAT-PERCENTILE-RESULT TO WK-BASELINE-HR.
053500     COMPUTE WK-RALLY-THRESHOLD =
053600         WK-BASELINE-HR +
053700         ((WK-MAX-HR-SESSION - WK-BASELINE-HR) * .3).
053800 610-EXIT.
053900     EXIT.
054000
054100 615-COPY-ONE-HR-TO-STAT.
054200     COMPUTE WK-SCAN-IDX = WK-INDEX-I - WK-RALLY-START-IDX + 1.
054300     MOVE SP-HEART-RATE(WK-INDEX-I) TO STAT-VALUE(WK-SCAN-IDX).
054400
054500 620-SCAN-ONE-FOR-RALLY.
054600     IF SP-HEART-RATE(WK-INDEX-I) > WK-RALLY-THRESHOLD
054700         IF NOT IN-RALLY-RUN
054800             MOVE WK-INDEX-I TO WK-RUN-START
054900             MOVE "Y" TO IN-RALLY-RUN-SW
055000         END-IF
055100     ELSE
055200         IF IN-RALLY-RUN
055300             PERFORM 630-CLOSE-RALLY-RUN
055400         END-IF
055500     END-IF.
055600
055700 630-CLOSE-RALLY-RUN.
055800     COMPUTE WK-RUN-LENGTH = WK-INDEX-I - WK-RUN-START.
055900     IF SP-HEART-RATE(WK-INDEX-I) > WK-RALLY-THRESHOLD
056000         ADD +1 TO WK-RUN-LENGTH
056100     END-IF.
056200     IF WK-RUN-LENGTH >= 5
056300         IF SP-HEART-RATE(WK-INDEX-I) > WK-RALLY-THRESHOLD
056400             PERFORM 330-SUMMARIZE-RUN THRU 330-EXIT
056500         ELSE
056600             COMPUTE WK-SCAN-IDX = WK-INDEX-I - 1
056700             PERFORM 330-SUMMARIZE-RUN THRU 330-EXIT
056800         END-IF
056900         ADD +1 TO WK-RALLY-COUNT
057000         PERFORM 640-FINISH-RALLY-ENTRY
057100     END-IF.
057200     MOVE "N" TO IN-RALLY-RUN-SW.
057300
057400 640-FINISH-RALLY-ENTRY.
057500     MOVE "A" TO RW-RECORD-TYPE(WK-RALLY-COUNT) IN RALLY-TABLE.
057600     MOVE WK-RALLY-COUNT TO RW-SEQ-NBR(WK-RALLY-COUNT)
057700                             IN RALLY-TABLE.
057800     MOVE WK-RUN-START TO RW-START-INDEX(WK-RALLY-COUNT)
057900                           IN RALLY-TABLE.
058000     MOVE WK-INDEX-I TO RW-END-INDEX(WK-RALLY-COUNT)
058100                         IN RALLY-TABLE.
058200     MOVE WK-DURATION-MIN TO RW-DURATION-MIN(WK-RALLY-COUNT)
058300                              IN RALLY-TABLE.
058400     COMPUTE RW-AVG-HR(WK-RALLY-COUNT) IN RALLY-TABLE ROUNDED =
058500         WK-RUN-SUM-HR / WK-RUN-LENGTH.
058600     MOVE WK-RUN-MAX-HR TO RW-MAX-HR(WK-RALLY-COUNT) IN RALLY-TABLE.
058700     MOVE WK-RUN-MIN-HR TO RW-MIN-HR(WK-RALLY-COUNT) IN RALLY-TABLE.
058800     IF WK-RUN-MAX-HR = WK-RUN-MIN-HR
058900         MOVE ZERO TO RW-INTENSITY(WK-RALLY-COUNT) IN RALLY-TABLE
059000     ELSE
059100         COMPUTE RW-INTENSITY(WK-RALLY-COUNT) IN RALLY-TABLE
059200                 ROUNDED =
059300             (RW-AVG-HR(WK-RALLY-COUNT) IN RALLY-TABLE -
059400              WK-RUN-MIN-HR) / (WK-RUN-MAX-HR - WK-RUN-MIN-HR)
059500         IF RW-INTENSITY(WK-RALLY-COUNT) IN RALLY-TABLE > 1.0
059600             MOVE 1.0 TO RW-INTENSITY(WK-RALLY-COUNT) IN RALLY-TABLE
059700         END-IF
059800     END-IF.
059900     MOVE ZERO TO RW-RECOVERY-RATE(WK-RALLY-COUNT) IN RALLY-TABLE.
060000     MOVE " " TO RW-BREAK-CLASS(WK-RALLY-COUNT) IN RALLY-TABLE.
060100
060200 700-SPOOL-PERIOD-TABLE.
060300     MOVE "700-SPOOL-PERIOD-TABLE" TO PARA-NAME.
060400     PERFORM 705-WRITE-ONE-PERIOD
060500         VARYING WK-INDEX-I FROM 1 BY 1
060600         UNTIL WK-INDEX-I > WK-REST-PERIOD-COUNT.
060700 700-EXIT.
060800     EXIT.
060900
061000 705-WRITE-ONE-PERIOD.
061100     MOVE PERIOD-ENTRY(WK-INDEX-I) TO RALYWORK-REC.
061200     WRITE RALYWORK-REC.
061300
061400 710-SPOOL-RALLY-TABLE.
061500     MOVE "710-SPOOL-RALLY-TABLE" TO PARA-NAME.
061600     PERFORM 715-WRITE-ONE-RALLY
061700         VARYING WK-INDEX-I FROM 1 BY 1
061800         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
061900 710-EXIT.
062000     EXIT.
062100
062200 715-WRITE-ONE-RALLY.
062300     MOVE RALLY-ENTRY(WK-INDEX-I) TO RALYWORK-REC.
062400     WRITE RALYWORK-REC.
062500
062600 800-OPEN-FILES.
062700     MOVE "800-OPEN-FILES" TO PARA-NAME.
062800     OPEN INPUT SAMPPRP.
062900     OPEN OUTPUT RALYWORK-FILE METROUT SYSOUT.
063000 800-EXIT.
063100     EXIT.
063200
063300 850-CLOSE-FILES.
063400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
063500     CLOSE SAMPPRP RALYWORK-FILE METROUT SYSOUT.
063600 850-EXIT.
063700     EXIT.
063800
063900 900-READ-SAMPPRP.
064000     READ SAMPPRP INTO SAMPPRP-REC
064100         AT END
064200             MOVE "N" TO MORE-DATA-SW
064300             GO TO 900-EXIT
064400     END-READ.
064500     ADD +1 TO RECORDS-READ.
064600 900-EXIT.
064700     EXIT.
064800
064900 999-CLEANUP.
065000     MOVE "999-CLEANUP" TO PARA-NAME.
065100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
065200     DISPLAY "** SAMPLES READ **".
065300     DISPLAY RECORDS-READ.
065400     DISPLAY "** REST PERIODS FOUND **".
065500     DISPLAY WK-REST-PERIOD-COUNT.
065600     DISPLAY "** GAME BREAKS / GAMES **".
065700     DISPLAY WK-GAME-BREAK-COUNT.
065800     DISPLAY WK-NUMBER-OF-GAMES.
065900     DISPLAY "** RALLIES FOUND **".
066000     DISPLAY WK-RALLY-COUNT.
066050     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
066100     DISPLAY "******** NORMAL END OF JOB RALYCALC ********".
066200 999-EXIT.
066300     EXIT.
066400
066500 1000-ABEND-RTN.
066600     WRITE SYSOUT-REC FROM ABEND-REC.
066700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
066800     DISPLAY "*** ABNORMAL END OF JOB - RALYCALC ***".
066900     DIVIDE ZERO-VAL INTO ONE-VAL.
