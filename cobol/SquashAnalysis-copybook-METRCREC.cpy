000100******************************************************************
000200*    METRCREC  --  ONE DERIVED SESSION METRIC.  WRITTEN BY      *
000300*    RALYCALC, SHOTCALC, SESSRPT AND PTCORR AS EACH DETECTOR    *
000400*    FIRES; READ BACK BY PTCORR FOR THE U8 ROLL-UP AND BY THE   *
000500*    METRICS SECTION OF THE SESSION REPORT.                     *
000600*                                                                *
000700*    08/20/97  RTW  ORIGINAL                                    *
000800*    04/11/99  RTW  SPLIT ERROR-TEXT TO CARRY A RESERVED CODE   *
000900*                   FIELD FOR THE PLANNED ERROR-CATALOG WORK    *
001000******************************************************************
001100 05  MR-METRIC-NAME          PIC X(24).
001200 05  MR-METRIC-VALUE         PIC S9(7)V9(2).
001300 05  MR-CONFIDENCE           PIC 9V9(2).
001400 05  MR-ERROR-TEXT.
001500     10  MR-ERROR-TEXT-MSG   PIC X(36).
001600     10  FILLER              PIC X(04).
