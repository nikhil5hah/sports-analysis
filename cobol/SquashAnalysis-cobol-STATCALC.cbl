000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  STATCALC.
000400 AUTHOR. R T WHITFIELD.
000500 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000600 DATE-WRITTEN. 08/18/97.
000700 DATE-COMPILED. 08/18/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMMON STATISTICS SUBROUTINE SHARED BY RALYCALC,
001400*          SHOTCALC AND SESSRPT.  GIVEN A TABLE OF VALUES IT
001500*          RETURNS THE MEAN, THE POPULATION STANDARD DEVIATION,
001600*          A LINEARLY-INTERPOLATED PERCENTILE, OR A LEAST-
001700*          SQUARES REGRESSION OF THE VALUES AGAINST THEIR OWN
001800*          1-N SAMPLE POSITION -- ONE ROUTINE, ONE PLACE TO FIX
001900*          THE ARITHMETIC, INSTEAD OF FOUR COPIES OF THE SAME
002000*          COMPUTE STATEMENTS SCATTERED ACROSS THE DETECTORS.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*   08/18/97  RTW  ORIGINAL - MEAN AND STD-DEV ONLY
002500*   09/10/97  RTW  ADDED PERCENTILE FUNCTION FOR REST-PERIOD
002600*                  BASELINE (U3C)
002700*   11/03/97  RTW  ADDED REGRESSION FUNCTION FOR PERFORMANCE
002800*                  TREND WORK (U6)
002900*   01/22/99  RTW  PERCENTILE NOW SORTS ITS OWN COPY OF THE
003000*                  TABLE SO CALLERS NO LONGER HAVE TO PRESORT
003100*   06/07/99  RTW  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,
003200*                  NO CHANGE REQUIRED, LOGGED FOR THE AUDIT
003210*   07/19/01  JLM  REGRESSION FUNCTION NOW RETURNS A NON-ZERO
003220*                  STAT-RETURN-CD WHEN STAT-VALUE-COUNT IS LESS
003230*                  THAN 2 INSTEAD OF DIVIDING BY A ZERO
003240*                  DENOMINATOR - TICKET SQ-0367
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004410 77  WK-INDEX-I                  PIC 9(5) COMP.
004420 77  WK-INDEX-J                  PIC 9(5) COMP.
004500 01  MISC-FIELDS.
004800     05  WK-SWAP-VALUE           PIC S9(5)V9(3) COMP-3.
004900     05  WK-SUM-VALUES           PIC S9(9)V9(4) COMP-3.
005000     05  WK-SUM-SQUARES          PIC S9(11)V9(4) COMP-3.
005100     05  WK-SUM-X                PIC S9(9) COMP-3.
005200     05  WK-SUM-XY               PIC S9(11)V9(4) COMP-3.
005300     05  WK-SUM-XX               PIC S9(11) COMP-3.
005400     05  WK-SUM-YY               PIC S9(13)V9(4) COMP-3.
005500     05  WK-VARIANCE             PIC S9(9)V9(4) COMP-3.
005600     05  WK-RANK-POSITION        PIC S9(5)V9(4) COMP-3.
005700     05  WK-RANK-LOW             PIC 9(5) COMP.
005800     05  WK-RANK-HIGH            PIC 9(5) COMP.
005900     05  WK-RANK-FRACTION        PIC S9V9(4) COMP-3.
006000     05  WK-N                    PIC S9(5) COMP-3.
006100     05  WK-DENOMINATOR          PIC S9(11)V9(4) COMP-3.
006200     05  WK-CORREL-PRODUCT       PIC S9(20)V9(4) COMP-3.
006300     05  FILLER                  PIC X(04).
006400
006500* NEWTON'S-METHOD SQUARE ROOT - NO INTRINSIC FUNCTIONS ON THIS
006600* SHOP'S COMPILER SO THIS RUNS A FIXED 15 ITERATIONS, WHICH IS
006700* PLENTY FOR THE MAGNITUDES A SESSION EVER PRODUCES.
006800 01  SQRT-WORK-FIELDS.
006900     05  WK-SQRT-INPUT           PIC S9(20)V9(4) COMP-3.
007000     05  WK-SQRT-ESTIMATE        PIC S9(10)V9(4) COMP-3.
007100     05  WK-SQRT-ITER            PIC 9(2) COMP.
007200     05  FILLER                  PIC X(02).
007300
007400* RAW-BYTES VIEW OF THE SQRT WORK AREA - USED BY THE ABEND DUMP
007500* FORMATTER WHEN A BAD-DATA CONDITION TRIPS OVER THIS ROUTINE.
007600 01  SQRT-WORK-FIELDS-R REDEFINES SQRT-WORK-FIELDS.
007700     05  WK-SQRT-RAW-BYTES       PIC X(23).
007800     05  FILLER                  PIC X(02).
007900
008000* SCRATCH COPY OF THE CALLER'S TABLE - SORTED IN PLACE FOR THE
008100* PERCENTILE FUNCTION ONLY, NEVER WRITTEN BACK TO THE CALLER.
008200 01  WK-SORT-TABLE.
008300     05  WK-SORT-VALUE OCCURS 10000 TIMES
008400                       PIC S9(5)V9(3) COMP-3.
008500     05  FILLER                  PIC X(04).
008600 01  WK-SORT-TABLE-R REDEFINES WK-SORT-TABLE.
008700     05  WK-SORT-DISPLAY-ENTRY OCCURS 10000 TIMES
008800                       PIC X(5).
008900     05  FILLER                  PIC X(04).
009000
009100 LINKAGE SECTION.
009200 01  STAT-REQUEST-REC.
009300     05  STAT-FUNCTION-SW            PIC X(1).
009400         88  STAT-CALC-MEAN          VALUE '1'.
009500         88  STAT-CALC-STDDEV        VALUE '2'.
009600         88  STAT-CALC-PERCENTILE    VALUE '3'.
009700         88  STAT-CALC-REGRESSION    VALUE '4'.
009800     05  STAT-VALUE-COUNT            PIC 9(5) COMP.
009900     05  STAT-PERCENTILE-RANK        PIC 9V9(2).
010000     05  STAT-MEAN-RESULT            PIC S9(5)V9(4) COMP-3.
010100     05  STAT-STDDEV-RESULT          PIC S9(5)V9(4) COMP-3.
010200     05  STAT-PERCENTILE-RESULT      PIC S9(5)V9(4) COMP-3.
010300     05  STAT-REGRESSION-RESULTS.
010400         10  STAT-SLOPE-RESULT       PIC S9(5)V9(6) COMP-3.
010500         10  STAT-INTERCEPT-RESULT   PIC S9(7)V9(4) COMP-3.
010600         10  STAT-CORREL-RESULT      PIC S9V9(4) COMP-3.
010700     05  STAT-REGRESSION-RAW REDEFINES STAT-REGRESSION-RESULTS
010800                                      PIC X(15).
010900     05  STAT-RETURN-CD              PIC 9(4) COMP.
011000     05  FILLER                      PIC X(04).
011100
011200 01  STAT-VALUE-TABLE.
011300     05  FILLER                      PIC X(01).
011400     05  STAT-VALUE OCCURS 1 TO 10000 TIMES
011500                    DEPENDING ON STAT-VALUE-COUNT
011600                    PIC S9(5)V9(3) COMP-3.
011700
011800 PROCEDURE DIVISION USING STAT-REQUEST-REC, STAT-VALUE-TABLE.
011900 000-MAINLINE.
012000     MOVE ZERO TO STAT-RETURN-CD.
012100     EVALUATE TRUE
012200         WHEN STAT-CALC-MEAN
012300             PERFORM 100-CALC-MEAN
012400         WHEN STAT-CALC-STDDEV
012500             PERFORM 100-CALC-MEAN
012600             PERFORM 200-CALC-STDDEV
012700         WHEN STAT-CALC-PERCENTILE
012800             PERFORM 300-CALC-PERCENTILE
012900         WHEN STAT-CALC-REGRESSION
013000             PERFORM 400-CALC-REGRESSION
013100         WHEN OTHER
013200             MOVE 9999 TO STAT-RETURN-CD
013300     END-EVALUATE.
013400     GOBACK.
013500
013600 100-CALC-MEAN.
013700     MOVE ZERO TO WK-SUM-VALUES.
013800     IF STAT-VALUE-COUNT = ZERO
013900         MOVE ZERO TO STAT-MEAN-RESULT
014000         MOVE 9001 TO STAT-RETURN-CD
014100     ELSE
014200         PERFORM 110-SUM-ONE-VALUE
014300             VARYING WK-INDEX-I FROM 1 BY 1
014400             UNTIL WK-INDEX-I > STAT-VALUE-COUNT
014500         COMPUTE STAT-MEAN-RESULT ROUNDED =
014600             WK-SUM-VALUES / STAT-VALUE-COUNT.
014700
014800 110-SUM-ONE-VALUE.
014900     ADD STAT-VALUE(WK-INDEX-I) TO WK-SUM-VALUES.
015000
015100 200-CALC-STDDEV.
015200     MOVE ZERO TO WK-SUM-SQUARES.
015300     IF STAT-VALUE-COUNT = ZERO
015400         MOVE ZERO TO STAT-STDDEV-RESULT
015500     ELSE
015600         PERFORM 210-SUM-ONE-SQUARE
015700             VARYING WK-INDEX-I FROM 1 BY 1
015800             UNTIL WK-INDEX-I > STAT-VALUE-COUNT
015900         COMPUTE WK-VARIANCE ROUNDED =
016000             WK-SUM-SQUARES / STAT-VALUE-COUNT
016100         MOVE WK-VARIANCE TO WK-SQRT-INPUT
016200         PERFORM 900-SQUARE-ROOT
016300         MOVE WK-SQRT-ESTIMATE TO STAT-STDDEV-RESULT.
016400
016500 210-SUM-ONE-SQUARE.
016600     COMPUTE WK-SUM-SQUARES = WK-SUM-SQUARES +
016700         (STAT-VALUE(WK-INDEX-I) - STAT-MEAN-RESULT) ** 2.
016800
016900* 20TH/80TH-PERCENTILE-STYLE RANK, LINEARLY INTERPOLATED - SEE
017000* U3C PERCENTILE RULE.  SORTS A SCRATCH COPY, NEVER THE CALLER'S
017100* OWN TABLE.
017200 300-CALC-PERCENTILE.
017300     IF STAT-VALUE-COUNT = ZERO
017400         MOVE ZERO TO STAT-PERCENTILE-RESULT
017500         MOVE 9002 TO STAT-RETURN-CD
017600     ELSE
017700         PERFORM 305-COPY-ONE-TO-SORT
017800             VARYING WK-INDEX-I FROM 1 BY 1
017900             UNTIL WK-INDEX-I > STAT-VALUE-COUNT
018000         PERFORM 310-INSERTION-SORT
018100         COMPUTE WK-RANK-POSITION =
018200             1 + (STAT-PERCENTILE-RANK *
018300                 (STAT-VALUE-COUNT - 1))
018400         MOVE WK-RANK-POSITION TO WK-RANK-LOW
018500         COMPUTE WK-RANK-HIGH = WK-RANK-LOW + 1
018600         COMPUTE WK-RANK-FRACTION =
018700             WK-RANK-POSITION - WK-RANK-LOW
018800         IF WK-RANK-HIGH > STAT-VALUE-COUNT
018900             MOVE WK-SORT-VALUE(WK-RANK-LOW)
019000               TO STAT-PERCENTILE-RESULT
019100         ELSE
019200             COMPUTE STAT-PERCENTILE-RESULT ROUNDED =
019300                 WK-SORT-VALUE(WK-RANK-LOW) +
019400                 (WK-RANK-FRACTION *
019500                  (WK-SORT-VALUE(WK-RANK-HIGH) -
019600                   WK-SORT-VALUE(WK-RANK-LOW))).
019700
019800 305-COPY-ONE-TO-SORT.
019900     MOVE STAT-VALUE(WK-INDEX-I) TO WK-SORT-VALUE(WK-INDEX-I).
020000
020100 310-INSERTION-SORT.
020200     PERFORM 315-INSERT-ONE
020300         VARYING WK-INDEX-I FROM 2 BY 1
020400         UNTIL WK-INDEX-I > STAT-VALUE-COUNT.
020500
020600 315-INSERT-ONE.
020700     MOVE WK-SORT-VALUE(WK-INDEX-I) TO WK-SWAP-VALUE.
020800     MOVE WK-INDEX-I TO WK-INDEX-J.
020900     PERFORM 320-SHIFT-UP
021000         UNTIL WK-INDEX-J < 2 OR
021100               WK-SORT-VALUE(WK-INDEX-J - 1) <= WK-SWAP-VALUE.
021200     MOVE WK-SWAP-VALUE TO WK-SORT-VALUE(WK-INDEX-J).
021300
021400 320-SHIFT-UP.
021500     MOVE WK-SORT-VALUE(WK-INDEX-J - 1)
021600       TO WK-SORT-VALUE(WK-INDEX-J).
021700     SUBTRACT 1 FROM WK-INDEX-J.
021800
021900* LEAST-SQUARES SLOPE/INTERCEPT/CORRELATION OF STAT-VALUE
022000* AGAINST ITS OWN 1-N SAMPLE POSITION - USED FOR THE HR-DRIFT,
022100* RALLY-DECLINE AND RECOVERY-TREND REGRESSIONS (U6A/U6C/U6D).
022200 400-CALC-REGRESSION.
022300     MOVE ZERO TO WK-SUM-X WK-SUM-XY WK-SUM-XX WK-SUM-YY
022400                  WK-SUM-VALUES.
022500     IF STAT-VALUE-COUNT < 2
022600         MOVE ZERO TO STAT-SLOPE-RESULT STAT-INTERCEPT-RESULT
022700                      STAT-CORREL-RESULT
022800         MOVE 9003 TO STAT-RETURN-CD
022900     ELSE
023000         MOVE STAT-VALUE-COUNT TO WK-N
023100         PERFORM 410-SUM-XY-TERMS
023200             VARYING WK-INDEX-I FROM 1 BY 1
023300             UNTIL WK-INDEX-I > STAT-VALUE-COUNT
023400         COMPUTE WK-DENOMINATOR =
023500             (WK-N * WK-SUM-XX) - (WK-SUM-X * WK-SUM-X)
023600         IF WK-DENOMINATOR = ZERO
023700             MOVE ZERO TO STAT-SLOPE-RESULT STAT-INTERCEPT-RESULT
023800                          STAT-CORREL-RESULT
023900         ELSE
024000             COMPUTE STAT-SLOPE-RESULT ROUNDED =
024100                 ((WK-N * WK-SUM-XY) - (WK-SUM-X * WK-SUM-VALUES))
024200                  / WK-DENOMINATOR
024300             COMPUTE STAT-INTERCEPT-RESULT ROUNDED =
024400                 (WK-SUM-VALUES - (STAT-SLOPE-RESULT * WK-SUM-X))
024500                  / WK-N
024600             IF (WK-N * WK-SUM-XX - WK-SUM-X * WK-SUM-X) > ZERO AND
024700                (WK-N * WK-SUM-YY - WK-SUM-VALUES * WK-SUM-VALUES)
024800                    > ZERO
024900                 COMPUTE WK-CORREL-PRODUCT =
025000                     (WK-N * WK-SUM-XX - WK-SUM-X * WK-SUM-X) *
025100                     (WK-N * WK-SUM-YY -
025200                      WK-SUM-VALUES * WK-SUM-VALUES)
025300                 MOVE WK-CORREL-PRODUCT TO WK-SQRT-INPUT
025400                 PERFORM 900-SQUARE-ROOT
025500                 IF WK-SQRT-ESTIMATE > ZERO
025600                     COMPUTE STAT-CORREL-RESULT ROUNDED =
025700                         ((WK-N * WK-SUM-XY) -
025800                          (WK-SUM-X * WK-SUM-VALUES)) /
025900                         WK-SQRT-ESTIMATE
026000                 ELSE
026100                     MOVE ZERO TO STAT-CORREL-RESULT
026200                 END-IF
026300             ELSE
026400                 MOVE ZERO TO STAT-CORREL-RESULT
026500             END-IF
026600         END-IF.
026700
026800 410-SUM-XY-TERMS.
026900     ADD WK-INDEX-I TO WK-SUM-X.
027000     ADD STAT-VALUE(WK-INDEX-I) TO WK-SUM-VALUES.
027100     COMPUTE WK-SUM-XY = WK-SUM-XY +
027200         (WK-INDEX-I * STAT-VALUE(WK-INDEX-I)).
027300     COMPUTE WK-SUM-XX =
027400         WK-SUM-XX + (WK-INDEX-I * WK-INDEX-I).
027500     COMPUTE WK-SUM-YY = WK-SUM-YY +
027600         (STAT-VALUE(WK-INDEX-I) * STAT-VALUE(WK-INDEX-I)).
027700
027800* NEWTON'S METHOD:  X(N+1) = ( X(N) + INPUT/X(N) ) / 2.
027900 900-SQUARE-ROOT.
028000     IF WK-SQRT-INPUT <= ZERO
028100         MOVE ZERO TO WK-SQRT-ESTIMATE
028200     ELSE
028300         COMPUTE WK-SQRT-ESTIMATE = WK-SQRT-INPUT / 2
028400         IF WK-SQRT-ESTIMATE = ZERO
028500             MOVE 1 TO WK-SQRT-ESTIMATE
028600         END-IF
028700         PERFORM 910-SQRT-ITERATE
028800             VARYING WK-SQRT-ITER FROM 1 BY 1
028900             UNTIL WK-SQRT-ITER > 15
029000     END-IF.
029100
029200 910-SQRT-ITERATE.
029300     COMPUTE WK-SQRT-ESTIMATE ROUNDED =
029400         (WK-SQRT-ESTIMATE + (WK-SQRT-INPUT / WK-SQRT-ESTIMATE))
029500          / 2.
