000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ZONECALC.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 08/22/97.
000600 DATE-COMPILED. 08/22/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM ASSIGNS A HEART-RATE ZONE (0-5) TO EVERY
001300*          PREPROCESSED SAMPLE WRITTEN BY SMPLEDIT.
001400*
001500*          MAXIMUM HEART RATE IS RESOLVED IN THIS ORDER - THE
001600*          USER'S OWN STATED MAX-HR, ELSE THE AGE-BASED FORMULA
001700*          208 MINUS 0.7 TIMES AGE, ELSE A FLAT DEFAULT OF 185
001800*          WHEN NEITHER IS AVAILABLE.
001900*
002000*          A SAMPLE WITH NO HEART RATE ON FILE IS FORCED TO
002100*          ZONE 0 RATHER THAN LEFT UNCLASSIFIED, SO EVERY ROW
002200*          OF THE ZONED-SAMPLE FILE CARRIES A VALID ZONE FOR
002300*          THE TIME-IN-ZONE DETECTORS DOWNSTREAM.
002400*
002500*          INPUT FILE              -   DDS0001.SAMPPRP
002600*          INPUT PARAMETER FILE    -   DDS0001.PROFIN
002700*          OUTPUT FILE PRODUCED    -   DDS0001.ZONEOUT
002800*          DUMP FILE               -   SYSOUT
002900*
003000******************************************************************
003100*CHANGE LOG.
003200*   08/22/97  RTW  ORIGINAL
003300*   11/05/97  RTW  AGE-BASED MAX-HR FORMULA CHANGED FROM THE OLD
003400*                  220-MINUS-AGE RULE TO 208-MINUS-.7-TIMES-AGE
003500*                  PER SPORTS-SCIENCE DESK REQUEST
003600*   06/07/99  RTW  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
003700*                  NO CHANGE REQUIRED, LOGGED FOR THE AUDIT
003710*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
003720*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
003730*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
003800******************************************************************
003900
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT PROFIN
005300     ASSIGN TO UT-S-PROFIN
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT SAMPPRP
005800     ASSIGN TO UT-S-SAMPPRP
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT ZONEOUT
006300     ASSIGN TO UT-S-ZONEOUT
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 130 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(130).
007600
007700 FD  PROFIN
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 80 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS PROFIN-REC.
008300 01  PROFIN-REC.
008400     COPY PROFILE.
008500
008600 FD  SAMPPRP
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 54 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS SAMPPRP-REC.
009200 01  SAMPPRP-REC.
009300     COPY SAMPPRP.
009400
009500 FD  ZONEOUT
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 12 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS ZONEOUT-REC.
010100 01  ZONEOUT-REC.
010200     COPY ZONEREC.
010300
010400 WORKING-STORAGE SECTION.
010410
010420 77  WS-DATE                     PIC 9(6).
010430 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
010440     88  NO-MORE-DATA            VALUE "N".
010500
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                  PIC X(2).
010800         88  CODE-WRITE          VALUE SPACES.
010900     05  FILLER                  PIC X(02).
011000
011100 01  USER-PROFILE-WORK.
011200     COPY PROFILE.
011300
011400* ALTERNATE VIEW OF THE PROFILE CARD - LETS THE ABEND FORMATTER
011500* MOVE THE WHOLE CARD IMAGE IN ONE SHOT WHEN LOGGING A DUMP.
011600 01  USER-PROFILE-WORK-R REDEFINES USER-PROFILE-WORK.
011700     05  UP-RAW-CARD-IMAGE       PIC X(80).
011800
011900 01  ZONE-WORK-FIELDS.
012000     05  WK-MAX-HR               PIC 9(3) COMP.
012100     05  WK-AGE-FORMULA-RESULT   PIC S9(3)V9(1) COMP-3.
012200     05  WK-PCT-OF-MAX           PIC 9(3)V9(2) COMP-3.
012300     05  FILLER                  PIC X(04).
012400
012500 01  ZONE-WORK-FIELDS-R REDEFINES ZONE-WORK-FIELDS.
012600     05  WK-ZONE-RAW-BYTES       PIC X(10).
012700
012800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012900     05  RECORDS-READ            PIC 9(7) COMP.
013000     05  RECORDS-WRITTEN         PIC 9(7) COMP.
013100     05  ZONE-0-COUNT            PIC 9(7) COMP.
013200     05  ZONE-1-COUNT            PIC 9(7) COMP.
013300     05  ZONE-2-COUNT            PIC 9(7) COMP.
013400     05  ZONE-3-COUNT            PIC 9(7) COMP.
013500     05  ZONE-4-COUNT            PIC 9(7) COMP.
013600     05  ZONE-5-COUNT            PIC 9(7) COMP.
013700     05  FILLER                  PIC X(04).
013800
013900* RAW-BYTES VIEW OF THE ZONE-COUNT BUCKETS - USED BY THE ABEND
014000* DUMP FORMATTER WHEN THE BALANCE CHECK IN 999-CLEANUP TRIPS.
014100 01  COUNTERS-IDXS-AND-ACCUMULATORS-R
014200                 REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
014300     05  WK-CTR-RAW-BYTES        PIC X(32).
014400     05  FILLER                  PIC X(04).
014500
014600 01  MISC-WS-FLDS.
014700     05  PARA-NAME               PIC X(28) VALUE SPACES.
014800     05  FILLER                  PIC X(02).
014900
015500 01  ZERO-VAL                    PIC 9(1) COMP VALUE ZERO.
015600 01  ONE-VAL                     PIC 9(1) COMP VALUE 1.
015700
015800 COPY ABENDREC.
015900
016000 PROCEDURE DIVISION.
016100 0000-MAIN-PROCESS.
016200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016300     PERFORM 100-MAINLINE THRU 100-EXIT
016400             UNTIL NO-MORE-DATA.
016500     PERFORM 999-CLEANUP THRU 999-EXIT.
016600     MOVE ZERO TO RETURN-CODE.
016700     GOBACK.
016800
016900 000-HOUSEKEEPING.
017000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017100     DISPLAY "******** BEGIN JOB ZONECALC ********".
017110     ACCEPT WS-DATE FROM DATE.
017200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017300     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017400     READ PROFIN INTO USER-PROFILE-WORK
017500         AT END
017600             MOVE "MISSING USER-PROFILE RECORD" TO ABEND-REASON
017700             GO TO 1000-ABEND-RTN
017800     END-READ.
017900     PERFORM 200-RESOLVE-MAXHR THRU 200-EXIT.
018000     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
018100     IF NO-MORE-DATA
018200         MOVE "EMPTY PREPROCESSED SAMPLE FILE" TO ABEND-REASON
018300         GO TO 1000-ABEND-RTN
018400     END-IF.
018500 000-EXIT.
018600     EXIT.
018700
018800* RESOLVES MAX-HR - PROFILE VALUE WINS, ELSE THE AGE FORMULA,
018900* ELSE THE FLAT DEFAULT USED WHEN NEITHER IS ON FILE.
019000 200-RESOLVE-MAXHR.
019100     MOVE "200-RESOLVE-MAXHR" TO PARA-NAME.
019200     IF UP-USER-MAX-HR OF USER-PROFILE-WORK > ZERO
019300         MOVE UP-USER-MAX-HR OF USER-PROFILE-WORK TO WK-MAX-HR
019400     ELSE
019500         IF UP-USER-AGE OF USER-PROFILE-WORK > ZERO
019600             COMPUTE WK-AGE-FORMULA-RESULT =
019700                 208 - (0.7 * UP-USER-AGE OF USER-PROFILE-WORK)
019800             MOVE WK-AGE-FORMULA-RESULT TO WK-MAX-HR
019900         ELSE
020000             MOVE 185 TO WK-MAX-HR
020100         END-IF
020200     END-IF.
020300 200-EXIT.
020400     EXIT.
020500
020600 100-MAINLINE.
020700     MOVE "100-MAINLINE" TO PARA-NAME.
020800     PERFORM 300-ASSIGN-ZONE THRU 300-EXIT.
020900     PERFORM 700-WRITE-ZONEOUT THRU 700-EXIT.
021000     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
021100 100-EXIT.
021200     EXIT.
021300
021400* PCT = HR / MAX-HR X 100, THEN BUCKETED INTO ZONES 0-5.  A
021500* SAMPLE WITH NO HEART RATE ON FILE IS FORCED TO ZONE 0.
021600 300-ASSIGN-ZONE.
021700     MOVE "300-ASSIGN-ZONE" TO PARA-NAME.
021800     MOVE SP-SAMPLE-SEQ OF SAMPPRP-REC TO ZR-SAMPLE-SEQ.
021900     MOVE SP-HEART-RATE OF SAMPPRP-REC TO ZR-HEART-RATE.
022000     IF SP-HEART-RATE OF SAMPPRP-REC = ZERO
022100         MOVE 0 TO ZR-HR-ZONE
022200     ELSE
022300         COMPUTE WK-PCT-OF-MAX ROUNDED =
022400             (SP-HEART-RATE OF SAMPPRP-REC / WK-MAX-HR) * 100
022500         EVALUATE TRUE
022600             WHEN WK-PCT-OF-MAX < 50
022700                 MOVE 0 TO ZR-HR-ZONE
022800             WHEN WK-PCT-OF-MAX < 60
022900                 MOVE 1 TO ZR-HR-ZONE
023000             WHEN WK-PCT-OF-MAX < 70
023100                 MOVE 2 TO ZR-HR-ZONE
023200             WHEN WK-PCT-OF-MAX < 80
023300                 MOVE 3 TO ZR-HR-ZONE
023400             WHEN WK-PCT-OF-MAX < 90
023500                 MOVE 4 TO ZR-HR-ZONE
023600             WHEN OTHER
023700                 MOVE 5 TO ZR-HR-ZONE
023800         END-EVALUATE
023900     END-IF.
024000     PERFORM 310-TALLY-ZONE THRU 310-EXIT.
024100 300-EXIT.
024200     EXIT.
024300
024400 310-TALLY-ZONE.
024500     EVALUATE ZR-HR-ZONE
024600         WHEN 0 ADD +1 TO ZONE-0-COUNT
024700         WHEN 1 ADD +1 TO ZONE-1-COUNT
024800         WHEN 2 ADD +1 TO ZONE-2-COUNT
024900         WHEN 3 ADD +1 TO ZONE-3-COUNT
025000         WHEN 4 ADD +1 TO ZONE-4-COUNT
025100         WHEN 5 ADD +1 TO ZONE-5-COUNT
025200     END-EVALUATE.
025300 310-EXIT.
025400     EXIT.
025500
025600 700-WRITE-ZONEOUT.
025700     MOVE "700-WRITE-ZONEOUT" TO PARA-NAME.
025800     WRITE ZONEOUT-REC.
025900     ADD +1 TO RECORDS-WRITTEN.
026000 700-EXIT.
026100     EXIT.
026200
026300 800-OPEN-FILES.
026400     MOVE "800-OPEN-FILES" TO PARA-NAME.
026500     OPEN INPUT PROFIN SAMPPRP.
026600     OPEN OUTPUT ZONEOUT SYSOUT.
026700 800-EXIT.
026800     EXIT.
026900
027000 850-CLOSE-FILES.
027100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
027200     CLOSE PROFIN SAMPPRP ZONEOUT SYSOUT.
027300 850-EXIT.
027400     EXIT.
027500
027600 900-READ-SAMPPRP.
027700     READ SAMPPRP INTO SAMPPRP-REC
027800         AT END
027900             MOVE "N" TO MORE-DATA-SW
028000             GO TO 900-EXIT
028100     END-READ.
028200     ADD +1 TO RECORDS-READ.
028300 900-EXIT.
028400     EXIT.
028500
028600 999-CLEANUP.
028700     MOVE "999-CLEANUP" TO PARA-NAME.
028800     IF RECORDS-WRITTEN NOT EQUAL RECORDS-READ
028900         MOVE "** ZONE COUNTS OUT OF BALANCE" TO ABEND-REASON
029000         MOVE RECORDS-READ TO EXPECTED-VAL
029100         MOVE RECORDS-WRITTEN TO ACTUAL-VAL
029200         WRITE SYSOUT-REC FROM ABEND-REC
029300         GO TO 1000-ABEND-RTN
029400     END-IF.
029500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029600     DISPLAY "** RECORDS READ **".
029700     DISPLAY RECORDS-READ.
029800     DISPLAY "** RECORDS WRITTEN **".
029900     DISPLAY RECORDS-WRITTEN.
030000     DISPLAY "** ZONE 0 THRU 5 COUNTS **".
030100     DISPLAY ZONE-0-COUNT.
030200     DISPLAY ZONE-1-COUNT.
030300     DISPLAY ZONE-2-COUNT.
030400     DISPLAY ZONE-3-COUNT.
030500     DISPLAY ZONE-4-COUNT.
030600     DISPLAY ZONE-5-COUNT.
030650     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
030700     DISPLAY "******** NORMAL END OF JOB ZONECALC ********".
030800 999-EXIT.
030900     EXIT.
031000
031100 1000-ABEND-RTN.
031200     WRITE SYSOUT-REC FROM ABEND-REC.
031300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
031400     DISPLAY "*** ABNORMAL END OF JOB - ZONECALC ***".
031500     DIVIDE ZERO-VAL INTO ONE-VAL.
