000100******************************************************************
000200*    RALYWORK  --  ONE REST PERIOD OR ONE RALLY, AS BUILT BY    *
000300*    RALYCALC (U3C/U3D/U3E/U5A) AND CONSUMED BY SESSRPT FOR THE *
000400*    LONGEST-RALLY, RALLIES-PER-GAME, REST-BETWEEN-GAMES AND    *
000500*    PERFORMANCE-TREND DETECTORS.  ONE FILE, TWO RECORD KINDS,  *
000600*    DISTINGUISHED BY RW-RECORD-TYPE -- SAME CONVENTION USED ON *
000700*    THE OLD SESSION/EVENT COMBINED-EXTRACT FILES.               *
000800*                                                                *
000900*    09/10/97  RTW  ORIGINAL                                    *
001000*    05/06/99  RTW  ADDED RW-BREAK-CLASS FOR GAME/RALLY SPLIT   *
001100******************************************************************
001200 05  RW-RECORD-TYPE          PIC X(1).
001300     88  RW-IS-REST-PERIOD   VALUE 'R'.
001400     88  RW-IS-RALLY         VALUE 'A'.
001500 05  RW-SEQ-NBR              PIC 9(4) COMP-3.
001600 05  RW-START-INDEX          PIC 9(6) COMP.
001700 05  RW-END-INDEX            PIC 9(6) COMP.
001800 05  RW-DURATION-MIN         PIC S9(5)V9(2) COMP-3.
001900 05  RW-HR-STATS.
002000     10  RW-AVG-HR           PIC 9(3)V9(1).
002100     10  RW-MAX-HR           PIC 9(3).
002200     10  RW-MIN-HR           PIC 9(3).
002300 05  RW-INTENSITY            PIC 9V9(2).
002400 05  RW-RECOVERY-RATE        PIC S9(3)V9(2).
002500 05  RW-BREAK-CLASS          PIC X(1).
002600     88  RW-GAME-BREAK       VALUE 'G'.
002700     88  RW-RALLY-BREAK      VALUE 'S'.
002800     88  RW-OTHER-BREAK      VALUE ' '.
002900 05  FILLER                  PIC X(05).
