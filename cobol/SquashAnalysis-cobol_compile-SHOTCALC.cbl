000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SHOTCALC.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 09/18/97.
000600 DATE-COMPILED. 09/18/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM DETECTS RACQUET SHOTS TWO WAYS FROM THE
001300*          PREPROCESSED SAMPLE FILE.
001400*
001500*          U4F - ACCELEROMETER SHOTS.  MAGNITUDE OF THE 3-AXIS
001600*          ACCELERATION VECTOR IS COMPUTED SAMPLE BY SAMPLE (OWN
001700*          NEWTON'S-METHOD SQUARE ROOT, SAME TECHNIQUE AS
001800*          STATCALC'S), THEN A THRESHOLD OF MEAN PLUS 2 STANDARD
001900*          DEVIATIONS PICKS OFF LOCAL PEAKS AT LEAST 10 SAMPLES
002000*          APART.  REQUIRES ALL THREE AXES TO BE ON FILE - A
002100*          SESSION RECORDED ON A WATCH WITH A DEAD AXIS GETS AN
002200*          INSUFFICIENT-DATA RESULT RATHER THAN A BAD COUNT.
002300*
002400*          U5B - CADENCE SHOTS.  WHICH WRIST CARRIES THE WATCH
002500*          (PROFIN HAND-POSITION) DECIDES THE METHOD - A PLAYING
002600*          HAND SMOOTHS CADENCE WITH A 5-WIDE CENTRED MOVING
002700*          AVERAGE AND PEAKS OFF THAT; A NON-PLAYING HAND LOOKS
002800*          AT THE SIZE OF SUCCESSIVE CADENCE SWINGS INSTEAD,
002900*          SINCE THE OFF HAND DOES NOT SWING WITH THE STROKE.
003000*
003100*          INPUT FILE              -   DDS0001.SAMPPRP
003200*          INPUT PARAMETER FILE    -   DDS0001.PROFIN
003300*          METRIC FILE PRODUCED    -   DDS0001.METROUT
003400*          DUMP FILE               -   SYSOUT
003500*
003600******************************************************************
003700*CHANGE LOG.
003800*   09/18/97  RTW  ORIGINAL - ACCELEROMETER SHOT COUNT ONLY
003900*   10/01/97  RTW  ADDED CADENCE-BASED SHOT DETECTION, BOTH HAND
004000*                  POSITIONS (U5B)
004100*   03/15/98  RTW  ACCEL CONFIDENCE BANDING FORMULA ADJUSTED PER
004200*                  SPORTS-SCIENCE DESK REQUEST - SEE 240-WRITE-
004300*                  ACCEL-RESULT
004400*   06/07/99  RTW  Y2K SWEEP - NO DATE FIELDS IN THIS PROGRAM,
004500*                  NO CHANGE REQUIRED, LOGGED FOR THE AUDIT
004510*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
004520*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
004530*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT PROFIN
006100     ASSIGN TO UT-S-PROFIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT SAMPPRP
006600     ASSIGN TO UT-S-SAMPPRP
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT METROUT
007100     ASSIGN TO UT-S-METROUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500 FD  PROFIN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS PROFIN-REC.
009100 01  PROFIN-REC.
009200     COPY PROFILE.
009300
009400 FD  SAMPPRP
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 54 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS SAMPPRP-REC.
010000 01  SAMPPRP-REC.
010100     COPY SAMPPRP.
010200
010300 FD  METROUT
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     RECORD CONTAINS 76 CHARACTERS
010700     BLOCK CONTAINS 0 RECORDS
010800     DATA RECORD IS METROUT-REC.
010900 01  METROUT-REC.
011000     COPY METRCREC.
011100
011200 WORKING-STORAGE SECTION.
011310
011320 77  WS-DATE                     PIC 9(6).
011330 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
011340     88  NO-MORE-DATA            VALUE "N".
011350
011400 01  FILE-STATUS-CODES.
011500     05  OFCODE                  PIC X(2).
011600         88  CODE-WRITE          VALUE SPACES.
011700     05  FILLER                  PIC X(02).
011800
011900 01  USER-PROFILE-WORK.
012000     COPY PROFILE.
012100
012200* ALTERNATE VIEW OF THE PROFILE CARD - LETS THE ABEND FORMATTER
012300* MOVE THE WHOLE CARD IMAGE IN ONE SHOT WHEN LOGGING A DUMP.
012400 01  USER-PROFILE-WORK-R REDEFINES USER-PROFILE-WORK.
012500     05  UP-RAW-CARD-IMAGE       PIC X(80).
012600
012700* IN-MEMORY SESSION TABLE - LOADED ONCE, SCANNED BY BOTH THE
012800* ACCEL-SHOT AND CADENCE-SHOT DETECTORS.
012900 01  SAMPLE-TABLE.
013000     05  SAMPLE-ENTRY OCCURS 1 TO 10000 TIMES
013100                 DEPENDING ON WK-SAMPLE-COUNT
013200                 INDEXED BY SAMP-IDX.
013300         COPY SAMPPRP.
013400
013500* ONE GENERIC SCRATCH COLUMN, RE-USED FOR WHICHEVER DERIVED
013600* SERIES THE PARAGRAPH IN CONTROL NEEDS AT THE TIME - THE ACCEL
013700* MAGNITUDE, THE SMOOTHED CADENCE, OR THE CADENCE SWING SIZES.
013800* ONLY ONE OF THE THREE IS EVER LIVE AT ONCE SO ONE COLUMN
013900* SERVES ALL THREE, SAME TRICK USED IN SMPLEDIT'S INTERPOLATOR.
014000 01  WK-SCRATCH-TABLE.
014100     05  WK-SCRATCH-VALUE OCCURS 10000 TIMES
014200                       PIC S9(5)V9(3) COMP-3.
014300     05  FILLER                  PIC X(04).
014400
014500* RAW-BYTES VIEW OF THE SCRATCH COLUMN - ABEND DUMP FORMATTER
014600* USES THIS WHEN A BAD-DATA CONDITION TRIPS OVER A DETECTOR.
014700 01  WK-SCRATCH-TABLE-R REDEFINES WK-SCRATCH-TABLE.
014800     05  WK-SCRATCH-RAW-BYTES    PIC X(50000).
014900     05  FILLER                  PIC X(04).
015000
015100* CALL LINKAGE FOR STATCALC - MUST MATCH STATCALC'S OWN LINKAGE
015200* SECTION LAYOUT BYTE FOR BYTE (SEE STATCALC REMARKS).
015300 01  STAT-REQUEST-REC.
015400     05  STAT-FUNCTION-SW            PIC X(1).
015500         88  STAT-CALC-MEAN          VALUE '1'.
015600         88  STAT-CALC-STDDEV        VALUE '2'.
015700         88  STAT-CALC-PERCENTILE    VALUE '3'.
015800         88  STAT-CALC-REGRESSION    VALUE '4'.
015900     05  STAT-VALUE-COUNT            PIC 9(5) COMP.
016000     05  STAT-PERCENTILE-RANK        PIC 9V9(2).
016100     05  STAT-MEAN-RESULT            PIC S9(5)V9(4) COMP-3.
016200     05  STAT-STDDEV-RESULT          PIC S9(5)V9(4) COMP-3.
016300     05  STAT-PERCENTILE-RESULT      PIC S9(5)V9(4) COMP-3.
016400     05  STAT-REGRESSION-RESULTS.
016500         10  STAT-SLOPE-RESULT       PIC S9(5)V9(6) COMP-3.
016600         10  STAT-INTERCEPT-RESULT   PIC S9(7)V9(4) COMP-3.
016700         10  STAT-CORREL-RESULT      PIC S9V9(4) COMP-3.
016800     05  STAT-REGRESSION-RAW REDEFINES STAT-REGRESSION-RESULTS
016900                                      PIC X(15).
017000     05  STAT-RETURN-CD              PIC 9(4) COMP.
017100     05  FILLER                      PIC X(04).
017200
017300 01  STAT-VALUE-TABLE.
017400     05  FILLER                      PIC X(01).
017500     05  STAT-VALUE OCCURS 1 TO 10000 TIMES
017600                    DEPENDING ON STAT-VALUE-COUNT
017700                    PIC S9(5)V9(3) COMP-3.
017800
017900* NEWTON'S-METHOD SQUARE ROOT - OWN COPY OF THE STATCALC ROUTINE.
018000* NO INTRINSIC FUNCTIONS ON THIS SHOP'S COMPILER SO THIS RUNS A
018100* FIXED 15 ITERATIONS, WHICH IS PLENTY FOR ANY MAGNITUDE VALUE A
018200* WRIST ACCELEROMETER EVER PRODUCES.
018300 01  SQRT-WORK-FIELDS.
018400     05  WK-SQRT-INPUT           PIC S9(10)V9(4) COMP-3.
018500     05  WK-SQRT-ESTIMATE        PIC S9(10)V9(4) COMP-3.
018600     05  WK-SQRT-ITER            PIC 9(2) COMP.
018700     05  FILLER                  PIC X(02).
018800
018900 01  SHOT-WORK-FIELDS.
019000     05  WK-MAG-THRESHOLD        PIC S9(5)V9(4) COMP-3.
019100     05  WK-LAST-SHOT-IDX        PIC 9(6) COMP.
019200     05  WK-SINCE-LAST-SHOT      PIC 9(6) COMP.
019300     05  WK-AXIS-COMPLETENESS    PIC 9V9(2) COMP-3.
019400     05  WK-CADENCE-COMPLETENESS PIC 9V9(2) COMP-3.
019500     05  WK-SHOT-DEVIATION       PIC S9(5)V9(4) COMP-3.
019600     05  WK-SHOT-BAND-FACTOR     PIC S9(5)V9(4) COMP-3.
019700     05  WK-SMOOTH-MEAN          PIC S9(5)V9(4) COMP-3.
019800     05  WK-SMOOTH-THRESHOLD     PIC S9(5)V9(4) COMP-3.
019900     05  WK-DIFF-COUNT           PIC 9(5) COMP.
020000     05  WK-DIFF-PCTL-RANK       PIC S9(5)V9(3) COMP-3.
020100     05  FILLER                  PIC X(04).
020200
020300* RAW-BYTES VIEW OF THE SHOT WORK AREA - USED BY THE ABEND DUMP
020400* FORMATTER WHEN A BAD-DATA CONDITION TRIPS OVER THIS PROGRAM.
020500 01  SHOT-WORK-FIELDS-R REDEFINES SHOT-WORK-FIELDS.
020600     05  WK-SHOT-RAW-BYTES       PIC X(46).
020700     05  FILLER                  PIC X(04).
020800
020900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021000     05  WK-SAMPLE-COUNT         PIC 9(5) COMP.
021100     05  WK-ACCEL-SHOT-COUNT     PIC 9(5) COMP.
021200     05  WK-CADENCE-SHOT-COUNT   PIC 9(5) COMP.
021300     05  WK-AXES-AVAILABLE       PIC 9(1) COMP.
021400     05  WK-CADENCE-MISSING-CNT  PIC 9(5) COMP.
021500     05  WK-INDEX-I              PIC 9(6) COMP.
021600     05  WK-SCAN-IDX             PIC 9(2) COMP.
021700     05  RECORDS-READ            PIC 9(7) COMP.
021800     05  FILLER                  PIC X(04).
021900
022000* RAW-BYTES VIEW OF THE COUNTER BLOCK - SAME DEBUG-DUMP TRICK
022100* USED IN EVERY PROGRAM IN THE SUITE.
022200 01  COUNTERS-IDXS-AND-ACCUMULATORS-R
022300                 REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
022400     05  WK-CTR-RAW-BYTES        PIC X(33).
022500     05  FILLER                  PIC X(04).
022600
022700 01  MISC-WS-FLDS.
022800     05  PARA-NAME               PIC X(28) VALUE SPACES.
022900     05  FILLER                  PIC X(02).
023000
023100 01  FLAGS-AND-SWITCHES.
023400     05  AXIS-FOUND-SW           PIC X(01) VALUE "N".
023500         88  AXIS-WAS-FOUND      VALUE "Y".
023600     05  FILLER                  PIC X(02).
023700
023800 01  ZERO-VAL                    PIC 9(1) COMP VALUE ZERO.
023900 01  ONE-VAL                     PIC 9(1) COMP VALUE 1.
024000
024100 COPY ABENDREC.
024200
024300 PROCEDURE DIVISION.
024400 0000-MAIN-PROCESS.
024500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024600     PERFORM 200-CALC-ACCEL-SHOTS THRU 200-EXIT.
024700     PERFORM 400-CALC-CADENCE-SHOTS THRU 400-EXIT.
024800     PERFORM 999-CLEANUP THRU 999-EXIT.
024900     MOVE ZERO TO RETURN-CODE.
025000     GOBACK.
025100
025200 000-HOUSEKEEPING.
025300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025400     DISPLAY "******** BEGIN JOB SHOTCALC ********".
025410     ACCEPT WS-DATE FROM DATE.
025500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
025600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025700     READ PROFIN INTO USER-PROFILE-WORK
025800         AT END
025900             MOVE "MISSING USER-PROFILE RECORD" TO ABEND-REASON
026000             GO TO 1000-ABEND-RTN
026100     END-READ.
026200     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
026300     IF NO-MORE-DATA
026400         MOVE "EMPTY PREPROCESSED SAMPLE FILE" TO ABEND-REASON
026500         GO TO 1000-ABEND-RTN
026600     END-IF.
026700     PERFORM 100-LOAD-TABLE-LOOP THRU 100-EXIT
026800             UNTIL NO-MORE-DATA.
026900     PERFORM 110-CHECK-AXES-AVAILABLE THRU 110-EXIT.
027000     COMPUTE WK-CADENCE-COMPLETENESS ROUNDED =
027100         (WK-SAMPLE-COUNT - WK-CADENCE-MISSING-CNT) /
027200         WK-SAMPLE-COUNT.
027300 000-EXIT.
027400     EXIT.
027500
027600 100-LOAD-TABLE-LOOP.
027700     ADD +1 TO WK-SAMPLE-COUNT.
027800     MOVE SAMPPRP-REC TO SAMPLE-ENTRY(WK-SAMPLE-COUNT).
027900     IF SP-CADENCE-WAS-MISSING(WK-SAMPLE-COUNT)
028000         ADD +1 TO WK-CADENCE-MISSING-CNT
028100     END-IF.
028200     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
028300 100-EXIT.
028400     EXIT.
028500
028600* AN AXIS COUNTS AS AVAILABLE WHEN AT LEAST ONE SAMPLE IN THE
028700* WHOLE SESSION CARRIED A NON-ZERO READING ON IT.  THREE AXES
028800* ALL AVAILABLE IS WHAT U4F CALLS "ALL THREE ACCELERATION AXES".
028900 110-CHECK-AXES-AVAILABLE.
029000     MOVE "110-CHECK-AXES-AVAILABLE" TO PARA-NAME.
029100     MOVE ZERO TO WK-AXES-AVAILABLE.
029200     PERFORM 115-CHECK-ONE-AXIS
029300         VARYING WK-SCAN-IDX FROM 1 BY 1
029400         UNTIL WK-SCAN-IDX > 3.
029500     COMPUTE WK-AXIS-COMPLETENESS ROUNDED =
029600         WK-AXES-AVAILABLE / 3.
029700 110-EXIT.
029800     EXIT.
029900
030000 115-CHECK-ONE-AXIS.
030100     MOVE "N" TO AXIS-FOUND-SW.
030200     PERFORM 120-SCAN-ONE-SAMPLE-FOR-AXIS
030300         VARYING WK-INDEX-I FROM 1 BY 1
030400         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT OR AXIS-WAS-FOUND.
030500     IF AXIS-WAS-FOUND
030600         ADD +1 TO WK-AXES-AVAILABLE
030700     END-IF.
030800
030900 120-SCAN-ONE-SAMPLE-FOR-AXIS.
031000     IF SP-ACCEL-OCC(WK-SCAN-IDX) OF SAMPLE-ENTRY(WK-INDEX-I)
031100                     NOT = ZERO
031200         MOVE "Y" TO AXIS-FOUND-SW
031300     END-IF.
031400
031500* U4F - ACCELEROMETER SHOT COUNT.  NEEDS ALL THREE AXES ON FILE
031600* OR THE RESULT IS INSUFFICIENT-DATA RATHER THAN A BAD COUNT.
031700 200-CALC-ACCEL-SHOTS.
031800     MOVE "200-CALC-ACCEL-SHOTS" TO PARA-NAME.
031900     IF WK-AXES-AVAILABLE < 3
032000         PERFORM 250-WRITE-ACCEL-INSUFFICIENT THRU 250-EXIT
032100     ELSE
032200         PERFORM 210-CALC-MAGNITUDE THRU 210-EXIT
032300         PERFORM 220-CALC-THRESHOLD THRU 220-EXIT
032400         MOVE ZERO TO WK-LAST-SHOT-IDX
032500         PERFORM 230-CHECK-ONE-FOR-PEAK
032600             VARYING WK-INDEX-I FROM 2 BY 1
032700             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT - 1
032800         PERFORM 240-WRITE-ACCEL-RESULT THRU 240-EXIT
032900     END-IF.
033000 200-EXIT.
033100     EXIT.
033200
033300* MAGNITUDE(I) = SQRT(X**2 + Y**2 + Z**2), ONE ENTRY PER SAMPLE
033400* IN THE SCRATCH COLUMN.
033500 210-CALC-MAGNITUDE.
033600     PERFORM 215-COMPUTE-ONE-MAGNITUDE
033700         VARYING WK-INDEX-I FROM 1 BY 1
033800         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
033900 210-EXIT.
034000     EXIT.
034100
034200 215-COMPUTE-ONE-MAGNITUDE.
034300     COMPUTE WK-SQRT-INPUT =
034400         (SP-ACCEL-X(WK-INDEX-I) * SP-ACCEL-X(WK-INDEX-I)) +
034500         (SP-ACCEL-Y(WK-INDEX-I) * SP-ACCEL-Y(WK-INDEX-I)) +
034600         (SP-ACCEL-Z(WK-INDEX-I) * SP-ACCEL-Z(WK-INDEX-I)).
034700     PERFORM 920-SQUARE-ROOT THRU 920-EXIT.
034800     MOVE WK-SQRT-ESTIMATE TO WK-SCRATCH-VALUE(WK-INDEX-I).
034900
035000* THRESHOLD = MEAN(MAGNITUDE) + 2 STANDARD DEVIATIONS, VIA
035100* STATCALC'S POPULATION STANDARD DEVIATION FUNCTION.
035200 220-CALC-THRESHOLD.
035300     MOVE WK-SAMPLE-COUNT TO STAT-VALUE-COUNT.
035400     PERFORM 225-COPY-MAG-TO-STAT
035500         VARYING WK-INDEX-I FROM 1 BY 1
035600         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
035700     SET STAT-CALC-STDDEV TO TRUE.
035800     CALL "STATCALC" USING STAT-REQUEST-REC, STAT-VALUE-TABLE.
035900     COMPUTE WK-MAG-THRESHOLD =
036000         STAT-MEAN-RESULT + (2 * STAT-STDDEV-RESULT).
036100 220-EXIT.
036200     EXIT.
036300
036400 225-COPY-MAG-TO-STAT.
036500     MOVE WK-SCRATCH-VALUE(WK-INDEX-I) TO STAT-VALUE(WK-INDEX-I).
036600
036700* A SHOT IS A LOCAL PEAK AT OR ABOVE THRESHOLD, STRICTLY HIGHER
036800* THAN BOTH NEIGHBOURS, AT LEAST 10 SAMPLES SINCE THE LAST ONE
036900* ACCEPTED.
037000 230-CHECK-ONE-FOR-PEAK.
037100     IF WK-SCRATCH-VALUE(WK-INDEX-I) >= WK-MAG-THRESHOLD
037200         AND WK-SCRATCH-VALUE(WK-INDEX-I) >
037300             WK-SCRATCH-VALUE(WK-INDEX-I - 1)
037400         AND WK-SCRATCH-VALUE(WK-INDEX-I) >
037500             WK-SCRATCH-VALUE(WK-INDEX-I + 1)
037600         COMPUTE WK-SINCE-LAST-SHOT =
037700             WK-INDEX-I - WK-LAST-SHOT-IDX
037800         IF WK-SINCE-LAST-SHOT >= 10
037900             ADD +1 TO WK-ACCEL-SHOT-COUNT
038000             MOVE WK-INDEX-I TO WK-LAST-SHOT-IDX
038100         END-IF
038200     END-IF.
038300
038400* CONFIDENCE = AXIS-COMPLETENESS TIMES A BAND FACTOR THAT PEAKS
038500* AT 1.0 FOR A COUNT BETWEEN 50 AND 500 AND FALLS OFF (FLOORED
038600* AT 0.3) THE FARTHER THE COUNT STRAYS FROM 200; A ZERO COUNT
038700* GETS A FLAT 0.5 BAND FACTOR INSTEAD - SEE CHANGE LOG 03/15/98.
038800 240-WRITE-ACCEL-RESULT.
038900     MOVE "240-WRITE-ACCEL-RESULT" TO PARA-NAME.
039000     MOVE WK-ACCEL-SHOT-COUNT TO MR-METRIC-VALUE.
039100     IF WK-ACCEL-SHOT-COUNT = ZERO
039200         COMPUTE MR-CONFIDENCE ROUNDED =
039300             WK-AXIS-COMPLETENESS * 0.5
039400     ELSE
039500         IF WK-ACCEL-SHOT-COUNT >= 50
039600                 AND WK-ACCEL-SHOT-COUNT <= 500
039700             MOVE WK-AXIS-COMPLETENESS TO MR-CONFIDENCE
039800         ELSE
039900             IF WK-ACCEL-SHOT-COUNT > 200
040000                 COMPUTE WK-SHOT-DEVIATION =
040100                     (WK-ACCEL-SHOT-COUNT - 200) * 0.001
040200             ELSE
040300                 COMPUTE WK-SHOT-DEVIATION =
040400                     (200 - WK-ACCEL-SHOT-COUNT) * 0.001
040500             END-IF
040600             COMPUTE WK-SHOT-BAND-FACTOR = 1 - WK-SHOT-DEVIATION
040700             IF WK-SHOT-BAND-FACTOR < 0.3
040800                 MOVE 0.3 TO WK-SHOT-BAND-FACTOR
040900             END-IF
041000             COMPUTE MR-CONFIDENCE ROUNDED =
041100                 WK-AXIS-COMPLETENESS * WK-SHOT-BAND-FACTOR
041200         END-IF
041300     END-IF.
041400     MOVE SPACES TO MR-ERROR-TEXT-MSG.
041500     MOVE "ACCEL-SHOT-COUNT" TO MR-METRIC-NAME.
041600     WRITE METROUT-REC.
041700 240-EXIT.
041800     EXIT.
041900
042000 250-WRITE-ACCEL-INSUFFICIENT.
042100     MOVE "250-WRITE-ACCEL-INSUFFICIENT" TO PARA-NAME.
042200     MOVE ZERO TO MR-METRIC-VALUE.
042300     MOVE ZERO TO MR-CONFIDENCE.
042400     MOVE "MISSING ACCELEROMETER AXIS DATA" TO MR-ERROR-TEXT-MSG.
042500     MOVE "ACCEL-SHOT-COUNT" TO MR-METRIC-NAME.
042600     WRITE METROUT-REC.
042700 250-EXIT.
042800     EXIT.
042900
043000* U5B - CADENCE SHOT COUNT.  THE PROFILE'S HAND-POSITION FLAG
043100* PICKS THE METHOD - A WATCH ON THE PLAYING HAND SWINGS WITH
043200* EVERY STROKE, THE OFF HAND ONLY JOLTS ON CONTACT.
043300 400-CALC-CADENCE-SHOTS.
043400     MOVE "400-CALC-CADENCE-SHOTS" TO PARA-NAME.
043500     IF UP-HAND-POSITION OF USER-PROFILE-WORK = "P"
043600         PERFORM 410-PLAYING-HAND-SHOTS THRU 410-EXIT
043700     ELSE
043800         PERFORM 450-NONPLAYING-HAND-SHOTS THRU 450-EXIT
043900     END-IF.
044000     MOVE WK-CADENCE-SHOT-COUNT TO MR-METRIC-VALUE.
044100     MOVE WK-CADENCE-COMPLETENESS TO MR-CONFIDENCE.
044200     MOVE SPACES TO MR-ERROR-TEXT-MSG.
044300     MOVE "CADENCE-SHOT-COUNT" TO MR-METRIC-NAME.
044400     WRITE METROUT-REC.
044500 400-EXIT.
044600     EXIT.
044700
044800* SMOOTH CADENCE WITH A 5-WIDE CENTRED MOVING AVERAGE, THEN
044900* PEAK-PICK ABOVE MEAN PLUS ONE STANDARD DEVIATION OF THE
045000* SMOOTHED SERIES, AT LEAST 3 SAMPLES APART.
045100 410-PLAYING-HAND-SHOTS.
045200     PERFORM 415-SMOOTH-ONE-CADENCE
045300         VARYING WK-INDEX-I FROM 3 BY 1
045400         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT - 2.
045500     IF WK-SAMPLE-COUNT > 4
045600         MOVE WK-SAMPLE-COUNT - 4 TO STAT-VALUE-COUNT
045700         PERFORM 420-COPY-SMOOTH-TO-STAT
045800             VARYING WK-INDEX-I FROM 3 BY 1
045900             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT - 2
046000         SET STAT-CALC-STDDEV TO TRUE
046100         CALL "STATCALC" USING STAT-REQUEST-REC, STAT-VALUE-TABLE
046200         COMPUTE WK-SMOOTH-THRESHOLD =
046300             STAT-MEAN-RESULT + STAT-STDDEV-RESULT
046400         MOVE ZERO TO WK-LAST-SHOT-IDX
046500         PERFORM 425-CHECK-ONE-SMOOTH-PEAK
046600             VARYING WK-INDEX-I FROM 4 BY 1
046700             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT - 3
046800     END-IF.
046900 410-EXIT.
047000     EXIT.
047100
047200 415-SMOOTH-ONE-CADENCE.
047300     COMPUTE WK-SCRATCH-VALUE(WK-INDEX-I) ROUNDED =
047400         (SP-CADENCE(WK-INDEX-I - 2) +
047500          SP-CADENCE(WK-INDEX-I - 1) +
047600          SP-CADENCE(WK-INDEX-I) +
047700          SP-CADENCE(WK-INDEX-I + 1) +
047800          SP-CADENCE(WK-INDEX-I + 2)) / 5.
047900
048000* STAT-VALUE IS RE-INDEXED FROM 1 EVEN THOUGH THE SMOOTHED
048100* SERIES STARTS AT SAMPLE 3 - STATCALC ONLY EVER SEES A PACKED
048200* TABLE OF STAT-VALUE-COUNT ENTRIES.
048300 420-COPY-SMOOTH-TO-STAT.
048400     MOVE WK-SCRATCH-VALUE(WK-INDEX-I)
048500         TO STAT-VALUE(WK-INDEX-I - 2).
048600
048700 425-CHECK-ONE-SMOOTH-PEAK.
048800     IF WK-SCRATCH-VALUE(WK-INDEX-I) > WK-SMOOTH-THRESHOLD
048900         AND WK-SCRATCH-VALUE(WK-INDEX-I) >
049000             WK-SCRATCH-VALUE(WK-INDEX-I - 1)
049100         AND WK-SCRATCH-VALUE(WK-INDEX-I) >
049200             WK-SCRATCH-VALUE(WK-INDEX-I + 1)
049300         COMPUTE WK-SINCE-LAST-SHOT =
049400             WK-INDEX-I - WK-LAST-SHOT-IDX
049500         IF WK-SINCE-LAST-SHOT >= 3
049600             ADD +1 TO WK-CADENCE-SHOT-COUNT
049700             MOVE WK-INDEX-I TO WK-LAST-SHOT-IDX
049800         END-IF
049900     END-IF.
050000
050100* OFF HAND - A SHOT IS ANY SAMPLE WHOSE ABSOLUTE CADENCE SWING
050200* FROM THE PREVIOUS SAMPLE EXCEEDS THE 80TH PERCENTILE OF ALL
050300* THE SWINGS IN THE SESSION.
050400 450-NONPLAYING-HAND-SHOTS.
050500     IF WK-SAMPLE-COUNT > 1
050600         MOVE WK-SAMPLE-COUNT - 1 TO WK-DIFF-COUNT
050700         MOVE WK-DIFF-COUNT TO STAT-VALUE-COUNT
050800         PERFORM 455-COPY-ONE-DIFF
050900             VARYING WK-INDEX-I FROM 2 BY 1
051000             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT
051100         MOVE .80 TO STAT-PERCENTILE-RANK
051200         SET STAT-CALC-PERCENTILE TO TRUE
051300         CALL "STATCALC" USING STAT-REQUEST-REC, STAT-VALUE-TABLE
051400         MOVE STAT-PERCENTILE-RESULT TO WK-DIFF-PCTL-RANK
051500         PERFORM 460-CHECK-ONE-DIFF-FOR-SHOT
051600             VARYING WK-INDEX-I FROM 2 BY 1
051700             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT
051800     END-IF.
051900 450-EXIT.
052000     EXIT.
052100
052200 455-COPY-ONE-DIFF.
052300     IF SP-CADENCE(WK-INDEX-I) >= SP-CADENCE(WK-INDEX-I - 1)
052400         COMPUTE WK-SCRATCH-VALUE(WK-INDEX-I) =
052500             SP-CADENCE(WK-INDEX-I) - SP-CADENCE(WK-INDEX-I - 1)
052600     ELSE
052700         COMPUTE WK-SCRATCH-VALUE(WK-INDEX-I) =
052800             SP-CADENCE(WK-INDEX-I - 1) - SP-CADENCE(WK-INDEX-I)
052900     END-IF.
053000     MOVE WK-SCRATCH-VALUE(WK-INDEX-I)
053100         TO STAT-VALUE(WK-INDEX-I - 1).
053200
053300 460-CHECK-ONE-DIFF-FOR-SHOT.
053400     IF WK-SCRATCH-VALUE(WK-INDEX-I) > WK-DIFF-PCTL-RANK
053500         ADD +1 TO WK-CADENCE-SHOT-COUNT
053600     END-IF.
053700
053800* NEWTON'S METHOD:  X(N+1) = ( X(N) + INPUT/X(N) ) / 2.
053900 920-SQUARE-ROOT.
054000     IF WK-SQRT-INPUT <= ZERO
054100         MOVE ZERO TO WK-SQRT-ESTIMATE
054200     ELSE
054300         COMPUTE WK-SQRT-ESTIMATE = WK-SQRT-INPUT / 2
054400         IF WK-SQRT-ESTIMATE = ZERO
054500             MOVE 1 TO WK-SQRT-ESTIMATE
054600         END-IF
054700         PERFORM 910-SQRT-ITERATE
054800             VARYING WK-SQRT-ITER FROM 1 BY 1
054900             UNTIL WK-SQRT-ITER > 15
055000     END-IF.
055100 920-EXIT.
055200     EXIT.
055300
055400 910-SQRT-ITERATE.
055500     COMPUTE WK-SQRT-ESTIMATE ROUNDED =
055600         (WK-SQRT-ESTIMATE + (WK-SQRT-INPUT / WK-SQRT-ESTIMATE))
055700          / 2.
055800
055900 800-OPEN-FILES.
056000     MOVE "800-OPEN-FILES" TO PARA-NAME.
056100     OPEN INPUT PROFIN SAMPPRP.
056200     OPEN OUTPUT METROUT SYSOUT.
056300 800-EXIT.
056400     EXIT.
056500
056600 850-CLOSE-FILES.
056700     MOVE "850-CLOSE-FILES" TO PARA-NAME.
056800     CLOSE PROFIN SAMPPRP METROUT SYSOUT.
056900 850-EXIT.
057000     EXIT.
057100
057200 900-READ-SAMPPRP.
057300     READ SAMPPRP INTO SAMPPRP-REC
057400         AT END
057500             MOVE "N" TO MORE-DATA-SW
057600             GO TO 900-EXIT
057700     END-READ.
057800     ADD +1 TO RECORDS-READ.
057900 900-EXIT.
058000     EXIT.
058100
058200 999-CLEANUP.
058300     MOVE "999-CLEANUP" TO PARA-NAME.
058400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
058500     DISPLAY "** RECORDS READ **".
058600     DISPLAY RECORDS-READ.
058700     DISPLAY "** ACCEL SHOT COUNT **".
058800     DISPLAY WK-ACCEL-SHOT-COUNT.
058900     DISPLAY "** CADENCE SHOT COUNT **".
059000     DISPLAY WK-CADENCE-SHOT-COUNT.
059050     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
059100     DISPLAY "******** NORMAL END OF JOB SHOTCALC ********".
059200 999-EXIT.
059300     EXIT.
059400
059500 1000-ABEND-RTN.
059600     WRITE SYSOUT-REC FROM ABEND-REC.
059700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
059800     DISPLAY "*** ABNORMAL END OF JOB - SHOTCALC ***".
059900     DIVIDE ZERO-VAL INTO ONE-VAL.
