000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  PTCORR.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 11/20/97.
000600 DATE-COMPILED. 11/20/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE CLOSING STEP OF THE SESSION ANALYSIS RUN.
001300*          IT CORRELATES THE COURTSIDE SCORING-PAD POINT RECORDS
001400*          AGAINST THE WRIST-UNIT HEART RATE SERIES BUILT BY THE
001500*          EARLIER STEPS, PRODUCES THE PER-GAME FATIGUE TABLE AND
001600*          THE OPTIMAL-ZONE / RECOVERY-BETWEEN-POINTS FIGURES,
001700*          THEN ROLLS UP EVERY METRIC WRITTEN SO FAR (INCLUDING
001800*          ITS OWN) INTO THE DATA-QUALITY GRADE AND THE FIXED SET
001900*          OF COACHING RECOMMENDATION LINES.  IT CLOSES OUT THE
002000*          SESSION REPORT STARTED BY SESSRPT.
002100*
002200*          INPUT PARAMETER FILE    -   DDS0001.PROFIN
002300*          INPUT POINT FILE        -   DDS0001.PNTIN
002400*          INPUT SAMPLE FILE       -   DDS0001.SAMPPRP
002500*          INPUT ZONE FILE         -   DDS0001.ZONEOUT
002600*          INPUT RALLY WORK FILE   -   DDS0001.RALYWORK
002700*          METRIC FILE I-O/EXTEND  -   DDS0001.METROUT
002800*          REPORT FILE EXTENDED    -   DDS0001.SESSRPT
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*CHANGE LOG.
003300*   11/20/97  RTW  ORIGINAL - POINT LOAD, HR-VS-OUTCOME, OPTIMAL
003400*                  ZONE, RECOVERY BETWEEN POINTS, PER-GAME FATIGUE
003500*                  TABLE (U7A-D)
003600*   12/03/97  RTW  ADDED DATA-QUALITY ROLL-UP AND FIXED
003700*                  RECOMMENDATION LINES (U8/U7E) PER COACHING
003800*                  DESK REQUEST SQ-0119
003900*   03/14/98  RTW  METROUT NOW SCANNED TWICE - ONCE INPUT TO PICK
004000*                  UP EVERY METRIC WRITTEN BY THE EARLIER STEPS,
004100*                  ONCE EXTEND TO APPEND PTCORR'S OWN - SO THE
004200*                  QUALITY COUNTS AND LOW-CONFIDENCE LIST COVER
004300*                  THE WHOLE RUN, NOT JUST THIS STEP
004400*   02/09/99  RTW  ADDED AVERAGE RALLY DURATION PULL FROM
004500*                  RALYWORK FOR THE RALLIES-SEEM-LONG/SHORT
004600*                  RECOMMENDATION RULE
004700*   06/07/99  RTW  Y2K SWEEP - HDR-YY WINDOWED SAME AS SESSRPT;
004800*                  TICKET SQ-0231
004810*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
004820*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
004830*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
004840*   09/16/05  DPK  U7 POINT SECTION WAS MISSING A GAME-NUMBER
004850*                  BREAK TOTAL - COACHING DESK COULDN'T GET A
004860*                  WON/LOST OR HR TOTAL FOR THE SESSION WITHOUT
004870*                  ADDING UP ALL 20 LINES BY HAND.  ADDED
004880*                  815/816 TO ROLL GAME-STATS-TABLE AND PRINT A
004890*                  TOTAL LINE - TICKET SQ-0459
004900******************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-390.
005400 OBJECT-COMPUTER. IBM-390.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT
006000     ASSIGN TO UT-S-SYSOUT
006100       ORGANIZATION IS SEQUENTIAL.
006200
006300     SELECT PROFIN
006400     ASSIGN TO UT-S-PROFIN
006500       ACCESS MODE IS SEQUENTIAL
006600       FILE STATUS IS OFCODE.
006700
006800     SELECT PNTIN
006900     ASSIGN TO UT-S-PNTIN
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT SAMPPRP
007400     ASSIGN TO UT-S-SAMPPRP
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT ZONEIN
007900     ASSIGN TO UT-S-ZONEOUT
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300     SELECT RALYWORK-FILE
008400     ASSIGN TO UT-S-RALYWK
008500       ACCESS MODE IS SEQUENTIAL
008600       FILE STATUS IS OFCODE.
008700
008800     SELECT METROUT
008900     ASSIGN TO UT-S-METROUT
009000       ACCESS MODE IS SEQUENTIAL
009100       FILE STATUS IS OFCODE.
009200
009300     SELECT SESSRPT-FILE
009400     ASSIGN TO UT-S-SESSRPT
009500       ACCESS MODE IS SEQUENTIAL
009600       FILE STATUS IS OFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800 FD  PROFIN
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 80 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PROFIN-REC.
011400 01  PROFIN-REC.
011500     COPY PROFILE.
011600
011700 FD  PNTIN
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 26 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS PNTIN-REC.
012300 01  PNTIN-REC.
012400     COPY POINTREC.
012500
012600 FD  SAMPPRP
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     RECORD CONTAINS 54 CHARACTERS
013000     BLOCK CONTAINS 0 RECORDS
013100     DATA RECORD IS SAMPPRP-REC.
013200 01  SAMPPRP-REC.
013300     COPY SAMPPRP.
013400
013500 FD  ZONEIN
013600     RECORDING MODE IS F
013700     LABEL RECORDS ARE STANDARD
013800     RECORD CONTAINS 12 CHARACTERS
013900     BLOCK CONTAINS 0 RECORDS
014000     DATA RECORD IS ZONEIN-REC.
014100 01  ZONEIN-REC.
014200     COPY ZONEREC.
014300
014400 FD  RALYWORK-FILE
014500     RECORDING MODE IS F
014600     LABEL RECORDS ARE STANDARD
014700     RECORD CONTAINS 40 CHARACTERS
014800     BLOCK CONTAINS 0 RECORDS
014900     DATA RECORD IS RALYWORK-REC.
015000 01  RALYWORK-REC.
015100     COPY RALYWORK.
015200
015300 FD  METROUT
015400     RECORDING MODE IS F
015500     LABEL RECORDS ARE STANDARD
015600     RECORD CONTAINS 76 CHARACTERS
015700     BLOCK CONTAINS 0 RECORDS
015800     DATA RECORD IS METROUT-REC.
015900 01  METROUT-REC.
016000     COPY METRCREC.
016100
016200 FD  SESSRPT-FILE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 132 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS SESSRPT-REC.
016800 01  SESSRPT-REC  PIC X(132).
016900
017000 WORKING-STORAGE SECTION.
017010
017020 77  WS-DATE                     PIC 9(6).
017030 77  MORE-METRIC-SW              PIC X(01) VALUE "Y".
017040     88  NO-MORE-METRICS         VALUE "N".
017100
017200 01  FILE-STATUS-CODES.
017300     05  OFCODE                  PIC X(2).
017400         88  CODE-WRITE          VALUE SPACES.
017500     05  FILLER                  PIC X(02).
017600
017700 01  USER-PROFILE-WORK.
017800     COPY PROFILE.
017900
018000 01  USER-PROFILE-WORK-R REDEFINES USER-PROFILE-WORK.
018100     05  UP-RAW-CARD-IMAGE       PIC X(80).
018200
018300* IN-MEMORY TABLES - THIS PROGRAM RUNS AS ITS OWN STEP, SO EVERY
018400* TABLE SESSRPT ALREADY BUILT HAS TO BE RELOADED HERE FROM THE
018500* SAME FILES.  SAME OCCURS...DEPENDING ON...INDEXED BY TRICK.
018600 01  SAMPLE-TABLE.
018700     05  SAMPLE-ENTRY OCCURS 1 TO 10000 TIMES
018800                 DEPENDING ON WK-SAMPLE-COUNT
018900                 INDEXED BY SAMP-IDX.
019000         COPY SAMPPRP.
019100
019200 01  ZONE-TABLE.
019300     05  ZONE-ENTRY OCCURS 1 TO 10000 TIMES
019400                 DEPENDING ON WK-ZONE-COUNT
019500                 INDEXED BY ZONE-IDX.
019600         COPY ZONEREC.
019700
019800 01  POINT-TABLE.
019900     05  POINT-ENTRY OCCURS 1 TO 2000 TIMES
020000                 DEPENDING ON WK-POINT-COUNT
020100                 INDEXED BY PT-IDX.
020200         COPY POINTREC.
020300
020400 01  RALLY-TABLE.
020500     05  RALLY-ENTRY OCCURS 1 TO 3000 TIMES
020600                 DEPENDING ON WK-RALLY-COUNT
020700                 INDEXED BY RLY-IDX.
020800         COPY RALYWORK.
020900
021000* PER-GAME FATIGUE TABLE (U7D) - SUBSCRIPTED DIRECTLY BY THE
021100* GAME NUMBER OFF THE POINT RECORD, GAMES 1 THRU 20.
021200 01  GAME-STATS-TABLE.
021300     05  GAME-STATS-ENTRY OCCURS 20 TIMES.
021400         10  GS-POINTS-WON       PIC 9(4) COMP.
021500         10  GS-POINTS-LOST      PIC 9(4) COMP.
021600         10  GS-HR-SUM           PIC S9(7)V9(2) COMP-3.
021700         10  GS-HR-COUNT         PIC 9(4) COMP.
021800         10  GS-HR-MAX           PIC S9(3)V9(2) COMP-3.
021900     05  FILLER                  PIC X(04).
022000 01  GAME-STATS-TABLE-R REDEFINES GAME-STATS-TABLE.
022100     05  GS-RAW-BYTES            PIC X(360).
022200     05  FILLER                  PIC X(04).
022300
022400* ZONE WIN-RATE TABLE (U7B) - ZONES 1 THRU 5, ZONE 0 IGNORED.
022500 01  ZONE-WIN-TABLE.
022600     05  ZW-ENTRY OCCURS 5 TIMES.
022700         10  ZW-WON-COUNT        PIC 9(6) COMP.
022800         10  ZW-TOTAL-COUNT      PIC 9(6) COMP.
022900     05  FILLER                  PIC X(04).
023000
023100* ONE ROW PER METRIC SCANNED FROM METROUT (BOTH THE EARLIER
023200* STEPS' ROWS AND PTCORR'S OWN) - CARRIES ONLY WHAT THE U8
023300* ROLL-UP AND THE RECOMMENDATION RULES NEED TO REMEMBER.
023400 01  MET-QUALITY-TABLE.
023500     05  MQ-ENTRY OCCURS 1 TO 100 TIMES
023600                 DEPENDING ON WK-LOW-CONF-COUNT
023700                 INDEXED BY MQ-IDX.
023800         10  MQ-METRIC-NAME      PIC X(24).
023900     05  FILLER                  PIC X(04).
024000
024100* SCRATCH SLOTS FOR THE FIXED RECOMMENDATION LINES BUILT BY
024200* 720-RECOMMENDATIONS AND PRINTED BY 850-WRITE-RECOMMENDATIONS -
024300* AT MOST ONE SLOT PER RULE IN THE SPEC PLUS THE LOW-CONFIDENCE
024400* NAME LIST, SO 15 IS AMPLE.
024500 01  RECOMMENDATION-TABLE.
024600     05  WK-RECOM-ENTRY OCCURS 15 TIMES.
024700         10  WK-RECOM-TEXT       PIC X(80).
024800     05  FILLER                  PIC X(04).
024900
025000* CALL LINKAGE FOR MMSSCNV - MUST MATCH MMSSCNV'S OWN LINKAGE
025100* SECTION LAYOUT BYTE FOR BYTE.
025200 01  FMT-REQUEST-REC.
025300     05  FMT-FUNCTION-SW             PIC X(1).
025400         88  FMT-TO-MMSS             VALUE '1'.
025500         88  FMT-ROUND-HALF-UP       VALUE '2'.
025600         88  FMT-ROUND-UP-WHOLE      VALUE '3'.
025700     05  FMT-INPUT-VALUE             PIC S9(5)V9(4) COMP-3.
025800     05  FMT-OUTPUT-TEXT             PIC X(07).
025900     05  FMT-OUTPUT-VALUE            PIC S9(5)V9(4) COMP-3.
026000     05  FMT-RETURN-CD               PIC 9(4) COMP.
026100     05  FILLER                      PIC X(04).
026200
026300 01  FMT-REQUEST-REC-R REDEFINES FMT-REQUEST-REC.
026400     05  FMT-RAW-BYTES               PIC X(20).
026500     05  FILLER                      PIC X(04).
026600
026700 01  METRIC-RESULT-WORK.
026800     COPY METRCREC.
026900
027000 01  WS-CURRENT-DATE-FIELDS.
027100     05  WS-CURR-YY                  PIC 9(2).
027200     05  WS-CURR-MM                  PIC 9(2).
027300     05  WS-CURR-DD                  PIC 9(2).
027400     05  FILLER                      PIC X(02).
027500
027600* U7 SCALAR WORK FIELDS.
027700 01  PTCORR-WORK-FIELDS-1.
027800     05  WK-WON-SUM                  PIC S9(7)V9(2) COMP-3.
027900     05  WK-WON-COUNT                PIC 9(5) COMP.
028000     05  WK-LOST-SUM                 PIC S9(7)V9(2) COMP-3.
028100     05  WK-LOST-COUNT               PIC 9(5) COMP.
028200     05  WK-WON-AVG                  PIC S9(5)V9(2) COMP-3.
028300     05  WK-LOST-AVG                 PIC S9(5)V9(2) COMP-3.
028400     05  WK-HR-DIFFERENCE            PIC S9(5)V9(2) COMP-3.
028500     05  WK-BEST-ZONE                PIC 9(1) COMP.
028600     05  WK-BEST-WINRATE             PIC 9V9(4) COMP-3.
028700     05  WK-RECOVERY-SUM             PIC S9(7)V9(2) COMP-3.
028800     05  WK-RECOVERY-COUNT           PIC 9(5) COMP.
028900     05  WK-RECOVERY-30SEC-AVG       PIC S9(5)V9(2) COMP-3.
029000     05  WK-RECOVERY-PER-MIN         PIC S9(5)V9(2) COMP-3.
029100     05  WK-FIRST-GAME               PIC 9(2) COMP.
029200     05  WK-LAST-GAME                PIC 9(2) COMP.
029300     05  WK-GAME-COUNT               PIC 9(2) COMP.
029400     05  WK-FATIGUE-INDICATOR        PIC S9V9(4) COMP-3.
029410     05  WK-TOT-WON                  PIC 9(5) COMP.
029420     05  WK-TOT-LOST                 PIC 9(5) COMP.
029430     05  WK-TOT-HR-SUM               PIC S9(9)V9(2) COMP-3.
029440     05  WK-TOT-HR-COUNT             PIC 9(5) COMP.
029500     05  FILLER                      PIC X(04).
029600
029700 01  PTCORR-WORK-FIELDS-2.
029800     05  WK-TARGET-ELAPSED           PIC 9(6) COMP.
029900     05  WK-FOUND-SAMPLE-IDX         PIC 9(6) COMP.
030000     05  WK-WINDOW-AVG               PIC S9(5)V9(2) COMP-3.
030100     05  WK-WINDOW-SUM               PIC S9(7)V9(2) COMP-3.
030200     05  WK-WINDOW-COUNT             PIC 9(4) COMP.
030300     05  WK-AT-POINT-ZONE            PIC 9(1).
030400     05  WK-CALC-MINUTES             PIC S9(5)V9(2) COMP-3.
030500     05  WK-AVG-RALLY-DURATION       PIC S9(5)V9(2) COMP-3.
030600     05  WK-RALLY-DUR-SUM            PIC S9(7)V9(2) COMP-3.
030700     05  WK-LOW-CONF-BLD             PIC X(80).
030800     05  WK-LOW-CONF-PTR             PIC 9(4) COMP.
030900     05  FILLER                      PIC X(04).
031000
031100* OVERALL SESSION STATS AND COMPLETENESS PERCENTAGES FOR U8.
031200 01  PTCORR-WORK-FIELDS-3.
031300     05  WK-HR-SUM                   PIC S9(9)V9(2) COMP-3.
031400     05  WK-HR-VALID-COUNT           PIC 9(6) COMP.
031500     05  WK-OVERALL-AVG-HR           PIC S9(5)V9(2) COMP-3.
031600     05  WK-OVERALL-MAX-HR           PIC 9(3) COMP.
031700     05  WK-OVERALL-MIN-HR           PIC 9(3) COMP.
031800     05  WK-HR-COMPLETE-PCT          PIC 9(3)V9(2) COMP-3.
031900     05  WK-CADENCE-COMPLETE-PCT     PIC 9(3)V9(2) COMP-3.
032000     05  WK-SPEED-COMPLETE-PCT       PIC 9(3)V9(2) COMP-3.
032100     05  WK-ACCELX-COMPLETE-PCT      PIC 9(3)V9(2) COMP-3.
032200     05  WK-ACCELY-COMPLETE-PCT      PIC 9(3)V9(2) COMP-3.
032300     05  WK-ACCELZ-COMPLETE-PCT      PIC 9(3)V9(2) COMP-3.
032400     05  WK-QUALITY-GRADE            PIC X(09).
032500     05  FILLER                      PIC X(04).
032600
032700* SAVED VALUES/CONFIDENCE FROM THE EARLIER STEPS' METRIC ROWS -
032800* PULLED OUT OF THE METROUT SCAN BY NAME MATCH SO THE
032900* RECOMMENDATION RULES DO NOT HAVE TO RE-DERIVE THEM.
033000 01  SAVED-METRIC-VALUES.
033100     05  WK-WARMUP-VALUE             PIC S9(5)V9(2) COMP-3.
033200     05  WK-WARMUP-CONF              PIC 9V9(2) COMP-3.
033300     05  WK-COOLDOWN-VALUE           PIC S9(5)V9(2) COMP-3.
033400     05  WK-COOLDOWN-CONF            PIC 9V9(2) COMP-3.
033500     05  WK-RALLIES-CONF             PIC 9V9(2) COMP-3.
033600     05  WK-ACCELSHOT-CONF           PIC 9V9(2) COMP-3.
033700     05  FILLER                      PIC X(04).
033800
033900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
034000     05  WK-SAMPLE-COUNT             PIC 9(5) COMP.
034100     05  WK-ZONE-COUNT               PIC 9(5) COMP.
034200     05  WK-POINT-COUNT              PIC 9(5) COMP.
034300     05  WK-RALLY-COUNT              PIC 9(5) COMP.
034400     05  WK-METRIC-COUNT             PIC 9(4) COMP.
034500     05  WK-CONFIDENT-COUNT          PIC 9(4) COMP.
034600     05  WK-LOW-CONF-COUNT           PIC 9(4) COMP.
034700     05  WK-HR-MISSING-COUNT         PIC 9(5) COMP.
034800     05  WK-CADENCE-MISSING-COUNT    PIC 9(5) COMP.
034900     05  WK-SPEED-MISSING-COUNT      PIC 9(5) COMP.
035000     05  WK-ACCELX-MISSING-COUNT     PIC 9(5) COMP.
035100     05  WK-ACCELY-MISSING-COUNT     PIC 9(5) COMP.
035200     05  WK-ACCELZ-MISSING-COUNT     PIC 9(5) COMP.
035300     05  WK-INDEX-I                  PIC 9(6) COMP.
035400     05  WK-INDEX-J                  PIC 9(6) COMP.
035500     05  RECORDS-READ                PIC 9(7) COMP.
035600     05  FILLER                      PIC X(04).
035700
035800 01  MISC-WS-FLDS.
035900     05  PARA-NAME                   PIC X(28) VALUE SPACES.
036000     05  FILLER                      PIC X(02).
036100
036200 01  PRINT-CONTROL-FIELDS.
036300     05  WS-LINES                    PIC 9(3) COMP.
036400     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
036500     05  FILLER                      PIC X(04).
036600
036700 01  FLAGS-AND-SWITCHES.
036800     05  MORE-POINT-SW               PIC X(01) VALUE "Y".
036900         88  NO-MORE-POINTS          VALUE "N".
037000     05  MORE-SAMPLE-SW              PIC X(01) VALUE "Y".
037100         88  NO-MORE-SAMPLES         VALUE "N".
037200     05  MORE-ZONE-SW                PIC X(01) VALUE "Y".
037300         88  NO-MORE-ZONES           VALUE "N".
037400     05  MORE-RALLY-SW               PIC X(01) VALUE "Y".
037500         88  NO-MORE-RALLY-RECS      VALUE "N".
037800     05  POINTS-PRESENT-SW           PIC X(01) VALUE "N".
037900         88  POINTS-ARE-PRESENT      VALUE "Y".
038000     05  FILLER                      PIC X(01).
038100
038200 01  ZERO-VAL                        PIC 9(1) COMP VALUE ZERO.
038300 01  ONE-VAL                         PIC 9(1) COMP VALUE 1.
038400
038500 COPY ABENDREC.
038600
038700* PRINT LINE LAYOUTS - PARTS 5-7 OF THE SESSION REPORT.
038800 01  WS-HDR-REC.
038900     05  FILLER                      PIC X(01) VALUE SPACE.
039000     05  HDR-TITLE                   PIC X(38)
039100         VALUE "SQUASH SESSION ANALYSIS REPORT -".
039200     05  FILLER                      PIC X(01) VALUE SPACE.
039300     05  HDR-DATE.
039400         10  HDR-MM                  PIC 99.
039500         10  HDR-DASH-1              PIC X VALUE "/".
039600         10  HDR-DD                  PIC 99.
039700         10  HDR-DASH-2              PIC X VALUE "/".
039800         10  HDR-YY                  PIC 9999.
039900     05  FILLER                      PIC X(03) VALUE SPACES.
040000     05  HDR-PAGE-LIT                PIC X(05) VALUE "PAGE ".
040100     05  HDR-PAGE-NBR-O              PIC ZZ9.
040200     05  FILLER                      PIC X(69) VALUE SPACES.
040300
040400 01  WS-BLANK-LINE.
040500     05  FILLER                      PIC X(132) VALUE SPACES.
040600
040700 01  WS-PT-HDR-REC.
040800     05  FILLER                      PIC X(01) VALUE SPACE.
040900     05  FILLER                      PIC X(50)
041000         VALUE "POINT ANALYSIS".
041100     05  FILLER                      PIC X(81) VALUE SPACES.
041200
041300 01  WS-PT-OUTCOME-REC.
041400     05  FILLER                      PIC X(01) VALUE SPACE.
041500     05  FILLER                      PIC X(20) VALUE
041600         "WON-POINT AVG HR: ".
041700     05  PT-WON-AVG-O                PIC ZZ9.9.
041800     05  FILLER                      PIC X(04) VALUE SPACES.
041900     05  FILLER                      PIC X(20) VALUE
042000         "LOST-POINT AVG HR: ".
042100     05  PT-LOST-AVG-O               PIC ZZ9.9.
042200     05  FILLER                      PIC X(04) VALUE SPACES.
042300     05  FILLER                      PIC X(13) VALUE
042400         "DIFFERENCE: ".
042500     05  PT-DIFF-O                   PIC -ZZ9.9.
042600     05  FILLER                      PIC X(48) VALUE SPACES.
042700
042800 01  WS-GAME-HDR-REC.
042900     05  FILLER                      PIC X(01) VALUE SPACE.
043000     05  FILLER                      PIC X(06) VALUE "GAME".
043100     05  FILLER                      PIC X(06) VALUE "WON".
043200     05  FILLER                      PIC X(06) VALUE "LOST".
043300     05  FILLER                      PIC X(10) VALUE "WIN PCT".
043400     05  FILLER                      PIC X(10) VALUE "AVG HR".
043500     05  FILLER                      PIC X(10) VALUE "MAX HR".
043600     05  FILLER                      PIC X(84) VALUE SPACES.
043700
043800 01  WS-GAME-RPT-REC.
043900     05  FILLER                      PIC X(01) VALUE SPACE.
044000     05  GAME-NBR-O                  PIC Z9.
044100     05  FILLER                      PIC X(04) VALUE SPACES.
044200     05  GAME-WON-O                  PIC ZZ9.
044300     05  FILLER                      PIC X(03) VALUE SPACES.
044400     05  GAME-LOST-O                 PIC ZZ9.
044500     05  FILLER                      PIC X(04) VALUE SPACES.
044600     05  GAME-WINPCT-O               PIC ZZ9.9.
044700     05  FILLER                      PIC X(05) VALUE SPACES.
044800     05  GAME-AVGHR-O                PIC ZZ9.9.
044900     05  FILLER                      PIC X(05) VALUE SPACES.
045000     05  GAME-MAXHR-O                PIC ZZ9.9.
045100     05  FILLER                      PIC X(78) VALUE SPACES.
045110
045120* CONTROL-BREAK TOTAL LINE FOR THE POINT-ANALYSIS SECTION -
045130* SAME COLUMN LAYOUT AS WS-GAME-RPT-REC SO THE FIGURES LINE UP
045140* UNDER THEIR PER-GAME COUNTERPARTS ABOVE.
045150 01  WS-GAME-TOT-REC.
045160     05  FILLER                      PIC X(01) VALUE SPACE.
045170     05  FILLER                      PIC X(06) VALUE "TOTAL".
045180     05  GAME-TOT-WON-O              PIC ZZ9.
045190     05  FILLER                      PIC X(03) VALUE SPACES.
045200     05  GAME-TOT-LOST-O             PIC ZZ9.
045210     05  FILLER                      PIC X(04) VALUE SPACES.
045220     05  GAME-TOT-WINPCT-O           PIC ZZ9.9.
045230     05  FILLER                      PIC X(05) VALUE SPACES.
045240     05  GAME-TOT-AVGHR-O            PIC ZZ9.9.
045250     05  FILLER                      PIC X(05) VALUE SPACES.
045260     05  GAME-TOT-MAXHR-O            PIC ZZ9.9.
045270     05  FILLER                      PIC X(78) VALUE SPACES.
045280
045300 01  WS-FATIGUE-REC.
045400     05  FILLER                      PIC X(01) VALUE SPACE.
045500     05  FILLER                      PIC X(22) VALUE
045600         "FATIGUE INDICATOR: ".
045700     05  FAT-VALUE-O                 PIC -9.999.
045800     05  FILLER                      PIC X(04) VALUE SPACES.
045900     05  FAT-INTERP-O                PIC X(12).
046000     05  FILLER                      PIC X(89) VALUE SPACES.
046100
046200 01  WS-ZONE-BEST-REC.
046300     05  FILLER                      PIC X(01) VALUE SPACE.
046400     05  FILLER                      PIC X(24) VALUE
046500         "OPTIMAL PERFORMANCE ZONE:".
046600     05  ZBEST-ZONE-O                PIC 9.
046700     05  FILLER                      PIC X(04) VALUE SPACES.
046800     05  FILLER                      PIC X(15) VALUE
046900         "WIN RATE: ".
047000     05  ZBEST-RATE-O                PIC ZZ9.9.
047100     05  ZBEST-PCT-SIGN              PIC X(01) VALUE "%".
047200     05  FILLER                      PIC X(83) VALUE SPACES.
047300
047400 01  WS-RECOV-REC.
047500     05  FILLER                      PIC X(01) VALUE SPACE.
047600     05  FILLER                      PIC X(28) VALUE
047700         "RECOVERY PER MINUTE: ".
047800     05  RECOV-VALUE-O               PIC -ZZ9.9.
047900     05  FILLER                      PIC X(97) VALUE SPACES.
048000
048100 01  WS-RECOM-HDR-REC.
048200     05  FILLER                      PIC X(01) VALUE SPACE.
048300     05  FILLER                      PIC X(50)
048400         VALUE "RECOMMENDATIONS".
048500     05  FILLER                      PIC X(81) VALUE SPACES.
048600
048700 01  WS-RECOM-LINE-REC.
048800     05  FILLER                      PIC X(01) VALUE SPACE.
048900     05  FILLER                      PIC X(03) VALUE "-  ".
049000     05  RECOM-TEXT-O                PIC X(80).
049100     05  FILLER                      PIC X(48) VALUE SPACES.
049200
049300 01  WS-TRAILER-HDR-REC.
049400     05  FILLER                      PIC X(01) VALUE SPACE.
049500     05  FILLER                      PIC X(50)
049600         VALUE "SESSION TOTALS".
049700     05  FILLER                      PIC X(81) VALUE SPACES.
049800
049900 01  WS-TRAILER-LINE-REC.
050000     05  FILLER                      PIC X(01) VALUE SPACE.
050100     05  TRLR-LABEL-O                PIC X(30).
050200     05  TRLR-VALUE-O                PIC ZZZ,ZZ9.
050300     05  FILLER                      PIC X(88) VALUE SPACES.
050400
050500 01  WS-TRAILER-GRADE-REC.
050600     05  FILLER                      PIC X(01) VALUE SPACE.
050700     05  FILLER                      PIC X(30) VALUE
050800         "OVERALL DATA QUALITY: ".
050900     05  TRLR-GRADE-O                PIC X(09).
051000     05  FILLER                      PIC X(89) VALUE SPACES.
051100
051200 PROCEDURE DIVISION.
051300 0000-MAIN-PROCESS.
051400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
051500     IF POINTS-ARE-PRESENT
051600         PERFORM 200-CORRELATE-POINTS THRU 200-EXIT
051700         PERFORM 800-WRITE-POINT-SECTION THRU 800-EXIT
051800     END-IF.
051900     PERFORM 700-ROLLUP-SUMMARY THRU 700-EXIT.
052000     PERFORM 710-DATA-QUALITY THRU 710-EXIT.
052100     PERFORM 720-RECOMMENDATIONS THRU 720-EXIT.
052200     PERFORM 850-WRITE-RECOMMENDATIONS THRU 850-EXIT.
052300     PERFORM 900-WRITE-TRAILER THRU 900-EXIT.
052400     PERFORM 999-CLEANUP THRU 999-EXIT.
052500     MOVE ZERO TO RETURN-CODE.
052600     GOBACK.
052700
052800 000-HOUSEKEEPING.
052900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
053000     DISPLAY "******** BEGIN JOB PTCORR ********".
053100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
053200     INITIALIZE PTCORR-WORK-FIELDS-1.
053300     INITIALIZE PTCORR-WORK-FIELDS-2.
053400     INITIALIZE PTCORR-WORK-FIELDS-3.
053500     INITIALIZE SAVED-METRIC-VALUES.
053600     INITIALIZE GAME-STATS-TABLE.
053700     INITIALIZE ZONE-WIN-TABLE.
053800     MOVE ZERO TO WK-OVERALL-MAX-HR.
053900     MOVE 999 TO WK-OVERALL-MIN-HR.
054000     ACCEPT WS-CURR-YY FROM DATE.
054010     ACCEPT WS-DATE FROM DATE.
054100     OPEN INPUT PROFIN SAMPPRP ZONEIN RALYWORK-FILE PNTIN.
054200     OPEN OUTPUT SYSOUT.
054300     READ PROFIN INTO USER-PROFILE-WORK
054400         AT END
054500             MOVE "MISSING USER PROFILE RECORD" TO ABEND-REASON
054600             GO TO 1000-ABEND-RTN
054700     END-READ.
054800     PERFORM 905-READ-SAMPPRP THRU 905-EXIT
054900         UNTIL NO-MORE-SAMPLES.
055000     PERFORM 910-READ-ZONEREC THRU 910-EXIT
055100         UNTIL NO-MORE-ZONES.
055200     PERFORM 915-READ-RALYWORK THRU 915-EXIT
055300         UNTIL NO-MORE-RALLY-RECS.
055400     PERFORM 920-READ-PNTIN THRU 920-EXIT
055500         UNTIL NO-MORE-POINTS.
055600     IF WK-POINT-COUNT > ZERO
055700         MOVE "Y" TO POINTS-PRESENT-SW
055800     END-IF.
055900     PERFORM 120-CALC-OVERALL-STATS THRU 120-EXIT.
056000     PERFORM 130-CALC-AVG-RALLY-DUR THRU 130-EXIT.
056100     PERFORM 795-OPEN-REPORT-FILES THRU 795-EXIT.
056200     PERFORM 750-SCAN-METROUT-INPUT THRU 750-EXIT.
056300 000-EXIT.
056400     EXIT.
056500
056600 905-READ-SAMPPRP.
056700     READ SAMPPRP INTO SAMPPRP-REC
056800         AT END
056900             MOVE "N" TO MORE-SAMPLE-SW
057000             GO TO 905-EXIT
057100     END-READ.
057200     ADD +1 TO WK-SAMPLE-COUNT.
057300     MOVE SAMPPRP-REC TO SAMPLE-ENTRY(WK-SAMPLE-COUNT).
057400     IF SP-HR-MISSING-SW(WK-SAMPLE-COUNT) = "Y"
057500         ADD +1 TO WK-HR-MISSING-COUNT
057600     END-IF.
057700     IF SP-CADENCE-MISSING-SW(WK-SAMPLE-COUNT) = "Y"
057800         ADD +1 TO WK-CADENCE-MISSING-COUNT
057900     END-IF.
058000     IF SP-SPEED-MISSING-SW(WK-SAMPLE-COUNT) = "Y"
058100         ADD +1 TO WK-SPEED-MISSING-COUNT
058200     END-IF.
058300     IF SP-ACCEL-MISSING-SW(WK-SAMPLE-COUNT) = "Y"
058400         ADD +1 TO WK-ACCELX-MISSING-COUNT
058500         ADD +1 TO WK-ACCELY-MISSING-COUNT
058600         ADD +1 TO WK-ACCELZ-MISSING-COUNT
058700     END-IF.
058800 905-EXIT.
058900     EXIT.
059000
059100 910-READ-ZONEREC.
059200     READ ZONEIN INTO ZONEIN-REC
059300         AT END
059400             MOVE "N" TO MORE-ZONE-SW
059500             GO TO 910-EXIT
059600     END-READ.
059700     ADD +1 TO WK-ZONE-COUNT.
059800     MOVE ZONEIN-REC TO ZONE-ENTRY(WK-ZONE-COUNT).
059900 910-EXIT.
060000     EXIT.
060100
060200 915-READ-RALYWORK.
060300     READ RALYWORK-FILE INTO RALYWORK-REC
060400         AT END
060500             MOVE "N" TO MORE-RALLY-SW
060600             GO TO 915-EXIT
060700     END-READ.
060800     IF RW-IS-RALLY IN RALYWORK-REC
060900         ADD +1 TO WK-RALLY-COUNT
061000         MOVE RALYWORK-REC TO RALLY-ENTRY(WK-RALLY-COUNT)
061100     END-IF.
061200 915-EXIT.
061300     EXIT.
061400
061500 920-READ-PNTIN.
061600     READ PNTIN INTO PNTIN-REC
061700         AT END
061800             MOVE "N" TO MORE-POINT-SW
061900             GO TO 920-EXIT
062000     END-READ.
062100     ADD +1 TO WK-POINT-COUNT.
062200     MOVE PNTIN-REC TO POINT-ENTRY(WK-POINT-COUNT).
062300     ADD +1 TO RECORDS-READ.
062400 920-EXIT.
062500     EXIT.
062600
062700 120-CALC-OVERALL-STATS.
062800     MOVE "120-CALC-OVERALL-STATS" TO PARA-NAME.
062900     IF WK-SAMPLE-COUNT > ZERO
063000         PERFORM 121-ACCUM-ONE-SAMPLE
063100             VARYING WK-INDEX-I FROM 1 BY 1
063200             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT
063300         IF WK-HR-VALID-COUNT > ZERO
063400             COMPUTE WK-OVERALL-AVG-HR ROUNDED =
063500                 WK-HR-SUM / WK-HR-VALID-COUNT
063600         END-IF
063700         COMPUTE WK-HR-COMPLETE-PCT ROUNDED =
063800             ((WK-SAMPLE-COUNT - WK-HR-MISSING-COUNT) /
063900              WK-SAMPLE-COUNT) * 100
064000         COMPUTE WK-CADENCE-COMPLETE-PCT ROUNDED =
064100             ((WK-SAMPLE-COUNT - WK-CADENCE-MISSING-COUNT) /
064200              WK-SAMPLE-COUNT) * 100
064300         COMPUTE WK-SPEED-COMPLETE-PCT ROUNDED =
064400             ((WK-SAMPLE-COUNT - WK-SPEED-MISSING-COUNT) /
064500              WK-SAMPLE-COUNT) * 100
064600         COMPUTE WK-ACCELX-COMPLETE-PCT ROUNDED =
064700             ((WK-SAMPLE-COUNT - WK-ACCELX-MISSING-COUNT) /
064800              WK-SAMPLE-COUNT) * 100
064900         COMPUTE WK-ACCELY-COMPLETE-PCT ROUNDED =
065000             ((WK-SAMPLE-COUNT - WK-ACCELY-MISSING-COUNT) /
065100              WK-SAMPLE-COUNT) * 100
065200         COMPUTE WK-ACCELZ-COMPLETE-PCT ROUNDED =
065300             ((WK-SAMPLE-COUNT - WK-ACCELZ-MISSING-COUNT) /
065400              WK-SAMPLE-COUNT) * 100
065500     END-IF.
065600 120-EXIT.
065700     EXIT.
065800
065900 121-ACCUM-ONE-SAMPLE.
066000     IF SP-HEART-RATE(WK-INDEX-I) > ZERO
066100         ADD SP-HEART-RATE(WK-INDEX-I) TO WK-HR-SUM
066200         ADD +1 TO WK-HR-VALID-COUNT
066300         IF SP-HEART-RATE(WK-INDEX-I) > WK-OVERALL-MAX-HR
066400             MOVE SP-HEART-RATE(WK-INDEX-I) TO WK-OVERALL-MAX-HR
066500         END-IF
066600         IF SP-HEART-RATE(WK-INDEX-I) < WK-OVERALL-MIN-HR
066700             MOVE SP-HEART-RATE(WK-INDEX-I) TO WK-OVERALL-MIN-HR
066800         END-IF
066900     END-IF.
067000
067100 130-CALC-AVG-RALLY-DUR.
067200     MOVE "130-CALC-AVG-RALLY-DUR" TO PARA-NAME.
067300     MOVE ZERO TO WK-RALLY-DUR-SUM.
067400     IF WK-RALLY-COUNT > ZERO
067500         PERFORM 131-ACCUM-ONE-RALLY-DUR
067600             VARYING WK-INDEX-I FROM 1 BY 1
067700             UNTIL WK-INDEX-I > WK-RALLY-COUNT
067800         COMPUTE WK-AVG-RALLY-DURATION ROUNDED =
067900             WK-RALLY-DUR-SUM / WK-RALLY-COUNT
068000     ELSE
068100         MOVE ZERO TO WK-AVG-RALLY-DURATION
068200     END-IF.
068300 130-EXIT.
068400     EXIT.
068500
068600 131-ACCUM-ONE-RALLY-DUR.
068700     ADD RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
068800       TO WK-RALLY-DUR-SUM.
068900
069000*================================================================
069100* METROUT INPUT SCAN - PICKS UP EVERY METRIC WRITTEN BY THE
069200* EARLIER STEPS BEFORE PTCORR REOPENS THE FILE FOR EXTEND.
069300*================================================================
069400 750-SCAN-METROUT-INPUT.
069500     MOVE "750-SCAN-METROUT-INPUT" TO PARA-NAME.
069600     OPEN INPUT METROUT.
069700     MOVE "Y" TO MORE-METRIC-SW.
069800     PERFORM 751-READ-ONE-METRIC THRU 751-EXIT.
069900     PERFORM 752-PROCESS-ONE-METRIC THRU 752-EXIT
070000         UNTIL NO-MORE-METRICS.
070100     CLOSE METROUT.
070200     OPEN EXTEND METROUT.
070300 750-EXIT.
070400     EXIT.
070500
070600 751-READ-ONE-METRIC.
070700     READ METROUT INTO METRIC-RESULT-WORK
070800         AT END
070900             MOVE "N" TO MORE-METRIC-SW
071000             GO TO 751-EXIT
071100     END-READ.
071200 751-EXIT.
071300     EXIT.
071400
071500 752-PROCESS-ONE-METRIC.
071600     PERFORM 799-TALLY-ONE-METRIC THRU 799-EXIT.
071700     EVALUATE MR-METRIC-NAME IN METRIC-RESULT-WORK
071800         WHEN "WARM-UP LENGTH"
071900             MOVE MR-METRIC-VALUE IN METRIC-RESULT-WORK
072000               TO WK-WARMUP-VALUE
072100             MOVE MR-CONFIDENCE IN METRIC-RESULT-WORK
072200               TO WK-WARMUP-CONF
072300         WHEN "COOL-DOWN LENGTH"
072400             MOVE MR-METRIC-VALUE IN METRIC-RESULT-WORK
072500               TO WK-COOLDOWN-VALUE
072600             MOVE MR-CONFIDENCE IN METRIC-RESULT-WORK
072700               TO WK-COOLDOWN-CONF
072800         WHEN "NUMBER-OF-RALLIES"
072900             MOVE MR-CONFIDENCE IN METRIC-RESULT-WORK
073000               TO WK-RALLIES-CONF
073100         WHEN "ACCEL-SHOT-COUNT"
073200             MOVE MR-CONFIDENCE IN METRIC-RESULT-WORK
073300               TO WK-ACCELSHOT-CONF
073400     END-EVALUATE.
073500     PERFORM 751-READ-ONE-METRIC THRU 751-EXIT.
073600 752-EXIT.
073700     EXIT.
073800
073900* COMMON METRIC-QUALITY TALLY - USED BOTH BY THE INITIAL INPUT
074000* SCAN AND BY 599-WRITE-METRIC-ROW BELOW SO THE ROLL-UP COUNTS
074100* COVER THE WHOLE RUN, NOT JUST THIS STEP.
074200 799-TALLY-ONE-METRIC.
074300     ADD +1 TO WK-METRIC-COUNT.
074400     IF MR-CONFIDENCE IN METRIC-RESULT-WORK > .50
074500         ADD +1 TO WK-CONFIDENT-COUNT
074600     ELSE
074700         ADD +1 TO WK-LOW-CONF-COUNT
074800         IF WK-LOW-CONF-COUNT <= 100
074900             MOVE MR-METRIC-NAME IN METRIC-RESULT-WORK TO
075000                  MQ-METRIC-NAME(WK-LOW-CONF-COUNT)
075100         END-IF
075200     END-IF.
075300 799-EXIT.
075400     EXIT.
075500
075600*================================================================
075700* U7 - POINT CORRELATION SWEEP
075800*================================================================
075900 200-CORRELATE-POINTS.
076000     MOVE "200-CORRELATE-POINTS" TO PARA-NAME.
076100     PERFORM 210-CORRELATE-ONE-POINT
076200         VARYING WK-INDEX-I FROM 1 BY 1
076300         UNTIL WK-INDEX-I > WK-POINT-COUNT.
076400     PERFORM 240-CALC-RECOVERY-PAIRS THRU 240-EXIT.
076500     IF WK-WON-COUNT > ZERO
076600         COMPUTE WK-WON-AVG ROUNDED = WK-WON-SUM / WK-WON-COUNT
076700     END-IF.
076800     IF WK-LOST-COUNT > ZERO
076900         COMPUTE WK-LOST-AVG ROUNDED =
077000             WK-LOST-SUM / WK-LOST-COUNT
077100     END-IF.
077200     IF WK-WON-COUNT > ZERO AND WK-LOST-COUNT > ZERO
077300         COMPUTE WK-HR-DIFFERENCE = WK-WON-AVG - WK-LOST-AVG
077400     ELSE
077500         MOVE ZERO TO WK-HR-DIFFERENCE
077600     END-IF.
077700     PERFORM 260-FIND-BEST-ZONE THRU 260-EXIT.
077800     PERFORM 270-CALC-FATIGUE THRU 270-EXIT.
077900 200-EXIT.
078000     EXIT.
078100
078200* FOR ONE POINT: FIND THE LATEST SAMPLE AT OR BEFORE ITS TIME
078300* (GIVES THE AT-POINT ZONE), AVERAGE THE 5-SECOND WINDOW ENDING
078400* AT THAT TIME, THEN ROLL THE WINDOWED AVERAGE INTO THE
078500* WON/LOST BUCKET, THE ZONE WIN-RATE TABLE AND THE GAME-STATS
078600* ROW FOR THE POINT'S GAME.
078700 210-CORRELATE-ONE-POINT.
078800     MOVE PR-POINT-ELAPSED-SECS(WK-INDEX-I) IN POINT-TABLE
078900       TO WK-TARGET-ELAPSED.
079000     PERFORM 250-FIND-SAMPLE-AT-OR-BEFORE THRU 250-EXIT.
079100     IF WK-FOUND-SAMPLE-IDX = ZERO
079200         GO TO 210-EXIT
079300     END-IF.
079400     MOVE ZR-HR-ZONE(WK-FOUND-SAMPLE-IDX) IN ZONE-TABLE
079500       TO WK-AT-POINT-ZONE.
079600     PERFORM 255-AVERAGE-WINDOW THRU 255-EXIT.
079700
079800     IF PR-WON-BY-ME(WK-INDEX-I) IN POINT-TABLE
079900         ADD WK-WINDOW-AVG TO WK-WON-SUM
080000         ADD +1 TO WK-WON-COUNT
080100     ELSE
080200         ADD WK-WINDOW-AVG TO WK-LOST-SUM
080300         ADD +1 TO WK-LOST-COUNT
080400     END-IF.
080500
080600     IF WK-AT-POINT-ZONE > ZERO AND WK-AT-POINT-ZONE < 6
080700         ADD +1 TO ZW-TOTAL-COUNT(WK-AT-POINT-ZONE)
080800         IF PR-WON-BY-ME(WK-INDEX-I) IN POINT-TABLE
080900             ADD +1 TO ZW-WON-COUNT(WK-AT-POINT-ZONE)
081000         END-IF
081100     END-IF.
081200
081300     MOVE PR-GAME-NUMBER(WK-INDEX-I) IN POINT-TABLE
081400       TO WK-INDEX-J.
081500     IF WK-INDEX-J > ZERO AND WK-INDEX-J < 21
081600         IF PR-WON-BY-ME(WK-INDEX-I) IN POINT-TABLE
081700             ADD +1 TO GS-POINTS-WON(WK-INDEX-J)
081800         ELSE
081900             ADD +1 TO GS-POINTS-LOST(WK-INDEX-J)
082000         END-IF
082100         ADD WK-WINDOW-AVG TO GS-HR-SUM(WK-INDEX-J)
082200         ADD +1 TO GS-HR-COUNT(WK-INDEX-J)
082300         IF WK-WINDOW-AVG > GS-HR-MAX(WK-INDEX-J)
082400             MOVE WK-WINDOW-AVG TO GS-HR-MAX(WK-INDEX-J)
082500         END-IF
082600     END-IF.
082700 210-EXIT.
082800     EXIT.
082900
083000* LINEAR SCAN FOR THE LATEST SAMPLE WHOSE ELAPSED TIME DOES NOT
083100* EXCEED WK-TARGET-ELAPSED.  ZERO MEANS NO SAMPLE QUALIFIES.
083200 250-FIND-SAMPLE-AT-OR-BEFORE.
083300     MOVE ZERO TO WK-FOUND-SAMPLE-IDX.
083400     PERFORM 251-CHECK-ONE-CANDIDATE
083500         VARYING WK-INDEX-J FROM 1 BY 1
083600         UNTIL WK-INDEX-J > WK-SAMPLE-COUNT.
083700 250-EXIT.
083800     EXIT.
083900
084000 251-CHECK-ONE-CANDIDATE.
084100     IF SP-ELAPSED-SECONDS(WK-INDEX-J) IN SAMPLE-TABLE
084200            <= WK-TARGET-ELAPSED
084300         MOVE WK-INDEX-J TO WK-FOUND-SAMPLE-IDX
084400     END-IF.
084500
084600 255-AVERAGE-WINDOW.
084700     MOVE ZERO TO WK-WINDOW-SUM.
084800     MOVE ZERO TO WK-WINDOW-COUNT.
084900     PERFORM 256-CHECK-ONE-WINDOW-SAMPLE
085000         VARYING WK-INDEX-J FROM WK-FOUND-SAMPLE-IDX BY -1
085100         UNTIL WK-INDEX-J < 1
085200            OR SP-ELAPSED-SECONDS(WK-INDEX-J) IN SAMPLE-TABLE
085300               < WK-TARGET-ELAPSED - 5.
085400     IF WK-WINDOW-COUNT > ZERO
085500         COMPUTE WK-WINDOW-AVG ROUNDED =
085600             WK-WINDOW-SUM / WK-WINDOW-COUNT
085700     ELSE
085800         MOVE ZERO TO WK-WINDOW-AVG
085900     END-IF.
086000 255-EXIT.
086100     EXIT.
086200
086300 256-CHECK-ONE-WINDOW-SAMPLE.
086400     ADD SP-HEART-RATE(WK-INDEX-J) IN SAMPLE-TABLE
086500       TO WK-WINDOW-SUM.
086600     ADD +1 TO WK-WINDOW-COUNT.
086700
086800* U7C - RECOVERY BETWEEN POINTS.  ONLY PAIRS WHERE THE NEXT
086900* POINT STARTS MORE THAN 30 SECONDS AFTER THE FIRST QUALIFY.
087000 240-CALC-RECOVERY-PAIRS.
087100     MOVE "240-CALC-RECOVERY-PAIRS" TO PARA-NAME.
087200     IF WK-POINT-COUNT > 1
087300         PERFORM 241-CHECK-ONE-PAIR
087400             VARYING WK-INDEX-I FROM 1 BY 1
087500             UNTIL WK-INDEX-I > WK-POINT-COUNT - 1
087600     END-IF.
087700     IF WK-RECOVERY-COUNT > ZERO
087800         COMPUTE WK-RECOVERY-30SEC-AVG ROUNDED =
087900             WK-RECOVERY-SUM / WK-RECOVERY-COUNT
088000         COMPUTE WK-RECOVERY-PER-MIN = WK-RECOVERY-30SEC-AVG * 2
088100     ELSE
088200         MOVE ZERO TO WK-RECOVERY-PER-MIN
088300     END-IF.
088400 240-EXIT.
088500     EXIT.
088600
088700 241-CHECK-ONE-PAIR.
088800     IF PR-POINT-ELAPSED-SECS(WK-INDEX-I + 1) IN POINT-TABLE >
088900        PR-POINT-ELAPSED-SECS(WK-INDEX-I) IN POINT-TABLE + 30
089000         MOVE PR-POINT-ELAPSED-SECS(WK-INDEX-I) IN POINT-TABLE
089100           TO WK-TARGET-ELAPSED
089200         PERFORM 250-FIND-SAMPLE-AT-OR-BEFORE THRU 250-EXIT
089300         IF WK-FOUND-SAMPLE-IDX > ZERO
089400             MOVE SP-HEART-RATE(WK-FOUND-SAMPLE-IDX)
089500                    IN SAMPLE-TABLE
089600               TO WK-CALC-MINUTES
089700             ADD 30 TO WK-TARGET-ELAPSED
089800             PERFORM 250-FIND-SAMPLE-AT-OR-BEFORE THRU 250-EXIT
089900             IF WK-FOUND-SAMPLE-IDX > ZERO
090000                 COMPUTE WK-RECOVERY-SUM = WK-RECOVERY-SUM +
090100                     WK-CALC-MINUTES -
090200                     SP-HEART-RATE(WK-FOUND-SAMPLE-IDX)
090300                            IN SAMPLE-TABLE
090400                 ADD +1 TO WK-RECOVERY-COUNT
090500             END-IF
090600         END-IF
090700     END-IF.
090800
090900* U7B - BEST ZONE.  SCAN 1 THRU 5 ASCENDING SO THE FIRST ZONE
091000* TO REACH THE HIGH-WATER MARK WINS TIES.
091100 260-FIND-BEST-ZONE.
091200     MOVE "260-FIND-BEST-ZONE" TO PARA-NAME.
091300     MOVE ZERO TO WK-BEST-ZONE.
091400     MOVE ZERO TO WK-BEST-WINRATE.
091500     PERFORM 261-CHECK-ONE-ZONE-RATE
091600         VARYING WK-INDEX-I FROM 1 BY 1
091700         UNTIL WK-INDEX-I > 5.
091800 260-EXIT.
091900     EXIT.
092000
092100 261-CHECK-ONE-ZONE-RATE.
092200     IF ZW-TOTAL-COUNT(WK-INDEX-I) > ZERO
092300         COMPUTE WK-CALC-MINUTES ROUNDED =
092400             ZW-WON-COUNT(WK-INDEX-I) / ZW-TOTAL-COUNT(WK-INDEX-I)
092500         IF WK-CALC-MINUTES > WK-BEST-WINRATE
092600             MOVE WK-CALC-MINUTES TO WK-BEST-WINRATE
092700             MOVE WK-INDEX-I TO WK-BEST-ZONE
092800         END-IF
092900     END-IF.
093000
093100* U7D - FATIGUE INDICATOR.  NEEDS THE FIRST AND LAST GAME THAT
093200* ACTUALLY HAD POINTS PLAYED IN IT.
093300 270-CALC-FATIGUE.
093400     MOVE "270-CALC-FATIGUE" TO PARA-NAME.
093500     MOVE ZERO TO WK-FIRST-GAME.
093600     MOVE ZERO TO WK-LAST-GAME.
093700     MOVE ZERO TO WK-GAME-COUNT.
093800     PERFORM 271-CHECK-ONE-GAME
093900         VARYING WK-INDEX-I FROM 1 BY 1
094000         UNTIL WK-INDEX-I > 20.
094100     IF WK-GAME-COUNT > 1 AND WK-FIRST-GAME > ZERO
094200         COMPUTE WK-CALC-MINUTES =
094300             GS-HR-SUM(WK-FIRST-GAME) / GS-HR-COUNT(WK-FIRST-GAME)
094400         COMPUTE WK-FATIGUE-INDICATOR ROUNDED =
094500             ((GS-HR-SUM(WK-LAST-GAME) / GS-HR-COUNT(WK-LAST-GAME))
094600               - WK-CALC-MINUTES) / WK-CALC-MINUTES
094700     ELSE
094800         MOVE ZERO TO WK-FATIGUE-INDICATOR
094900     END-IF.
095000 270-EXIT.
095100     EXIT.
095200
095300 271-CHECK-ONE-GAME.
095400     IF GS-HR-COUNT(WK-INDEX-I) > ZERO
095500         ADD +1 TO WK-GAME-COUNT
095600         IF WK-FIRST-GAME = ZERO
095700             MOVE WK-INDEX-I TO WK-FIRST-GAME
095800         END-IF
095900         MOVE WK-INDEX-I TO WK-LAST-GAME
096000     END-IF.
096100
096200*================================================================
096300* U8 - ROLL-UP
096400*================================================================
096500 700-ROLLUP-SUMMARY.
096600     MOVE "700-ROLLUP-SUMMARY" TO PARA-NAME.
096700     IF POINTS-ARE-PRESENT
096800         MOVE "HR VS POINT OUTCOME" TO
096900              MR-METRIC-NAME IN METRIC-RESULT-WORK
097000         MOVE WK-HR-DIFFERENCE TO
097100              MR-METRIC-VALUE IN METRIC-RESULT-WORK
097200         IF WK-WON-COUNT > ZERO AND WK-LOST-COUNT > ZERO
097300             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
097400                     ROUNDED =
097500                 WK-WON-COUNT / (WK-WON-COUNT + WK-LOST-COUNT)
097600         ELSE
097700             MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
097800         END-IF
097900         MOVE SPACES TO
098000              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
098100         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
098200
098300         MOVE "OPTIMAL ZONE WIN RATE" TO
098400              MR-METRIC-NAME IN METRIC-RESULT-WORK
098500         MOVE WK-BEST-WINRATE TO
098600              MR-METRIC-VALUE IN METRIC-RESULT-WORK
098700         IF ZW-TOTAL-COUNT(WK-BEST-ZONE) > ZERO
098800             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
098900                     ROUNDED =
099000                 ZW-TOTAL-COUNT(WK-BEST-ZONE) / 10
099100             IF MR-CONFIDENCE IN METRIC-RESULT-WORK > 1
099200                 MOVE 1.00 TO MR-CONFIDENCE IN METRIC-RESULT-WORK
099300             END-IF
099400         ELSE
099500             MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
099600         END-IF
099700         MOVE SPACES TO
099800              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
099900         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
100000
100100         MOVE "RECOVERY BETWEEN POINTS" TO
100200              MR-METRIC-NAME IN METRIC-RESULT-WORK
100300         MOVE WK-RECOVERY-PER-MIN TO
100400              MR-METRIC-VALUE IN METRIC-RESULT-WORK
100500         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK ROUNDED =
100600             WK-RECOVERY-COUNT / 10
100700         IF MR-CONFIDENCE IN METRIC-RESULT-WORK > 1
100800             MOVE 1.00 TO MR-CONFIDENCE IN METRIC-RESULT-WORK
100900         END-IF
101000         MOVE SPACES TO
101100              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
101200         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
101300
101400         MOVE "FATIGUE INDICATOR" TO
101500              MR-METRIC-NAME IN METRIC-RESULT-WORK
101600         MOVE WK-FATIGUE-INDICATOR TO
101700              MR-METRIC-VALUE IN METRIC-RESULT-WORK
101800         EVALUATE TRUE
101900             WHEN WK-GAME-COUNT < 2
102000                 MOVE ZERO TO
102100                      MR-CONFIDENCE IN METRIC-RESULT-WORK
102200                 MOVE "INSUFFICIENT GAME DATA" TO
102300                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
102400             WHEN WK-FATIGUE-INDICATOR > .08
102500                 MOVE 1.00 TO
102600                      MR-CONFIDENCE IN METRIC-RESULT-WORK
102700                 MOVE "HIGH" TO
102800                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
102900             WHEN WK-FATIGUE-INDICATOR > .04
103000                 MOVE 1.00 TO
103100                      MR-CONFIDENCE IN METRIC-RESULT-WORK
103200                 MOVE "MODERATE" TO
103300                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
103400             WHEN OTHER
103500                 MOVE 1.00 TO
103600                      MR-CONFIDENCE IN METRIC-RESULT-WORK
103700                 MOVE "LOW" TO
103800                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
103900         END-EVALUATE
104000         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
104100     END-IF.
104200 700-EXIT.
104300     EXIT.
104400
104500 710-DATA-QUALITY.
104600     MOVE "710-DATA-QUALITY" TO PARA-NAME.
104700     EVALUATE TRUE
104800         WHEN WK-HR-COMPLETE-PCT > 90
104900             MOVE "EXCELLENT" TO WK-QUALITY-GRADE
105000         WHEN WK-HR-COMPLETE-PCT > 70
105100             MOVE "GOOD" TO WK-QUALITY-GRADE
105200         WHEN WK-HR-COMPLETE-PCT > 50
105300             MOVE "FAIR" TO WK-QUALITY-GRADE
105400         WHEN OTHER
105500             MOVE "POOR" TO WK-QUALITY-GRADE
105600     END-EVALUATE.
105700 710-EXIT.
105800     EXIT.
105900
106000* FIXED RECOMMENDATION LINES, IN SPEC ORDER, ONE AT A TIME INTO
106100* THE ABEND-REC WORK AREA'S SPARE FIELDS - REUSED HERE PURELY AS
106200* A SCRATCH BUFFER, SAME AS THE ERROR-TEXT-MSG REUSE ON THE
106300* CATEGORICAL TREND METRICS IN SESSRPT.
106400 720-RECOMMENDATIONS.
106500     MOVE "720-RECOMMENDATIONS" TO PARA-NAME.
106600     MOVE ZERO TO WK-INDEX-I.
106700     IF POINTS-ARE-PRESENT
106800         IF WK-HR-DIFFERENCE > 5
106900             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
107000             MOVE "PERFORM BETTER AT LOWER HEART RATES" TO
107100                  WK-RECOM-TEXT(WK-INDEX-I)
107200         END-IF
107300         IF WK-HR-DIFFERENCE < -5
107400             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
107500             MOVE "PERFORM BETTER AT HIGHER INTENSITIES" TO
107600                  WK-RECOM-TEXT(WK-INDEX-I)
107700         END-IF
107800         IF WK-BEST-ZONE = 3 OR WK-BEST-ZONE = 4
107900                              OR WK-BEST-ZONE = 5
108000             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
108100             MOVE WK-BEST-ZONE TO ZBEST-ZONE-O IN WS-ZONE-BEST-REC
108200             COMPUTE WK-CALC-MINUTES ROUNDED =
108300                 WK-BEST-WINRATE * 100
108400             STRING "OPTIMAL PERFORMANCE ZONE IS ZONE "
108500                 DELIMITED BY SIZE
108600                 WK-BEST-ZONE DELIMITED BY SIZE
108700                 " (" DELIMITED BY SIZE
108800                 WK-CALC-MINUTES DELIMITED BY SIZE
108900                 "% WIN RATE)" DELIMITED BY SIZE
109000                 INTO WK-RECOM-TEXT(WK-INDEX-I)
109100         END-IF
109200         IF WK-RECOVERY-PER-MIN > 20
109300             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
109400             MOVE "EXCELLENT RECOVERY RATE" TO
109500                  WK-RECOM-TEXT(WK-INDEX-I)
109600         END-IF
109700         IF WK-RECOVERY-PER-MIN < 12 AND WK-RECOVERY-COUNT > ZERO
109800             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
109900             MOVE "ADD INTERVAL TRAINING TO IMPROVE RECOVERY" TO
110000                  WK-RECOM-TEXT(WK-INDEX-I)
110100         END-IF
110200         IF WK-GAME-COUNT > 1 AND WK-FATIGUE-INDICATOR > .08
110300             PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
110400             MOVE
110500               "PERFORMANCE DECLINED IN LATER GAMES - IMPROVE ENDURANCE"
110600               TO WK-RECOM-TEXT(WK-INDEX-I)
110700         END-IF
110800     END-IF.
110900     IF WK-LOW-CONF-COUNT > ZERO
111000         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
111100         PERFORM 730-BUILD-LOW-CONF-LIST THRU 730-EXIT
111200     END-IF.
111300     IF WK-ACCELSHOT-CONF = ZERO
111400         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
111500         MOVE "ENABLE ACCELEROMETER DATA COLLECTION" TO
111600              WK-RECOM-TEXT(WK-INDEX-I)
111700     END-IF.
111800     IF WK-WARMUP-CONF > .50 AND WK-WARMUP-VALUE < 3
111900         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
112000         MOVE "CONSIDER LONGER WARM-UP (5-10 MIN)" TO
112100              WK-RECOM-TEXT(WK-INDEX-I)
112200     END-IF.
112300     IF WK-WARMUP-CONF > .50 AND WK-WARMUP-VALUE > 15
112400         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
112500         MOVE "WARM-UP SEEMS LONG" TO WK-RECOM-TEXT(WK-INDEX-I)
112600     END-IF.
112700     IF WK-COOLDOWN-CONF > .50 AND WK-COOLDOWN-VALUE < 2
112800         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
112900         MOVE "ADD A PROPER COOL-DOWN (5-10 MIN)" TO
113000              WK-RECOM-TEXT(WK-INDEX-I)
113100     END-IF.
113200     IF WK-RALLIES-CONF > .50 AND WK-AVG-RALLY-DURATION > 2
113300         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
113400         MOVE "RALLIES SEEM LONG" TO WK-RECOM-TEXT(WK-INDEX-I)
113500     END-IF.
113600     IF WK-RALLIES-CONF > .50 AND WK-AVG-RALLY-DURATION < .5
113700         PERFORM 725-ADD-ONE-RECOMMENDATION THRU 725-EXIT
113800         MOVE "RALLIES SEEM SHORT" TO WK-RECOM-TEXT(WK-INDEX-I)
113900     END-IF.
114000 720-EXIT.
114100     EXIT.
114200
114300 725-ADD-ONE-RECOMMENDATION.
114400     ADD +1 TO WK-INDEX-I.
114500 725-EXIT.
114600     EXIT.
114700
114800 730-BUILD-LOW-CONF-LIST.
114900     MOVE SPACES TO WK-LOW-CONF-BLD.
115000     MOVE 1 TO WK-LOW-CONF-PTR.
115100     STRING "IMPROVE DATA QUALITY FOR: " DELIMITED BY SIZE
115200       INTO WK-LOW-CONF-BLD
115300       WITH POINTER WK-LOW-CONF-PTR.
115400     PERFORM 731-APPEND-ONE-NAME
115500         VARYING WK-INDEX-J FROM 1 BY 1
115600         UNTIL WK-INDEX-J > WK-LOW-CONF-COUNT
115700            OR WK-INDEX-J > 100.
115800     MOVE WK-LOW-CONF-BLD TO WK-RECOM-TEXT(WK-INDEX-I).
115900 730-EXIT.
116000     EXIT.
116100
116200 731-APPEND-ONE-NAME.
116300     STRING MQ-METRIC-NAME(WK-INDEX-J) DELIMITED BY SPACE
116400            ", " DELIMITED BY SIZE
116500       INTO WK-LOW-CONF-BLD
116600       WITH POINTER WK-LOW-CONF-PTR.
116700
116800*================================================================
116900* REPORT PARAGRAPHS - PARTS 5-7
117000*================================================================
117100 795-OPEN-REPORT-FILES.
117200     MOVE "795-OPEN-REPORT-FILES" TO PARA-NAME.
117300     OPEN EXTEND SESSRPT-FILE.
117400 795-EXIT.
117500     EXIT.
117600
117700 800-WRITE-POINT-SECTION.
117800     MOVE "800-WRITE-POINT-SECTION" TO PARA-NAME.
117900     WRITE SESSRPT-REC FROM WS-BLANK-LINE
118000         AFTER ADVANCING 1 LINE.
118100     WRITE SESSRPT-REC FROM WS-PT-HDR-REC
118200         AFTER ADVANCING 1 LINE.
118300     MOVE WK-WON-AVG TO PT-WON-AVG-O IN WS-PT-OUTCOME-REC.
118400     MOVE WK-LOST-AVG TO PT-LOST-AVG-O IN WS-PT-OUTCOME-REC.
118500     MOVE WK-HR-DIFFERENCE TO PT-DIFF-O IN WS-PT-OUTCOME-REC.
118600     WRITE SESSRPT-REC FROM WS-PT-OUTCOME-REC
118700         AFTER ADVANCING 1 LINE.
118800     WRITE SESSRPT-REC FROM WS-BLANK-LINE
118900         AFTER ADVANCING 1 LINE.
119000     WRITE SESSRPT-REC FROM WS-GAME-HDR-REC
119100         AFTER ADVANCING 1 LINE.
119200     PERFORM 810-WRITE-ONE-GAME-LINE
119300         VARYING WK-INDEX-I FROM 1 BY 1
119400         UNTIL WK-INDEX-I > 20.
119410     MOVE ZERO TO WK-TOT-WON WK-TOT-LOST WK-TOT-HR-SUM
119420                  WK-TOT-HR-COUNT.
119430     PERFORM 815-ACCUMULATE-ONE-GAME
119440         VARYING WK-INDEX-I FROM 1 BY 1
119450         UNTIL WK-INDEX-I > 20.
119460     PERFORM 816-WRITE-GAME-TOTAL-LINE.
119500     MOVE WK-FATIGUE-INDICATOR TO FAT-VALUE-O IN WS-FATIGUE-REC.
119600     EVALUATE TRUE
119700         WHEN WK-GAME-COUNT < 2
119800             MOVE "N/A" TO FAT-INTERP-O IN WS-FATIGUE-REC
119900         WHEN WK-FATIGUE-INDICATOR > .08
120000             MOVE "HIGH" TO FAT-INTERP-O IN WS-FATIGUE-REC
120100         WHEN WK-FATIGUE-INDICATOR > .04
120200             MOVE "MODERATE" TO FAT-INTERP-O IN WS-FATIGUE-REC
120300         WHEN OTHER
120400             MOVE "LOW" TO FAT-INTERP-O IN WS-FATIGUE-REC
120500     END-EVALUATE.
120600     WRITE SESSRPT-REC FROM WS-FATIGUE-REC
120700         AFTER ADVANCING 1 LINE.
120800     MOVE WK-BEST-ZONE TO ZBEST-ZONE-O IN WS-ZONE-BEST-REC.
120900     COMPUTE ZBEST-RATE-O IN WS-ZONE-BEST-REC ROUNDED =
121000         WK-BEST-WINRATE * 100.
121100     WRITE SESSRPT-REC FROM WS-ZONE-BEST-REC
121200         AFTER ADVANCING 1 LINE.
121300     MOVE WK-RECOVERY-PER-MIN TO RECOV-VALUE-O IN WS-RECOV-REC.
121400     WRITE SESSRPT-REC FROM WS-RECOV-REC
121500         AFTER ADVANCING 1 LINE.
121600 800-EXIT.
121700     EXIT.
121800
121900 810-WRITE-ONE-GAME-LINE.
122000     IF GS-HR-COUNT(WK-INDEX-I) > ZERO
122100         MOVE SPACES TO WS-GAME-RPT-REC
122200         MOVE WK-INDEX-I TO GAME-NBR-O
122300         MOVE GS-POINTS-WON(WK-INDEX-I) TO GAME-WON-O
122400         MOVE GS-POINTS-LOST(WK-INDEX-I) TO GAME-LOST-O
122500         COMPUTE WK-CALC-MINUTES ROUNDED =
122600             (GS-POINTS-WON(WK-INDEX-I) /
122700              (GS-POINTS-WON(WK-INDEX-I) +
122800               GS-POINTS-LOST(WK-INDEX-I))) * 100
122900         MOVE WK-CALC-MINUTES TO GAME-WINPCT-O
123000         COMPUTE GAME-AVGHR-O ROUNDED =
123100             GS-HR-SUM(WK-INDEX-I) / GS-HR-COUNT(WK-INDEX-I)
123200         MOVE GS-HR-MAX(WK-INDEX-I) TO GAME-MAXHR-O
123300         WRITE SESSRPT-REC FROM WS-GAME-RPT-REC
123400             AFTER ADVANCING 1 LINE
123500     END-IF.
123510
123511* GAME-NUMBER CONTROL-BREAK TOTAL - ROLLS EVERY POPULATED GAME'S
123512* POINTS WON/LOST AND HR FIGURES INTO THE ONE ACCUMULATOR SET
123513* PRINTED BY 816-WRITE-GAME-TOTAL-LINE BELOW.
123514 815-ACCUMULATE-ONE-GAME.
123515     IF GS-HR-COUNT(WK-INDEX-I) > ZERO
123516         ADD GS-POINTS-WON(WK-INDEX-I)  TO WK-TOT-WON
123517         ADD GS-POINTS-LOST(WK-INDEX-I) TO WK-TOT-LOST
123518         ADD GS-HR-SUM(WK-INDEX-I)      TO WK-TOT-HR-SUM
123519         ADD GS-HR-COUNT(WK-INDEX-I)    TO WK-TOT-HR-COUNT
123520     END-IF.
123521
123522 816-WRITE-GAME-TOTAL-LINE.
123523     MOVE SPACES TO WS-GAME-TOT-REC.
123524     MOVE WK-TOT-WON TO GAME-TOT-WON-O.
123525     MOVE WK-TOT-LOST TO GAME-TOT-LOST-O.
123526     IF WK-TOT-WON + WK-TOT-LOST > ZERO
123527         COMPUTE WK-CALC-MINUTES ROUNDED =
123528             (WK-TOT-WON /
123529              (WK-TOT-WON + WK-TOT-LOST)) * 100
123530         MOVE WK-CALC-MINUTES TO GAME-TOT-WINPCT-O
123531     ELSE
123532         MOVE ZERO TO GAME-TOT-WINPCT-O
123533     END-IF.
123534     IF WK-TOT-HR-COUNT > ZERO
123535         COMPUTE GAME-TOT-AVGHR-O ROUNDED =
123536             WK-TOT-HR-SUM / WK-TOT-HR-COUNT
123537     ELSE
123538         MOVE ZERO TO GAME-TOT-AVGHR-O
123539     END-IF.
123540     MOVE WK-OVERALL-MAX-HR TO GAME-TOT-MAXHR-O.
123541     WRITE SESSRPT-REC FROM WS-GAME-TOT-REC
123542         AFTER ADVANCING 1 LINE.
123543
123700 599-WRITE-METRIC-ROW.
123800     MOVE METRIC-RESULT-WORK TO METROUT-REC.
123900     WRITE METROUT-REC.
124000     PERFORM 799-TALLY-ONE-METRIC THRU 799-EXIT.
124100 599-EXIT.
124200     EXIT.
124300
124400 850-WRITE-RECOMMENDATIONS.
124500     MOVE "850-WRITE-RECOMMENDATIONS" TO PARA-NAME.
124600     WRITE SESSRPT-REC FROM WS-BLANK-LINE
124700         AFTER ADVANCING 1 LINE.
124800     WRITE SESSRPT-REC FROM WS-RECOM-HDR-REC
124900         AFTER ADVANCING 1 LINE.
125000     IF WK-INDEX-I = ZERO
125100         MOVE "NONE - SESSION METRICS WITHIN NORMAL RANGE" TO
125200              RECOM-TEXT-O IN WS-RECOM-LINE-REC
125300         WRITE SESSRPT-REC FROM WS-RECOM-LINE-REC
125400             AFTER ADVANCING 1 LINE
125500     ELSE
125600         PERFORM 851-WRITE-ONE-RECOMMENDATION
125700             VARYING WK-INDEX-J FROM 1 BY 1
125800             UNTIL WK-INDEX-J > WK-INDEX-I
125900     END-IF.
126000 850-EXIT.
126100     EXIT.
126200
126300 851-WRITE-ONE-RECOMMENDATION.
126400     MOVE WK-RECOM-TEXT(WK-INDEX-J) TO
126500          RECOM-TEXT-O IN WS-RECOM-LINE-REC.
126600     WRITE SESSRPT-REC FROM WS-RECOM-LINE-REC
126700         AFTER ADVANCING 1 LINE.
126800
126900 900-WRITE-TRAILER.
127000     MOVE "900-WRITE-TRAILER" TO PARA-NAME.
127100     IF WS-CURR-YY < 50
127200         COMPUTE HDR-YY IN WS-HDR-REC = 2000 + WS-CURR-YY
127300     ELSE
127400         COMPUTE HDR-YY IN WS-HDR-REC = 1900 + WS-CURR-YY
127500     END-IF.
127600     MOVE WS-CURR-MM TO HDR-MM IN WS-HDR-REC.
127700     MOVE WS-CURR-DD TO HDR-DD IN WS-HDR-REC.
127800     MOVE WS-PAGES TO HDR-PAGE-NBR-O IN WS-HDR-REC.
127900     WRITE SESSRPT-REC FROM WS-BLANK-LINE
128000         AFTER ADVANCING 1 LINE.
128100     WRITE SESSRPT-REC FROM WS-TRAILER-HDR-REC
128200         AFTER ADVANCING 1 LINE.
128300     MOVE "SAMPLES READ" TO TRLR-LABEL-O IN WS-TRAILER-LINE-REC.
128400     MOVE WK-SAMPLE-COUNT TO TRLR-VALUE-O IN WS-TRAILER-LINE-REC.
128500     WRITE SESSRPT-REC FROM WS-TRAILER-LINE-REC
128600         AFTER ADVANCING 1 LINE.
128700     MOVE "POINTS READ" TO TRLR-LABEL-O IN WS-TRAILER-LINE-REC.
128800     MOVE WK-POINT-COUNT TO TRLR-VALUE-O IN WS-TRAILER-LINE-REC.
128900     WRITE SESSRPT-REC FROM WS-TRAILER-LINE-REC
129000         AFTER ADVANCING 1 LINE.
129100     MOVE "METRICS WRITTEN" TO
129200          TRLR-LABEL-O IN WS-TRAILER-LINE-REC.
129300     MOVE WK-METRIC-COUNT TO TRLR-VALUE-O IN WS-TRAILER-LINE-REC.
129400     WRITE SESSRPT-REC FROM WS-TRAILER-LINE-REC
129500         AFTER ADVANCING 1 LINE.
129600     MOVE WK-QUALITY-GRADE TO TRLR-GRADE-O IN WS-TRAILER-GRADE-REC.
129700     WRITE SESSRPT-REC FROM WS-TRAILER-GRADE-REC
129800         AFTER ADVANCING 1 LINE.
129900 900-EXIT.
130000     EXIT.
130100
130200 950-CLOSE-FILES.
130300     MOVE "950-CLOSE-FILES" TO PARA-NAME.
130400     CLOSE PROFIN SAMPPRP ZONEIN RALYWORK-FILE PNTIN METROUT
130500           SESSRPT-FILE SYSOUT.
130600 950-EXIT.
130700     EXIT.
130800
130900 999-CLEANUP.
131000     MOVE "999-CLEANUP" TO PARA-NAME.
131100     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
131200     DISPLAY "** POINTS / GAMES / METRICS / QUALITY GRADE **".
131300     DISPLAY WK-POINT-COUNT.
131400     DISPLAY WK-GAME-COUNT.
131500     DISPLAY WK-METRIC-COUNT.
131600     DISPLAY WK-QUALITY-GRADE.
131650     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
131700     DISPLAY "******** NORMAL END OF JOB PTCORR ********".
131800 999-EXIT.
131900     EXIT.
132000
132100 1000-ABEND-RTN.
132200     WRITE SYSOUT-REC FROM ABEND-REC.
132300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
132400     DISPLAY "*** ABNORMAL END OF JOB - PTCORR ***".
132500     DIVIDE ZERO-VAL INTO ONE-VAL.
