000100******************************************************************
000200*    POINTREC  --  ONE MANUALLY-SCORED POINT, IN ASCENDING      *
000300*    TIME AND GROUPED BY GAME-NUMBER.  FED BY THE SCORING PAD   *
000400*    APP AT COURTSIDE -- NOT THE WRIST UNIT.                    *
000500*                                                                *
000600*    09/02/97  RTW  ORIGINAL                                    *
000700******************************************************************
000800 05  PR-POINT-NUMBER         PIC 9(4).
000900 05  PR-GAME-NUMBER          PIC 9(2).
001000 05  PR-POINT-ELAPSED-SECS   PIC 9(6).
001100 05  PR-WINNER-FLAG          PIC X(1).
001200     88  PR-WON-BY-ME        VALUE 'M'.
001300     88  PR-WON-BY-OPPONENT  VALUE 'O'.
001400 05  PR-SCORE-BEFORE.
001500     10  PR-SCORE-ME-BEFORE  PIC 9(2).
001600     10  PR-SCORE-OPP-BEFORE PIC 9(2).
001700 05  PR-SCORE-AFTER.
001800     10  PR-SCORE-ME-AFTER   PIC 9(2).
001900     10  PR-SCORE-OPP-AFTER  PIC 9(2).
002000 05  PR-LET-FLAG             PIC X(1).
002100     88  PR-WAS-A-LET        VALUE 'Y'.
002200 05  FILLER                  PIC X(04).
