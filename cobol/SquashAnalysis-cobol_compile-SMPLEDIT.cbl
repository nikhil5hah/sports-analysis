000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SMPLEDIT.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 08/14/97.
000600 DATE-COMPILED. 08/14/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW SENSOR-SAMPLE FILE
001300*          DOWNLOADED FROM A WRIST-WORN SESSION-CAPTURE UNIT.
001400*
001500*          IT CONTAINS ONE RECORD PER SECOND OF PLAY FOR ONE
001600*          SQUASH SESSION.
001700*
001800*          THE PROGRAM DROPS DUPLICATE-TIMESTAMP RECORDS, FILLS
001900*          GAPS IN THE NUMERIC FIELDS BY LINEAR INTERPOLATION,
002000*          COMPUTES THE TIME-DIFF/CUMULATIVE-TIME ARITHMETIC
002100*          THAT DRIVES EVERY SAMPLE-COUNT-TO-MINUTES CONVERSION
002200*          DOWNSTREAM, AND WRITES A "GOOD" PREPROCESSED SAMPLE
002300*          FILE FOR THE REST OF THE ANALYSIS CHAIN.
002400*
002500*          INPUT FILE              -   DDS0001.SAMPIN
002600*          INPUT PARAMETER FILE    -   DDS0001.PROFIN
002700*          OUTPUT FILE PRODUCED    -   DDS0001.SAMPPRP
002800*          DROPPED-RECORD FILE     -   DDS0001.SAMPERR
002900*          DUMP FILE               -   SYSOUT
003000*
003100******************************************************************
003200*CHANGE LOG.
003300*   08/14/97  RTW  ORIGINAL
003400*   09/03/97  RTW  ADDED DUPLICATE-TIMESTAMP DROP PER DEVICE-
003500*                  FIRMWARE BUG REPORTED ON THE COURT 3 UNIT
003600*   02/09/99  RTW  MISSING-VALUE SWITCHES SET BEFORE INTERPOLATION
003700*                  OVERWRITES THE RAW ZERO, FOR Y2K COMPLETENESS
003800*                  RE-CHECK SWEEP
003900*   06/07/99  RTW  Y2K SWEEP - SAMPLE-TIME IS HHMMSS ONLY, NO
004000*                  CENTURY DIGITS IN THIS FILE, NO CHANGE REQUIRED
004010*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
004020*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
004030*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
004100******************************************************************
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PROFIN
005600     ASSIGN TO UT-S-PROFIN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS OFCODE.
005900
006000     SELECT SAMPIN
006100     ASSIGN TO UT-S-SAMPIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT SAMPPRP
006600     ASSIGN TO UT-S-SAMPPRP
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT SAMPERR
007100     ASSIGN TO UT-S-SAMPERR
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** ONE-CARD PARAMETER FILE - USER-PROFILE FOR THIS SESSION
008600 FD  PROFIN
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS PROFIN-REC.
009200 01  PROFIN-REC.
009300     COPY PROFILE.
009400
009500****** RAW SENSOR DOWNLOAD - ONE RECORD PER SECOND OF SESSION
009600 FD  SAMPIN
009700     RECORDING MODE IS F
009800     LABEL RECORDS ARE STANDARD
009900     RECORD CONTAINS 54 CHARACTERS
010000     BLOCK CONTAINS 0 RECORDS
010100     DATA RECORD IS SAMPIN-REC.
010200 01  SAMPIN-REC.
010300     COPY SAMPREC.
010400
010500****** PREPROCESSED SAMPLE FILE - CONSUMED BY EVERY DETECTOR STEP
010600 FD  SAMPPRP
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 54 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS SAMPPRP-REC.
011200 01  SAMPPRP-REC.
011300     COPY SAMPPRP.
011400
011500****** DUPLICATE-TIMESTAMP DROPS - KEPT FOR THE DATA-QUALITY DESK
011600 FD  SAMPERR
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     RECORD CONTAINS 96 CHARACTERS
012000     BLOCK CONTAINS 0 RECORDS
012100     DATA RECORD IS SAMPERR-REC.
012200 01  SAMPERR-REC.
012300     05  ERR-MSG                 PIC X(40).
012400     05  ERR-RAW-SAMPLE          PIC X(54).
012500     05  FILLER                  PIC X(02).
012600
012700 WORKING-STORAGE SECTION.
012710
012720 77  WS-DATE                     PIC 9(6).
012730 77  MORE-DATA-SW                PIC X(01) VALUE "Y".
012740     88  NO-MORE-DATA            VALUE "N".
012800
012900 01  FILE-STATUS-CODES.
013000     05  OFCODE                  PIC X(2).
013100         88  CODE-WRITE          VALUE SPACES.
013200     05  FILLER                  PIC X(02).
013300
013400 01  USER-PROFILE-WORK.
013500     COPY PROFILE.
013600
013700* IN-MEMORY SESSION TABLE - SESSIONS ARE BOUNDED AT 10,000
013800* ONE-SECOND SAMPLES (SEE PROJECT STANDARDS MEMO 08/97).
013900 01  SAMPLE-TABLE.
014000     05  SAMPLE-ENTRY OCCURS 1 TO 10000 TIMES
014100                 DEPENDING ON WK-SAMPLE-COUNT
014200                 INDEXED BY SAMP-IDX.
014300         COPY SAMPPRP.
014400
014500* GENERIC SCRATCH COLUMN - REUSED FOR EACH OF THE SIX
014600* INTERPOLATED FIELDS SO THE GAP-FILL LOGIC IS WRITTEN ONCE.
014700 01  WK-INTERP-TABLE.
014800     05  WK-INTERP-VALUE OCCURS 10000 TIMES
014900                       PIC S9(5)V9(3) COMP-3.
015000     05  FILLER                  PIC X(06).
015100 01  WK-INTERP-TABLE-R REDEFINES WK-INTERP-TABLE.
015200     05  WK-INTERP-RAW-BYTES     PIC X(50000).
015300     05  FILLER                  PIC X(06).
015400
015500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015600     05  WK-SAMPLE-COUNT         PIC 9(5) COMP.
015700     05  RECORDS-READ            PIC 9(7) COMP.
015800     05  RECORDS-WRITTEN         PIC 9(7) COMP.
015900     05  DUPLICATES-DROPPED      PIC 9(7) COMP.
016000     05  WK-INDEX-I              PIC 9(5) COMP.
016100     05  WK-SCAN-IDX             PIC 9(5) COMP.
016200     05  WK-FILL-IDX             PIC 9(5) COMP.
016300     05  WK-LAST-KNOWN-IDX       PIC 9(5) COMP.
016400     05  WK-NEXT-KNOWN-IDX       PIC 9(5) COMP.
016500     05  WK-GAP-FILLED-THRU      PIC 9(5) COMP.
016600     05  WK-GAP-STEP             PIC S9(5)V9(4) COMP-3.
016700     05  WK-PREV-ELAPSED         PIC 9(6) COMP.
016800     05  FILLER                  PIC X(04).
016900
017000 01  MISC-WS-FLDS.
017100     05  PARA-NAME               PIC X(28) VALUE SPACES.
017200     05  FILLER                  PIC X(02).
017300
017400 01  FLAGS-AND-SWITCHES.
017700     05  DUPLICATE-SW            PIC X(01) VALUE "N".
017800         88  DUPLICATE-RECORD    VALUE "Y".
017900     05  FILLER                  PIC X(02).
018000
018100 01  ZERO-VAL                    PIC 9(1) COMP VALUE ZERO.
018200 01  ONE-VAL                     PIC 9(1) COMP VALUE 1.
018300
018400* RAW-BYTES VIEW OF THE COUNTER BLOCK - USED BY THE ABEND DUMP
018500* FORMATTER WHEN THE BALANCE CHECK IN 999-CLEANUP TRIPS.
018600 01  COUNTERS-IDXS-AND-ACCUMULATORS-R
018700                 REDEFINES COUNTERS-IDXS-AND-ACCUMULATORS.
018800     05  WK-CTR-RAW-BYTES        PIC X(46).
018900     05  FILLER                  PIC X(04).
019000
019100* ALTERNATE VIEW OF THE PROFILE CARD - LETS THE CROSS-FILE EDIT
019200* COMPARE THE WHOLE CARD IMAGE IN ONE MOVE WHEN LOGGING A DUMP.
019300 01  USER-PROFILE-WORK-R REDEFINES USER-PROFILE-WORK.
019400     05  UP-RAW-CARD-IMAGE       PIC X(80).
019500
019600 COPY ABENDREC.
019700
019800 PROCEDURE DIVISION.
019900 0000-MAIN-PROCESS.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-DATA.
020300     PERFORM 999-CLEANUP THRU 999-EXIT.
020400     MOVE ZERO TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB SMPLEDIT ********".
020910     ACCEPT WS-DATE FROM DATE.
021000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
021100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021200     READ PROFIN INTO USER-PROFILE-WORK
021300         AT END
021400             MOVE "MISSING USER-PROFILE RECORD" TO ABEND-REASON
021500             GO TO 1000-ABEND-RTN
021600     END-READ.
021700     PERFORM 900-READ-SAMPIN THRU 900-EXIT.
021800     IF NO-MORE-DATA
021900         MOVE "EMPTY SENSOR-SAMPLE FILE" TO ABEND-REASON
022000         GO TO 1000-ABEND-RTN
022100     END-IF.
022200 000-EXIT.
022300     EXIT.
022400
022500 100-MAINLINE.
022600     MOVE "100-MAINLINE" TO PARA-NAME.
022700     IF SR-ELAPSED-SECONDS OF SAMPIN-REC = WK-PREV-ELAPSED
022800         MOVE "Y" TO DUPLICATE-SW
022900     ELSE
023000         MOVE "N" TO DUPLICATE-SW
023100     END-IF.
023200     IF DUPLICATE-RECORD
023300         ADD +1 TO DUPLICATES-DROPPED
023400         PERFORM 710-WRITE-SAMPERR THRU 710-EXIT
023500     ELSE
023600         ADD +1 TO WK-SAMPLE-COUNT
023700         PERFORM 300-LOAD-TABLE-ENTRY THRU 300-EXIT
023800         MOVE SR-ELAPSED-SECONDS OF SAMPIN-REC TO WK-PREV-ELAPSED
023900     END-IF.
024000     PERFORM 900-READ-SAMPIN THRU 900-EXIT.
024100 100-EXIT.
024200     EXIT.
024300
024400* MOVES ONE RAW SAMPLE INTO THE IN-MEMORY TABLE, COMPUTES TIME-
024500* DIFF/CUMULATIVE-TIME, AND SETS THE MISSING-VALUE SWITCHES
024600* BEFORE ANY INTERPOLATION HAS A CHANCE TO OVERWRITE THE ZERO.
024700 300-LOAD-TABLE-ENTRY.
024800     MOVE "300-LOAD-TABLE-ENTRY" TO PARA-NAME.
024900     MOVE SR-SAMPLE-SEQ OF SAMPIN-REC
025000       TO SP-SAMPLE-SEQ(WK-SAMPLE-COUNT).
025100     MOVE SR-ELAPSED-SECONDS OF SAMPIN-REC
025200       TO SP-ELAPSED-SECONDS(WK-SAMPLE-COUNT).
025300     MOVE SR-HEART-RATE OF SAMPIN-REC
025400       TO SP-HEART-RATE(WK-SAMPLE-COUNT).
025500     MOVE SR-CADENCE OF SAMPIN-REC
025600       TO SP-CADENCE(WK-SAMPLE-COUNT).
025700     MOVE SR-SPEED-MPS OF SAMPIN-REC
025800       TO SP-SPEED-MPS(WK-SAMPLE-COUNT).
025900     MOVE SR-ACCEL-X OF SAMPIN-REC
026000       TO SP-ACCEL-X(WK-SAMPLE-COUNT).
026100     MOVE SR-ACCEL-Y OF SAMPIN-REC
026200       TO SP-ACCEL-Y(WK-SAMPLE-COUNT).
026300     MOVE SR-ACCEL-Z OF SAMPIN-REC
026400       TO SP-ACCEL-Z(WK-SAMPLE-COUNT).
026500     IF WK-SAMPLE-COUNT = 1
026600         MOVE ZERO TO SP-TIME-DIFF(WK-SAMPLE-COUNT)
026700         MOVE ZERO TO SP-CUMULATIVE-TIME(WK-SAMPLE-COUNT)
026800     ELSE
026900         COMPUTE SP-TIME-DIFF(WK-SAMPLE-COUNT) =
027000             SP-ELAPSED-SECONDS(WK-SAMPLE-COUNT) -
027100             SP-ELAPSED-SECONDS(WK-SAMPLE-COUNT - 1)
027200         COMPUTE SP-CUMULATIVE-TIME(WK-SAMPLE-COUNT) =
027300             SP-CUMULATIVE-TIME(WK-SAMPLE-COUNT - 1) +
027400             SP-TIME-DIFF(WK-SAMPLE-COUNT)
027500     END-IF.
027600     MOVE "N" TO SP-HR-MISSING-SW(WK-SAMPLE-COUNT).
027700     IF SP-HEART-RATE(WK-SAMPLE-COUNT) = ZERO
027800         MOVE "Y" TO SP-HR-MISSING-SW(WK-SAMPLE-COUNT)
027900     END-IF.
028000     MOVE "N" TO SP-CADENCE-MISSING-SW(WK-SAMPLE-COUNT).
028100     IF SP-CADENCE(WK-SAMPLE-COUNT) = ZERO
028200         MOVE "Y" TO SP-CADENCE-MISSING-SW(WK-SAMPLE-COUNT)
028300     END-IF.
028400     MOVE "N" TO SP-SPEED-MISSING-SW(WK-SAMPLE-COUNT).
028500     IF SP-SPEED-MPS(WK-SAMPLE-COUNT) = ZERO
028600         MOVE "Y" TO SP-SPEED-MISSING-SW(WK-SAMPLE-COUNT)
028700     END-IF.
028800     MOVE "N" TO SP-ACCEL-MISSING-SW(WK-SAMPLE-COUNT).
028900     IF SP-ACCEL-X(WK-SAMPLE-COUNT) = ZERO
029000        AND SP-ACCEL-Y(WK-SAMPLE-COUNT) = ZERO
029100        AND SP-ACCEL-Z(WK-SAMPLE-COUNT) = ZERO
029200         MOVE "Y" TO SP-ACCEL-MISSING-SW(WK-SAMPLE-COUNT)
029300     END-IF.
029400 300-EXIT.
029500     EXIT.
029600
029700* GAP-FILL DRIVER - RUN ONCE PER INTERPOLATED FIELD AGAINST THE
029800* GENERIC SCRATCH COLUMN, THEN COPY THE RESULT BACK INTO THE
029900* TABLE.  LEADING MISSING VALUES ARE NEVER FILLED (NO PRIOR
030000* KNOWN VALUE TO INTERPOLATE FROM) NOR ARE TRAILING ONES.
030100 400-INTERPOLATE-ALL.
030200     MOVE "400-INTERPOLATE-ALL" TO PARA-NAME.
030300     PERFORM 405-COPY-HR-IN
030400         VARYING WK-INDEX-I FROM 1 BY 1
030500         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
030600     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
030700     PERFORM 406-COPY-HR-OUT
030800         VARYING WK-INDEX-I FROM 1 BY 1
030900         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
031000
031100     PERFORM 410-COPY-CADENCE-IN
031200         VARYING WK-INDEX-I FROM 1 BY 1
031300         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
031400     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
031500     PERFORM 411-COPY-CADENCE-OUT
031600         VARYING WK-INDEX-I FROM 1 BY 1
031700         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
031800
031900     PERFORM 415-COPY-SPEED-IN
032000         VARYING WK-INDEX-I FROM 1 BY 1
032100         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
032200     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
032300     PERFORM 416-COPY-SPEED-OUT
032400         VARYING WK-INDEX-I FROM 1 BY 1
032500         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
032600
032700     PERFORM 420-COPY-ACCELX-IN
032800         VARYING WK-INDEX-I FROM 1 BY 1
032900         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
033000     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
033100     PERFORM 421-COPY-ACCELX-OUT
033200         VARYING WK-INDEX-I FROM 1 BY 1
033300         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
033400
033500     PERFORM 425-COPY-ACCELY-IN
033600         VARYING WK-INDEX-I FROM 1 BY 1
033700         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
033800     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
033900     PERFORM 426-COPY-ACCELY-OUT
034000         VARYING WK-INDEX-I FROM 1 BY 1
034100         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
034200
034300     PERFORM 430-COPY-ACCELZ-IN
034400         VARYING WK-INDEX-I FROM 1 BY 1
034500         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
034600     PERFORM 450-INTERPOLATE-SCRATCH THRU 450-EXIT.
034700     PERFORM 431-COPY-ACCELZ-OUT
034800         VARYING WK-INDEX-I FROM 1 BY 1
034900         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
035000 400-EXIT.
035100     EXIT.
035200
035300 405-COPY-HR-IN.
035400     MOVE SP-HEART-RATE(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
035500 406-COPY-HR-OUT.
035600     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-HEART-RATE(WK-INDEX-I).
035700
035800 410-COPY-CADENCE-IN.
035900     MOVE SP-CADENCE(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
036000 411-COPY-CADENCE-OUT.
036100     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-CADENCE(WK-INDEX-I).
036200
036300 415-COPY-SPEED-IN.
036400     MOVE SP-SPEED-MPS(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
036500 416-COPY-SPEED-OUT.
036600     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-SPEED-MPS(WK-INDEX-I).
036700
036800 420-COPY-ACCELX-IN.
036900     MOVE SP-ACCEL-X(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
037000 421-COPY-ACCELX-OUT.
037100     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-ACCEL-X(WK-INDEX-I).
037200
037300 425-COPY-ACCELY-IN.
037400     MOVE SP-ACCEL-Y(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
037500 426-COPY-ACCELY-OUT.
037600     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-ACCEL-Y(WK-INDEX-I).
037700
037800 430-COPY-ACCELZ-IN.
037900     MOVE SP-ACCEL-Z(WK-INDEX-I) TO WK-INTERP-VALUE(WK-INDEX-I).
038000 431-COPY-ACCELZ-OUT.
038100     MOVE WK-INTERP-VALUE(WK-INDEX-I) TO SP-ACCEL-Z(WK-INDEX-I).
038200
038300* ONE FORWARD PASS OVER THE SCRATCH COLUMN.  WHENEVER A ZERO IS
038400* FOUND AFTER A KNOWN VALUE, THE NEXT KNOWN VALUE IS LOCATED AND
038500* THE WHOLE GAP IS FILLED IN ONE SHOT SO THE PASS NEVER RE-SCANS
038600* THE SAME GAP SAMPLE BY SAMPLE.
038700 450-INTERPOLATE-SCRATCH.
038800     MOVE ZERO TO WK-LAST-KNOWN-IDX.
038900     MOVE ZERO TO WK-GAP-FILLED-THRU.
039000     PERFORM 460-INTERP-ONE
039100         VARYING WK-INDEX-I FROM 1 BY 1
039200         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
039300 450-EXIT.
039400     EXIT.
039500
039600 460-INTERP-ONE.
039700     IF WK-INTERP-VALUE(WK-INDEX-I) NOT = ZERO
039800         MOVE WK-INDEX-I TO WK-LAST-KNOWN-IDX
039900     ELSE
040000         IF WK-LAST-KNOWN-IDX > ZERO
040100            AND WK-INDEX-I > WK-GAP-FILLED-THRU
040200             PERFORM 465-CLOSE-ONE-GAP
040300         END-IF
040400     END-IF.
040500
040600 465-CLOSE-ONE-GAP.
040700     MOVE ZERO TO WK-NEXT-KNOWN-IDX.
040800     PERFORM 470-FIND-NEXT-KNOWN
040900         VARYING WK-SCAN-IDX FROM WK-INDEX-I BY 1
041000         UNTIL WK-SCAN-IDX > WK-SAMPLE-COUNT
041100               OR WK-NEXT-KNOWN-IDX > ZERO.
041200     IF WK-NEXT-KNOWN-IDX > ZERO
041300         COMPUTE WK-GAP-STEP =
041400             (WK-INTERP-VALUE(WK-NEXT-KNOWN-IDX) -
041500              WK-INTERP-VALUE(WK-LAST-KNOWN-IDX)) /
041600             (WK-NEXT-KNOWN-IDX - WK-LAST-KNOWN-IDX)
041700         PERFORM 475-FILL-ONE-GAP-SLOT
041800             VARYING WK-FILL-IDX FROM WK-INDEX-I BY 1
041900             UNTIL WK-FILL-IDX >= WK-NEXT-KNOWN-IDX
042000         MOVE WK-NEXT-KNOWN-IDX TO WK-GAP-FILLED-THRU
042100     END-IF.
042200
042300 470-FIND-NEXT-KNOWN.
042400     IF WK-INTERP-VALUE(WK-SCAN-IDX) NOT = ZERO
042500         MOVE WK-SCAN-IDX TO WK-NEXT-KNOWN-IDX
042600     END-IF.
042700
042800 475-FILL-ONE-GAP-SLOT.
042900     COMPUTE WK-INTERP-VALUE(WK-FILL-IDX) ROUNDED =
043000         WK-INTERP-VALUE(WK-LAST-KNOWN-IDX) +
043100         (WK-GAP-STEP * (WK-FILL-IDX - WK-LAST-KNOWN-IDX)).
043200
043300 700-WRITE-SAMPPRP-TABLE.
043400     MOVE "700-WRITE-SAMPPRP-TABLE" TO PARA-NAME.
043500     PERFORM 705-WRITE-ONE-SAMPLE
043600         VARYING WK-INDEX-I FROM 1 BY 1
043700         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
043800 700-EXIT.
043900     EXIT.
044000
044100 705-WRITE-ONE-SAMPLE.
044200     MOVE SAMPLE-ENTRY(WK-INDEX-I) TO SAMPPRP-REC.
044300     WRITE SAMPPRP-REC.
044400     ADD +1 TO RECORDS-WRITTEN.
044500
044600 710-WRITE-SAMPERR.
044700     MOVE "*** DUPLICATE ELAPSED-SECONDS TIMESTAMP" TO ERR-MSG.
044800     MOVE SAMPIN-REC TO ERR-RAW-SAMPLE.
044900     WRITE SAMPERR-REC.
045000 710-EXIT.
045100     EXIT.
045200
045300 800-OPEN-FILES.
045400     MOVE "800-OPEN-FILES" TO PARA-NAME.
045500     OPEN INPUT PROFIN SAMPIN.
045600     OPEN OUTPUT SAMPPRP SAMPERR SYSOUT.
045700 800-EXIT.
045800     EXIT.
045900
046000 850-CLOSE-FILES.
046100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
046200     CLOSE PROFIN SAMPIN SAMPPRP SAMPERR SYSOUT.
046300 850-EXIT.
046400     EXIT.
046500
046600 900-READ-SAMPIN.
046700     READ SAMPIN INTO SAMPIN-REC
046800         AT END
046900             MOVE "N" TO MORE-DATA-SW
047000             GO TO 900-EXIT
047100     END-READ.
047200     ADD +1 TO RECORDS-READ.
047300 900-EXIT.
047400     EXIT.
047500
047600 999-CLEANUP.
047700     MOVE "999-CLEANUP" TO PARA-NAME.
047800     PERFORM 400-INTERPOLATE-ALL THRU 400-EXIT.
047900     PERFORM 700-WRITE-SAMPPRP-TABLE THRU 700-EXIT.
048000     IF RECORDS-WRITTEN + DUPLICATES-DROPPED NOT EQUAL RECORDS-READ
048100         MOVE "** SAMPLE COUNTS OUT OF BALANCE" TO ABEND-REASON
048200         MOVE RECORDS-READ TO EXPECTED-VAL
048300         MOVE RECORDS-WRITTEN TO ACTUAL-VAL
048400         WRITE SYSOUT-REC FROM ABEND-REC
048500         GO TO 1000-ABEND-RTN
048600     END-IF.
048700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048800     DISPLAY "** RECORDS READ **".
048900     DISPLAY RECORDS-READ.
049000     DISPLAY "** DUPLICATES DROPPED **".
049100     DISPLAY DUPLICATES-DROPPED.
049200     DISPLAY "** RECORDS WRITTEN **".
049300     DISPLAY RECORDS-WRITTEN.
049350     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
049400     DISPLAY "******** NORMAL END OF JOB SMPLEDIT ********".
049500 999-EXIT.
049600     EXIT.
049700
049800 1000-ABEND-RTN.
049900     WRITE SYSOUT-REC FROM ABEND-REC.
050000     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
050100     DISPLAY "*** ABNORMAL END OF JOB - SMPLEDIT ***".
050200     DIVIDE ZERO-VAL INTO ONE-VAL.
