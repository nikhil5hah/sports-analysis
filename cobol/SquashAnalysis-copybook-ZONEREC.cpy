000100******************************************************************
000200*    ZONEREC  --  ONE HEART-RATE ZONE ASSIGNMENT, ONE PER INPUT *
000300*    SAMPLE.  WRITTEN BY ZONECALC, READ BY SESSRPT AND PTCORR.  *
000400*                                                                *
000500*    08/22/97  RTW  ORIGINAL                                    *
000600******************************************************************
000700 05  ZR-SAMPLE-SEQ           PIC 9(6).
000800 05  ZR-HEART-RATE           PIC 9(3).
000900 05  ZR-HR-ZONE-GRP.
001000     10  ZR-HR-ZONE          PIC 9.
001100     10  FILLER              PIC X(01).
001200 05  FILLER                  PIC X(01).
