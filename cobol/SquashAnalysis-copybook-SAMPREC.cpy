000100******************************************************************
000200*    SAMPREC  --  RAW WRIST-UNIT SENSOR SAMPLE, ONE PER SECOND  *
000300*    OF PLAY, AS DOWNLOADED FROM THE COLLECTION CRADLE.  FIELD  *
000400*    ORDER AND WIDTH MATCH THE VENDOR EXTRACT SPEC -- DO NOT    *
000500*    REORDER, THE DOWNLOAD JOB PACKS THEM POSITIONALLY.        *
000600*                                                                *
000700*    08/14/97  RTW  ORIGINAL LAYOUT FOR SQ-SESSION PROJECT       *
000800*    03/02/99  RTW  ADDED TIME-OF-DAY REDEFINES FOR HR REPORTS   *
000900******************************************************************
001000 05  SR-SAMPLE-SEQ           PIC 9(6).
001100 05  SR-SAMPLE-TIME          PIC 9(6).
001200 05  SR-SAMPLE-TIME-R REDEFINES SR-SAMPLE-TIME.
001300     10  SR-TIME-HH          PIC 9(2).
001400     10  SR-TIME-MM          PIC 9(2).
001500     10  SR-TIME-SS          PIC 9(2).
001600 05  SR-ELAPSED-SECONDS      PIC 9(6).
001700 05  SR-HEART-RATE           PIC 9(3).
001800 05  SR-CADENCE              PIC 9(3).
001900 05  SR-SPEED-MPS            PIC 9(2)V9(2).
002000 05  SR-ACCEL-X              PIC S9(3)V9(3).
002100 05  SR-ACCEL-Y              PIC S9(3)V9(3).
002200 05  SR-ACCEL-Z              PIC S9(3)V9(3).
002300 05  FILLER                  PIC X(08).
