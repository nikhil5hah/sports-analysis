000100******************************************************************
000200*    SAMPPRP  --  PREPROCESSED SAMPLE (U1 OUTPUT).  SAME FIELDS *
000300*    AS SAMPREC PLUS THE GAP-FILLED VALUES, THE MISSING-VALUE   *
000400*    SWITCHES SET BY THE INTERPOLATION STEP, AND THE ELAPSED-   *
000500*    TIME ARITHMETIC (TIME-DIFF / CUMULATIVE-TIME) THAT DRIVES  *
000600*    EVERY MINUTES-FROM-SAMPLE-COUNT CALCULATION DOWNSTREAM.    *
000700*    COPIED BOTH AS THE SAMPPRP FILE RECORD (UNDER AN 01 IN THE *
000800*    FD) AND AS THE ENTRY LAYOUT OF THE IN-MEMORY SAMPLE TABLE  *
000900*    (UNDER A 05 OCCURS IN WORKING-STORAGE) -- SAME TRICK USED  *
001000*    ON EVERY DAILY-EXTRACT/MASTER-TABLE PAIR THIS SHOP RUNS.    *
001100*                                                                *
001200*    08/16/97  RTW  ORIGINAL                                    *
001300*    02/09/99  RTW  ADDED MISSING-VALUE SWITCHES FOR Y2K SWEEP   *
001400*                   COMPLETENESS RE-CHECK                       *
001500******************************************************************
001600 05  SP-SAMPLE-SEQ           PIC 9(6).
001700 05  SP-ELAPSED-SECONDS      PIC 9(6) COMP.
001800 05  SP-TIME-VALUES.
001900     10  SP-TIME-DIFF        PIC 9(4) COMP-3.
002000     10  SP-CUMULATIVE-TIME  PIC 9(6) COMP-3.
002100 05  SP-HEART-RATE           PIC 9(3).
002200 05  SP-HR-MISSING-SW        PIC X(1).
002300     88  SP-HR-WAS-MISSING   VALUE 'Y'.
002400 05  SP-CADENCE              PIC 9(3).
002500 05  SP-CADENCE-MISSING-SW   PIC X(1).
002600     88  SP-CADENCE-WAS-MISSING VALUE 'Y'.
002700 05  SP-SPEED-MPS            PIC 9(2)V9(2).
002800 05  SP-SPEED-MISSING-SW     PIC X(1).
002900     88  SP-SPEED-WAS-MISSING   VALUE 'Y'.
003000 05  SP-ACCEL-VECTOR.
003100     10  SP-ACCEL-X          PIC S9(3)V9(3).
003200     10  SP-ACCEL-Y          PIC S9(3)V9(3).
003300     10  SP-ACCEL-Z          PIC S9(3)V9(3).
003400 05  SP-ACCEL-VECTOR-R REDEFINES SP-ACCEL-VECTOR.
003500     10  SP-ACCEL-OCC        PIC S9(3)V9(3) OCCURS 3 TIMES.
003600 05  SP-ACCEL-MISSING-SW     PIC X(1).
003700     88  SP-ACCEL-WAS-MISSING   VALUE 'Y'.
003800 05  FILLER                  PIC X(05).
