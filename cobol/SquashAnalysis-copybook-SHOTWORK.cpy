000100******************************************************************
000200*    SHOTWORK  --  SHOT-DETECTION RESULTS PASSED FROM SHOTCALC  *
000300*    (U4F ACCELEROMETER SHOTS, U5B CADENCE SHOTS) TO SESSRPT.   *
000400*    ONE RECORD PER SESSION.                                    *
000500*                                                                *
000600*    09/18/97  RTW  ORIGINAL                                    *
000700******************************************************************
000800 05  SW-ACCEL-SHOT-COUNT     PIC 9(5) COMP.
000900 05  SW-AXIS-COMPLETENESS    PIC 9V9(2).
001000 05  SW-CADENCE-SHOT-COUNT   PIC 9(5) COMP.
001100 05  SW-HAND-USED            PIC X(1).
001200     88  SW-PLAYING-HAND     VALUE 'P'.
001300     88  SW-NON-PLAYING-HAND VALUE 'N'.
001400 05  FILLER                  PIC X(10).
