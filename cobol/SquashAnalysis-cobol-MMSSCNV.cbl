000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  MMSSCNV.
000400 AUTHOR. R T WHITFIELD.
000500 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000600 DATE-WRITTEN. 08/20/97.
000700 DATE-COMPILED. 08/20/97.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          COMMON VALUE-FORMATTING SUBROUTINE SHARED BY SESSRPT
001400*          AND PTCORR.  FUNCTION 1 TURNS A DECIMAL MINUTES VALUE
001500*          INTO AN MM:SS DISPLAY STRING FOR THE NARRATIVE REPORT
001600*          LINES.  FUNCTION 2 ROUNDS A MINUTE-VALUED METRIC HALF
001700*          UP TO ONE DECIMAL PER THE STANDARD REPORTING RULE.
001800*          FUNCTION 3 ROUNDS A COUNT METRIC (GAMES, RALLIES,
001900*          SHOTS) UP TO THE NEXT WHOLE NUMBER, NEVER DOWN, SO A
002000*          SESSION WITH 3.1 RALLIES PER GAME REPORTS AS 4.
002100*
002200******************************************************************
002300*CHANGE LOG.
002400*   08/20/97  RTW  ORIGINAL - MM:SS CONVERSION ONLY
002500*   09/02/97  RTW  ADDED HALF-UP 1-DECIMAL ROUNDING FUNCTION
002600*   10/14/97  RTW  ADDED ROUND-UP-TO-WHOLE FUNCTION FOR COUNT
002700*                  METRICS PER REQUEST FROM REPORTING DESK
002800*   06/07/99  RTW  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE,
002900*                  NO CHANGE REQUIRED, LOGGED FOR THE AUDIT
002910*   04/11/03  JLM  ROUND-UP-TO-WHOLE NOW GUARDS AGAINST A
002920*                  NEGATIVE FMT-INPUT-VALUE INSTEAD OF ABENDING
002930*                  THE CALLER - TICKET SQ-0344
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004110 77  WK-TRUNC-CHECK              PIC 9(5) COMP.
004200 01  MISC-FIELDS.
004300     05  WK-WHOLE-MINUTES        PIC 9(5) COMP.
004400     05  WK-FRACTION-MINUTES     PIC S9(5)V9(4) COMP-3.
004500     05  WK-SECONDS-PART         PIC 9(3) COMP.
004700     05  FILLER                  PIC X(08).
004800
004900* RAW-BYTES VIEW OF THE WORK FIELDS - USED BY THE ABEND DUMP
005000* FORMATTER WHEN A BAD-DATA CONDITION TRIPS OVER THIS ROUTINE.
005100 01  MISC-FIELDS-R REDEFINES MISC-FIELDS.
005200     05  WK-MISC-RAW-BYTES       PIC X(17).
005300     05  FILLER                  PIC X(02).
005400
005500* ALTERNATE EDIT VIEW OF THE MM:SS OUTPUT TEXT SO 100-TO-MMSS CAN
005600* BUILD THE COLON-SEPARATED PICTURE ONE HALF AT A TIME.
005700 01  WK-MMSS-BUILD.
005800     05  WK-MMSS-MM              PIC ZZ9.
005900     05  WK-MMSS-COLON           PIC X(1) VALUE ':'.
006000     05  WK-MMSS-SS              PIC 99.
006100     05  FILLER                  PIC X(01).
006200 01  WK-MMSS-BUILD-R REDEFINES WK-MMSS-BUILD.
006300     05  WK-MMSS-RAW             PIC X(06).
006400     05  FILLER                  PIC X(01).
006500
006600 LINKAGE SECTION.
006700 01  FMT-REQUEST-REC.
006800     05  FMT-FUNCTION-SW             PIC X(1).
006900         88  FMT-TO-MMSS             VALUE '1'.
007000         88  FMT-ROUND-HALF-UP       VALUE '2'.
007100         88  FMT-ROUND-UP-WHOLE      VALUE '3'.
007200     05  FMT-INPUT-VALUE             PIC S9(5)V9(4) COMP-3.
007300     05  FMT-OUTPUT-TEXT             PIC X(07).
007400     05  FMT-OUTPUT-VALUE            PIC S9(5)V9(4) COMP-3.
007500     05  FMT-RETURN-CD               PIC 9(4) COMP.
007600     05  FILLER                      PIC X(04).
007700
007800 01  FMT-REQUEST-REC-R REDEFINES FMT-REQUEST-REC.
007900     05  FMT-RAW-BYTES               PIC X(20).
008000     05  FILLER                      PIC X(04).
008100
008200 PROCEDURE DIVISION USING FMT-REQUEST-REC.
008300 000-MAINLINE.
008400     MOVE ZERO TO FMT-RETURN-CD.
008500     EVALUATE TRUE
008600         WHEN FMT-TO-MMSS
008700             PERFORM 100-TO-MMSS
008800         WHEN FMT-ROUND-HALF-UP
008900             PERFORM 200-ROUND-HALF-UP
009000         WHEN FMT-ROUND-UP-WHOLE
009100             PERFORM 300-ROUND-UP-WHOLE
009200         WHEN OTHER
009300             MOVE 9999 TO FMT-RETURN-CD
009400     END-EVALUATE.
009500     GOBACK.
009600
009700* DECIMAL MINUTES TO MM:SS - MINUTES TRUNCATE, SECONDS ROUND
009800* HALF UP SO 12.996 MINUTES READS AS 12:60 NEVER, IT CARRIES TO
009900* 13:00 BY THE CARRY-CHECK BELOW.
010000 100-TO-MMSS.
010100     IF FMT-INPUT-VALUE < ZERO
010200         MOVE '0:00   ' TO FMT-OUTPUT-TEXT
010300         MOVE 9101 TO FMT-RETURN-CD
010400     ELSE
010500         MOVE FMT-INPUT-VALUE TO WK-WHOLE-MINUTES
010600         COMPUTE WK-FRACTION-MINUTES =
010700             FMT-INPUT-VALUE - WK-WHOLE-MINUTES
010800         COMPUTE WK-SECONDS-PART ROUNDED =
010900             WK-FRACTION-MINUTES * 60
011000         IF WK-SECONDS-PART > 59
011100             ADD 1 TO WK-WHOLE-MINUTES
011200             MOVE ZERO TO WK-SECONDS-PART
011300         END-IF
011400         MOVE SPACES TO WK-MMSS-BUILD
011500         MOVE WK-WHOLE-MINUTES TO WK-MMSS-MM
011600         MOVE ':' TO WK-MMSS-COLON
011700         MOVE WK-SECONDS-PART TO WK-MMSS-SS
011800         MOVE WK-MMSS-BUILD TO FMT-OUTPUT-TEXT
011900     END-IF.
012000
012100* ROUNDED PHRASE ON THE COMPUTE VERB IS HALF-UP (TIES AWAY FROM
012200* ZERO) ON THIS SHOP'S COMPILER - NO INTRINSIC FUNCTION NEEDED.
012300 200-ROUND-HALF-UP.
012400     COMPUTE FMT-OUTPUT-VALUE ROUNDED =
012500         FMT-INPUT-VALUE.
012600
012700* COUNT METRICS NEVER ROUND DOWN - TRUNCATE THEN BUMP BY ONE
012800* WHENEVER THE TRUNCATION THREW AWAY A REMAINDER.
012900 300-ROUND-UP-WHOLE.
013000     IF FMT-INPUT-VALUE < ZERO
013010         MOVE ZERO TO FMT-OUTPUT-VALUE
013020         MOVE 9102 TO FMT-RETURN-CD
013030     ELSE
013040         MOVE FMT-INPUT-VALUE TO WK-TRUNC-CHECK
013100         IF WK-TRUNC-CHECK = FMT-INPUT-VALUE
013200             MOVE FMT-INPUT-VALUE TO FMT-OUTPUT-VALUE
013300         ELSE
013400             COMPUTE FMT-OUTPUT-VALUE = WK-TRUNC-CHECK + 1
013500         END-IF
013510     END-IF.
