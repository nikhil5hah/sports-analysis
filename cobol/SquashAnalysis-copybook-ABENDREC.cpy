000100******************************************************************
000200*    ABENDREC  --  COMMON ABEND-DUMP RECORD, COPIED INTO THE     *
000300*    WORKING-STORAGE OF EVERY PROGRAM IN THE SESSION-ANALYSIS    *
000400*    SUITE SO 1000-ABEND-RTN LOOKS AND READS THE SAME NO MATTER  *
000500*    WHICH STEP BLEW UP.  SIZED TO FIT THE 130-BYTE SYSOUT-REC   *
000600*    IN EVERY PROGRAM'S FD SO THE DUMP LINE IS ONE WRITE, NOT A  *
000700*    MOVE-THEN-WRITE.                                            *
000800*                                                                *
000900*    08/14/97  RTW  ORIGINAL                                    *
001000******************************************************************
001100 01  ABEND-REC.
001200     05  ABEND-REASON            PIC X(58).
001300     05  PARA-NAME                PIC X(28).
001400     05  EXPECTED-VAL            PIC X(20).
001500     05  ACTUAL-VAL              PIC X(20).
001600     05  FILLER                  PIC X(04).
