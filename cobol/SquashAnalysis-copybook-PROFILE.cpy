000100******************************************************************
000200*    PROFILE  --  ONE-CARD SESSION PARAMETER RECORD.  CARRIES   *
000300*    THE ATHLETE PROFILE VALUES NEEDED TO RESOLVE MAX-HR AND TO *
000400*    PICK THE CADENCE-SHOT ALGORITHM.  BLOCKED AS AN 80-COLUMN  *
000500*    CARD IMAGE -- ONLY THE FIRST 8 BYTES ARE MEANINGFUL, THE   *
000600*    REST IS RESERVED FOR FUTURE PARAMETER CARDS.               *
000700*                                                                *
000800*    08/14/97  RTW  ORIGINAL                                    *
000900******************************************************************
001000 05  UP-USER-AGE             PIC 9(3).
001100 05  UP-USER-MAX-HR          PIC 9(3).
001200 05  UP-HAND-POSITION        PIC X(1).
001300     88  UP-PLAYING-HAND     VALUE 'P'.
001400     88  UP-NON-PLAYING-HAND VALUE 'N'.
001500 05  UP-SESSION-TYPE         PIC X(1).
001600     88  UP-TRAINING-SESSION VALUE 'T'.
001700     88  UP-MATCH-SESSION    VALUE 'M'.
001800 05  FILLER                  PIC X(72).
