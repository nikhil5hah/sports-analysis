000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  SESSRPT.
000300 AUTHOR. R T WHITFIELD.
000400 INSTALLATION. COURTSIDE METRICS DATA CENTER.
000500 DATE-WRITTEN. 09/18/97.
000600 DATE-COMPILED. 09/18/97.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS IS THE MAIN DETAIL/REPORT STEP FOR THE SESSION
001300*          ANALYSIS RUN.  BY THE TIME THIS PROGRAM RUNS, PROFIN,
001400*          SAMPPRP, ZONEOUT AND RALYWORK ARE ALL ON FILE FROM THE
001500*          EARLIER STEPS (SMPLEDIT/ZONECALC/RALYCALC/SHOTCALC).
001600*          THIS STEP LOADS ALL FOUR INTO MEMORY, RUNS THE
001700*          WARM-UP, COOL-DOWN, DURATION, PLAYING-TIME, LONGEST-
001800*          RALLY, RALLIES-PER-GAME, REST-BETWEEN-GAMES, TOTAL-
001900*          REST-TIME AND PLAYING/RESTING HEART RATE DETECTORS
002000*          (U4 FAMILY), THE THREE-INDICATOR DETERIORATION-POINT
002100*          DETECTOR, THE SESSION-RELATIVE INTENSITY ZONES, THE
002200*          RECOVERY TREND AND THE RALLY PERFORMANCE TRENDS/SCORE
002300*          (U6 FAMILY), THEN PRINTS PARTS 1-4 OF THE SESSION
002400*          REPORT (HEADER, METRICS, ZONE DISTRIBUTION, INTENSITY
002500*          ZONES).  PTCORR PICKS UP THE REPORT AND THE METRIC
002600*          FILE FROM WHERE THIS STEP LEAVES THEM.
002700*
002800*          INPUT FILE              -   DDS0001.SAMPPRP
002900*          INPUT PARAMETER FILE    -   DDS0001.PROFIN
003000*          INPUT ZONE FILE         -   DDS0001.ZONEOUT
003100*          INPUT WORK FILE         -   DDS0001.RALYWORK
003200*          METRIC FILE EXTENDED    -   DDS0001.METROUT
003300*          REPORT FILE PRODUCED    -   DDS0001.SESSRPT
003400*          DUMP FILE               -   SYSOUT
003500*
003600******************************************************************
003700*CHANGE LOG.
003800*   09/18/97  RTW  ORIGINAL - HEADER, METRICS SECTION, WARM-UP,
003900*                  COOL-DOWN, DURATION AND PLAYING TIME
004000*   09/25/97  RTW  ADDED LONGEST RALLY, RALLIES PER GAME, REST
004100*                  BETWEEN GAMES, TOTAL REST TIME, PLAYING AND
004200*                  RESTING HEART RATE (U4 FAMILY COMPLETE)
004300*   10/20/97  RTW  ADDED DETERIORATION-POINT THREE-INDICATOR
004400*                  DETECTOR (U6A) PER REQUEST FROM COACHING DESK
004500*   11/12/97  RTW  ADDED SESSION-RELATIVE INTENSITY ZONES, RECOVERY
004600*                  TREND AND PERFORMANCE TRENDS/SCORE (U6 FAMILY
004700*                  COMPLETE); ADDED ZONE DISTRIBUTION AND INTENSITY
004800*                  ZONE SECTIONS TO THE PRINTED REPORT
004900*   02/09/99  RTW  ADDED MR-ERROR-TEXT-MSG REUSE FOR THE RECOVERY
005000*                  TREND / PERFORMANCE TREND CLASSIFICATION LABELS
005100*                  SO CATEGORICAL RESULTS HAVE SOMEWHERE TO LAND
005200*   06/07/99  RTW  Y2K SWEEP - HDR-YY WINDOWED (00-49 = 20XX, ELSE
005300*                  19XX) SINCE ACCEPT FROM DATE ONLY RETURNS A
005400*                  2-DIGIT YEAR ON THIS COMPILER; TICKET SQ-0231
005410*   03/02/04  JLM  ADDED RUN-DATE DISPLAY TO THE END-OF-JOB
005420*                  SUMMARY BLOCK SO OPERATIONS CAN CONFIRM WHICH
005430*                  RUN A GIVEN SYSOUT CAME FROM - TICKET SQ-0412
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT PROFIN
007000     ASSIGN TO UT-S-PROFIN
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT SAMPPRP
007500     ASSIGN TO UT-S-SAMPPRP
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT ZONEIN
008000     ASSIGN TO UT-S-ZONEOUT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT RALYWORK-FILE
008500     ASSIGN TO UT-S-RALYWK
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900     SELECT METROUT
009000     ASSIGN TO UT-S-METROUT
009100       ACCESS MODE IS SEQUENTIAL
009200       FILE STATUS IS OFCODE.
009300
009400     SELECT SESSRPT-FILE
009500     ASSIGN TO UT-S-SESSRPT
009600       ACCESS MODE IS SEQUENTIAL
009700       FILE STATUS IS OFCODE.
009800
009900 DATA DIVISION.
010000 FILE SECTION.
010100 FD  SYSOUT
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 130 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS SYSOUT-REC.
010700 01  SYSOUT-REC  PIC X(130).
010800
010900 FD  PROFIN
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 80 CHARACTERS
011300     BLOCK CONTAINS 0 RECORDS
011400     DATA RECORD IS PROFIN-REC.
011500 01  PROFIN-REC.
011600     COPY PROFILE.
011700
011800 FD  SAMPPRP
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     RECORD CONTAINS 54 CHARACTERS
012200     BLOCK CONTAINS 0 RECORDS
012300     DATA RECORD IS SAMPPRP-REC.
012400 01  SAMPPRP-REC.
012500     COPY SAMPPRP.
012600
012700 FD  ZONEIN
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 12 CHARACTERS
013100     BLOCK CONTAINS 0 RECORDS
013200     DATA RECORD IS ZONEIN-REC.
013300 01  ZONEIN-REC.
013400     COPY ZONEREC.
013500
013600 FD  RALYWORK-FILE
013700     RECORDING MODE IS F
013800     LABEL RECORDS ARE STANDARD
013900     RECORD CONTAINS 40 CHARACTERS
014000     BLOCK CONTAINS 0 RECORDS
014100     DATA RECORD IS RALYWORK-REC.
014200 01  RALYWORK-REC.
014300     COPY RALYWORK.
014400
014500 FD  METROUT
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 76 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS METROUT-REC.
015100 01  METROUT-REC.
015200     COPY METRCREC.
015300
015400 FD  SESSRPT-FILE
015500     RECORDING MODE IS F
015600     LABEL RECORDS ARE STANDARD
015700     RECORD CONTAINS 132 CHARACTERS
015800     BLOCK CONTAINS 0 RECORDS
015900     DATA RECORD IS SESSRPT-REC.
016000 01  SESSRPT-REC  PIC X(132).
016100
016200 WORKING-STORAGE SECTION.
016210
016220 77  WS-DATE                     PIC 9(6).
016230 77  MORE-PERIOD-SW              PIC X(01) VALUE "Y".
016240     88  NO-MORE-PERIODS         VALUE "N".
016300
016400 01  FILE-STATUS-CODES.
016500     05  OFCODE                  PIC X(2).
016600         88  CODE-WRITE          VALUE SPACES.
016700     05  FILLER                  PIC X(02).
016800
016900 01  USER-PROFILE-WORK.
017000     COPY PROFILE.
017100
017200* ALTERNATE VIEW OF THE PROFILE CARD - LETS THE ABEND FORMATTER
017300* MOVE THE WHOLE CARD IMAGE IN ONE SHOT WHEN LOGGING A DUMP. SAME
017400* TRICK USED IN ZONECALC.
017500 01  USER-PROFILE-WORK-R REDEFINES USER-PROFILE-WORK.
017600     05  UP-RAW-CARD-IMAGE       PIC X(80).
017700
017800* IN-MEMORY SESSION TABLES - LOADED ONCE IN HOUSEKEEPING, SCANNED
017900* REPEATEDLY BY EVERY DETECTOR PARAGRAPH IN THIS PROGRAM.
018000 01  SAMPLE-TABLE.
018100     05  SAMPLE-ENTRY OCCURS 1 TO 10000 TIMES
018200                 DEPENDING ON WK-SAMPLE-COUNT
018300                 INDEXED BY SAMP-IDX.
018400         COPY SAMPPRP.
018500
018600 01  ZONE-TABLE.
018700     05  ZONE-ENTRY OCCURS 1 TO 10000 TIMES
018800                 DEPENDING ON WK-ZONE-COUNT
018900                 INDEXED BY ZONE-IDX.
019000         COPY ZONEREC.
019100
019200 01  PERIOD-TABLE.
019300     05  PERIOD-ENTRY OCCURS 1 TO 3000 TIMES
019400                 DEPENDING ON WK-REST-PERIOD-COUNT
019500                 INDEXED BY PER-IDX.
019600         COPY RALYWORK.
019700
019800 01  RALLY-TABLE.
019900     05  RALLY-ENTRY OCCURS 1 TO 3000 TIMES
020000                 DEPENDING ON WK-RALLY-COUNT
020100                 INDEXED BY RLY-IDX.
020200         COPY RALYWORK.
020300
020400* ONE ROW PER HEART-RATE ZONE (0-5, STORED AS SUBSCRIPTS 1-6) -
020500* SAMPLE COUNT AND HR SUM PER ZONE, BUILT ONCE IN HOUSEKEEPING
020600* AND REUSED BY PLAYING-TIME, TOTAL-REST-TIME, PLAYING/RESTING
020700* HEART RATE AND THE ZONE DISTRIBUTION SECTION OF THE REPORT.
020800 01  ZONE-HISTOGRAM.
020900     05  WK-ZONE-CNT OCCURS 6 TIMES         PIC 9(6) COMP.
021000     05  WK-ZONE-HR-SUM OCCURS 6 TIMES      PIC 9(9) COMP.
021100     05  FILLER                             PIC X(04).
021200
021300* SESSION-RELATIVE INTENSITY ZONES (U6B) - RECOVERY, AEROBIC,
021400* THRESHOLD, ANAEROBIC, IN THAT ORDER (SUBSCRIPTS 1-4).
021500 01  INTENSITY-ZONE-TABLE.
021600     05  IZ-ENTRY OCCURS 4 TIMES.
021700         10  IZ-COUNT                       PIC 9(6) COMP.
021800         10  IZ-HR-SUM                       PIC 9(9) COMP.
021900     05  FILLER                             PIC X(04).
022000
022100* FIVE-WAY SPLIT OF THE SESSION USED ONLY BY THE RECOVERY-DECLINE
022200* INDICATOR (U6A INDICATOR 3) - TOO SMALL TO BE WORTH DEPENDING
022300* ON THE BIG STAT-VALUE-TABLE BELOW.
022400 01  WK-SEG-RATE-TABLE.
022500     05  WK-SEG-RATE OCCURS 5 TIMES     PIC S9(5)V9(4) COMP-3.
022600     05  FILLER                             PIC X(04).
022700 01  WK-SEG-RATE-TABLE-R REDEFINES WK-SEG-RATE-TABLE.
022800     05  WK-SEG-RATE-RAW-BYTES              PIC X(25).
022900     05  FILLER                             PIC X(04).
023000
023100* CALL LINKAGE FOR STATCALC - MUST MATCH STATCALC'S OWN LINKAGE
023200* SECTION LAYOUT BYTE FOR BYTE (SEE STATCALC REMARKS).  ALSO
023300* DOUBLES AS THE GENERAL-PURPOSE LOADED-SERIES SCRATCH TABLE FOR
023400* WHICHEVER DETECTOR IS IN CONTROL AT THE TIME - ROLLING HR
023500* MEANS, RALLY DURATIONS, RALLY INTENSITIES OR RAW HR, ONE
023600* SERIES EVER LIVE AT ONCE, SAME TRICK USED IN SHOTCALC AND
023700* RALYCALC.
023800 01  STAT-REQUEST-REC.
023900     05  STAT-FUNCTION-SW            PIC X(1).
024000         88  STAT-CALC-MEAN          VALUE '1'.
024100         88  STAT-CALC-STDDEV        VALUE '2'.
024200         88  STAT-CALC-PERCENTILE    VALUE '3'.
024300         88  STAT-CALC-REGRESSION    VALUE '4'.
024400     05  STAT-VALUE-COUNT            PIC 9(5) COMP.
024500     05  STAT-PERCENTILE-RANK        PIC 9V9(2).
024600     05  STAT-MEAN-RESULT            PIC S9(5)V9(4) COMP-3.
024700     05  STAT-STDDEV-RESULT          PIC S9(5)V9(4) COMP-3.
024800     05  STAT-PERCENTILE-RESULT      PIC S9(5)V9(4) COMP-3.
024900     05  STAT-REGRESSION-RESULTS.
025000         10  STAT-SLOPE-RESULT       PIC S9(5)V9(6) COMP-3.
025100         10  STAT-INTERCEPT-RESULT   PIC S9(7)V9(4) COMP-3.
025200         10  STAT-CORREL-RESULT      PIC S9V9(4) COMP-3.
025300     05  STAT-REGRESSION-RAW REDEFINES STAT-REGRESSION-RESULTS
025400                                      PIC X(15).
025500     05  STAT-RETURN-CD              PIC 9(4) COMP.
025600     05  FILLER                      PIC X(04).
025700
025800 01  STAT-VALUE-TABLE.
025900     05  FILLER                      PIC X(01).
026000     05  STAT-VALUE OCCURS 1 TO 10000 TIMES
026100                    DEPENDING ON STAT-VALUE-COUNT
026200                    PIC S9(5)V9(3) COMP-3.
026300
026400* CALL LINKAGE FOR MMSSCNV - MUST MATCH MMSSCNV'S OWN LINKAGE
026500* SECTION LAYOUT BYTE FOR BYTE.
026600 01  FMT-REQUEST-REC.
026700     05  FMT-FUNCTION-SW             PIC X(1).
026800         88  FMT-TO-MMSS             VALUE '1'.
026900         88  FMT-ROUND-HALF-UP       VALUE '2'.
027000         88  FMT-ROUND-UP-WHOLE      VALUE '3'.
027100     05  FMT-INPUT-VALUE             PIC S9(5)V9(4) COMP-3.
027200     05  FMT-OUTPUT-TEXT             PIC X(07).
027300     05  FMT-OUTPUT-VALUE            PIC S9(5)V9(4) COMP-3.
027400     05  FMT-RETURN-CD               PIC 9(4) COMP.
027500     05  FILLER                      PIC X(04).
027600
027700 01  FMT-REQUEST-REC-R REDEFINES FMT-REQUEST-REC.
027800     05  FMT-RAW-BYTES               PIC X(20).
027900     05  FILLER                      PIC X(04).
028000
028100* ONE STAGING COPY OF A METRIC ROW - BUILT BY WHICHEVER DETECTOR
028200* PARAGRAPH IS IN CONTROL, THEN HANDED TO 599-WRITE-METRIC-ROW
028300* FOR BOTH THE METROUT WRITE AND THE PRINTED DETAIL LINE.
028400 01  METRIC-RESULT-WORK.
028500     COPY METRCREC.
028600
028700 01  WS-CURRENT-DATE-FIELDS.
028800     05  WS-CURR-YY                  PIC 9(2).
028900     05  WS-CURR-MM                  PIC 9(2).
029000     05  WS-CURR-DD                  PIC 9(2).
029100     05  FILLER                      PIC X(02).
029200
029300 01  SESS-WORK-FIELDS-1.
029400     05  WK-MEAN-TIME-DIFF           PIC S9(5)V9(4) COMP-3.
029500     05  WK-MAX-HR-SESSION           PIC 9(3) COMP.
029600     05  WK-MIN-HR-SESSION           PIC 9(3) COMP.
029700     05  WK-HR-COMPLETENESS          PIC 9V9(2) COMP-3.
029800     05  WK-SAMPLES-PER-MIN          PIC S9(5)V9(4) COMP-3.
029900     05  WK-SESSION-DURATION-MIN     PIC S9(5)V9(2) COMP-3.
030000     05  WK-BASELINE-HR              PIC S9(5)V9(4) COMP-3.
030100     05  WK-THRESHOLD-HR             PIC S9(5)V9(4) COMP-3.
030200     05  WK-WARMUP-END-IDX           PIC 9(6) COMP.
030300     05  WK-WARMUP-SCAN-LIMIT        PIC 9(6) COMP.
030400     05  WK-WARMUP-SAMPLE-SPAN       PIC 9(6) COMP.
030500     05  WK-COOLDOWN-START-IDX       PIC 9(6) COMP.
030600     05  WK-COOLDOWN-SAMPLE-SPAN     PIC 9(6) COMP.
030700     05  WK-SMOOTH-WINDOW            PIC 9(4) COMP.
030800     05  WK-DECREASE-COUNT           PIC 9(6) COMP.
030900     05  WK-GEN-SUM                  PIC S9(9)V9(4) COMP-3.
031000     05  WK-DEC-RATIO                PIC S9V9(4) COMP-3.
031100     05  WK-RATIO-CHECK              PIC S9(5)V9(4) COMP-3.
031200     05  WK-DEV-CHECK                PIC S9(5)V9(4) COMP-3.
031300     05  WK-POINT-MINUTES            PIC S9(5)V9(2) COMP-3.
031400     05  WK-SEG-START                PIC 9(6) COMP.
031500     05  WK-SEG-END                  PIC 9(6) COMP.
031600     05  WK-SEG-LEN                  PIC 9(6) COMP.
031700     05  WK-NUMBER-OF-GAMES          PIC 9(5) COMP.
031800     05  WK-CALC-MINUTES             PIC S9(5)V9(2) COMP-3.
031900     05  FILLER                      PIC X(04).
032000
032100 01  SESS-WORK-FIELDS-2.
032200     05  WK-ROLL-WINDOW              PIC 9(4) COMP.
032300     05  WK-DRIFT-POINT-IDX          PIC 9(6) COMP.
032400     05  WK-DRIFT-POINT-FRAC         PIC S9V9(4) COMP-3.
032500     05  WK-GLOBAL-SLOPE             PIC S9(5)V9(6) COMP-3.
032600     05  WK-LOCAL-SLOPE              PIC S9(5)V9(6) COMP-3.
032700     05  WK-LOCAL-CORREL             PIC S9V9(4) COMP-3.
032800     05  WK-RALLY-SPLIT-IDX          PIC 9(5) COMP.
032900     05  WK-RALLY-POINT-FRAC         PIC S9V9(4) COMP-3.
033000     05  WK-RECOVERY-SEG-IDX         PIC 9(2) COMP.
033100     05  WK-RECOVERY-POINT-FRAC      PIC S9V9(4) COMP-3.
033200     05  WK-FIRED-COUNT              PIC 9(1) COMP.
033300     05  WK-OVERALL-POINT            PIC S9V9(4) COMP-3.
033400     05  WK-EARLY-MEAN               PIC S9(5)V9(4) COMP-3.
033500     05  WK-LATE-MEAN                PIC S9(5)V9(4) COMP-3.
033600     05  WK-EARLY-SUM                PIC S9(9)V9(4) COMP-3.
033700     05  WK-LATE-SUM                 PIC S9(9)V9(4) COMP-3.
033800     05  WK-EARLY-COUNT              PIC 9(5) COMP.
033900     05  WK-LATE-COUNT               PIC 9(5) COMP.
034000     05  WK-MEAN-INTENSITY           PIC S9V9(4) COMP-3.
034100     05  WK-SCORE                    PIC S9(3)V9(2) COMP-3.
034200     05  WK-TREND-DUR-SIGN           PIC S9(1) COMP.
034300     05  WK-TREND-HR-SIGN            PIC S9(1) COMP.
034400     05  WK-TREND-INT-SIGN           PIC S9(1) COMP.
034500     05  WK-IMPROVE-COUNT            PIC 9(1) COMP.
034600     05  WK-DECLINE-COUNT            PIC 9(1) COMP.
034700     05  WK-RANGE-HR                 PIC S9(3) COMP.
034800     05  WK-ZONE-BOUND-1             PIC S9(3)V9(2) COMP-3.
034900     05  WK-ZONE-BOUND-2             PIC S9(3)V9(2) COMP-3.
035000     05  WK-ZONE-BOUND-3             PIC S9(3)V9(2) COMP-3.
035100     05  FILLER                      PIC X(04).
035200
035300 01  COUNTERS-IDXS-AND-ACCUMULATORS.
035400     05  WK-SAMPLE-COUNT             PIC 9(5) COMP.
035500     05  WK-ZONE-COUNT               PIC 9(5) COMP.
035600     05  WK-REST-PERIOD-COUNT        PIC 9(5) COMP.
035700     05  WK-RALLY-COUNT              PIC 9(5) COMP.
035800     05  WK-GAME-BREAK-COUNT         PIC 9(5) COMP.
035900     05  WK-HR-MISSING-COUNT         PIC 9(5) COMP.
036000     05  WK-INDEX-I                  PIC 9(6) COMP.
036100     05  WK-INDEX-J                  PIC 9(6) COMP.
036200     05  WK-SCAN-IDX                 PIC 9(6) COMP.
036300     05  RECORDS-READ                PIC 9(7) COMP.
036400     05  FILLER                      PIC X(04).
036500
036600 01  MISC-WS-FLDS.
036700     05  PARA-NAME                   PIC X(28) VALUE SPACES.
036800     05  WK-METRIC-UNIT              PIC X(10).
036900     05  FILLER                      PIC X(02).
037000
037100 01  PRINT-CONTROL-FIELDS.
037200     05  WS-LINES                    PIC 9(3) COMP.
037300     05  WS-PAGES                    PIC 9(3) COMP VALUE 1.
037400     05  FILLER                      PIC X(04).
037500
037600 01  FLAGS-AND-SWITCHES.
037700     05  MORE-SAMPLE-SW              PIC X(01) VALUE "Y".
037800         88  NO-MORE-SAMPLES         VALUE "N".
037900     05  MORE-ZONE-SW                PIC X(01) VALUE "Y".
038000         88  NO-MORE-ZONES           VALUE "N".
038300     05  WARMUP-FOUND-SW             PIC X(01) VALUE "N".
038400         88  WARMUP-WAS-FOUND        VALUE "Y".
038500     05  DRIFT-FIRED-SW              PIC X(01) VALUE "N".
038600         88  DRIFT-INDICATOR-FIRED   VALUE "Y".
038700     05  RALLY-DECLINE-FIRED-SW      PIC X(01) VALUE "N".
038800         88  RALLY-INDICATOR-FIRED   VALUE "Y".
038900     05  RECOVERY-FIRED-SW           PIC X(01) VALUE "N".
039000         88  RECOVERY-INDICATOR-FIRED VALUE "Y".
039100     05  SPLIT-FOUND-SW              PIC X(01) VALUE "N".
039200         88  SPLIT-WAS-FOUND         VALUE "Y".
039300     05  FILLER                      PIC X(01).
039400
039500 01  ZERO-VAL                        PIC 9(1) COMP VALUE ZERO.
039600 01  ONE-VAL                         PIC 9(1) COMP VALUE 1.
039700
039800 COPY ABENDREC.
039900
040000* PRINT LINE LAYOUTS - PART 1-4 OF THE SESSION REPORT.
040100 01  WS-HDR-REC.
040200     05  FILLER                      PIC X(01) VALUE SPACE.
040300     05  HDR-TITLE                   PIC X(38)
040400         VALUE "SQUASH SESSION ANALYSIS REPORT -".
040500     05  FILLER                      PIC X(01) VALUE SPACE.
040600     05  HDR-DATE.
040700         10  HDR-MM                  PIC 99.
040800         10  HDR-DASH-1              PIC X VALUE "/".
040900         10  HDR-DD                  PIC 99.
041000         10  HDR-DASH-2              PIC X VALUE "/".
041100         10  HDR-YY                  PIC 9999.
041200     05  FILLER                      PIC X(03) VALUE SPACES.
041300     05  HDR-PAGE-LIT                PIC X(05) VALUE "PAGE ".
041400     05  HDR-PAGE-NBR-O              PIC ZZ9.
041500     05  FILLER                      PIC X(69) VALUE SPACES.
041600
041700 01  WS-COLM-HDR-REC.
041800     05  FILLER                      PIC X(01) VALUE SPACE.
041900     05  FILLER                      PIC X(24) VALUE "METRIC NAME".
042000     05  FILLER                      PIC X(12) VALUE "VALUE".
042100     05  FILLER                      PIC X(10) VALUE "MM:SS".
042200     05  FILLER                      PIC X(12) VALUE "UNIT".
042300     05  FILLER                      PIC X(10) VALUE "CONFID".
042400     05  FILLER                      PIC X(63)
042500         VALUE "ERROR / NOTE TEXT".
042600
042700 01  WS-METRIC-RPT-REC.
042800     05  FILLER                      PIC X(01) VALUE SPACE.
042900     05  METRIC-NAME-O               PIC X(24).
043000     05  FILLER                      PIC X(02) VALUE SPACES.
043100     05  METRIC-VALUE-O              PIC -(6)9.99.
043200     05  FILLER                      PIC X(02) VALUE SPACES.
043300     05  METRIC-MMSS-O               PIC X(07).
043400     05  FILLER                      PIC X(03) VALUE SPACES.
043500     05  METRIC-UNIT-O               PIC X(10).
043600     05  FILLER                      PIC X(02) VALUE SPACES.
043700     05  METRIC-CONFID-O             PIC 9.99.
043800     05  FILLER                      PIC X(04) VALUE SPACES.
043900     05  METRIC-ERRTXT-O             PIC X(40).
044000     05  FILLER                      PIC X(23) VALUE SPACES.
044100
044200 01  WS-ZONE-DIST-HDR-REC.
044300     05  FILLER                      PIC X(01) VALUE SPACE.
044400     05  FILLER                      PIC X(50)
044500         VALUE "HEART RATE ZONE DISTRIBUTION".
044600     05  FILLER                      PIC X(81) VALUE SPACES.
044700
044800 01  WS-ZONE-DIST-RPT-REC.
044900     05  FILLER                      PIC X(01) VALUE SPACE.
045000     05  ZONE-LIT                    PIC X(06) VALUE "ZONE ".
045100     05  ZONE-NBR-O                  PIC 9.
045200     05  FILLER                      PIC X(04) VALUE SPACES.
045300     05  ZONE-COUNT-LIT              PIC X(08) VALUE "COUNT: ".
045400     05  ZONE-COUNT-O                PIC ZZZ,ZZ9.
045500     05  FILLER                      PIC X(04) VALUE SPACES.
045600     05  ZONE-MIN-LIT                PIC X(06) VALUE "MIN: ".
045700     05  ZONE-MINUTES-O              PIC ZZZ9.9.
045800     05  FILLER                      PIC X(04) VALUE SPACES.
045900     05  ZONE-PCT-LIT                PIC X(05) VALUE "PCT: ".
046000     05  ZONE-PERCENT-O              PIC ZZ9.9.
046100     05  ZONE-PCT-SIGN               PIC X(01) VALUE "%".
046200     05  FILLER                      PIC X(74) VALUE SPACES.
046300
046400 01  WS-INTENS-HDR-REC.
046500     05  FILLER                      PIC X(01) VALUE SPACE.
046600     05  FILLER                      PIC X(50)
046700         VALUE "SESSION-RELATIVE INTENSITY ZONES".
046800     05  FILLER                      PIC X(81) VALUE SPACES.
046900
047000 01  WS-INTENS-RPT-REC.
047100     05  FILLER                      PIC X(01) VALUE SPACE.
047200     05  INTENS-ZONE-NAME-O          PIC X(12).
047300     05  FILLER                      PIC X(04) VALUE SPACES.
047400     05  INTENS-MIN-LIT              PIC X(06) VALUE "MIN: ".
047500     05  INTENS-MINUTES-O            PIC ZZZ9.9.
047600     05  FILLER                      PIC X(04) VALUE SPACES.
047700     05  INTENS-PCT-LIT              PIC X(05) VALUE "PCT: ".
047800     05  INTENS-PERCENT-O            PIC ZZ9.9.
047900     05  INTENS-PCT-SIGN             PIC X(01) VALUE "%".
048000     05  FILLER                      PIC X(04) VALUE SPACES.
048100     05  INTENS-AVGHR-LIT            PIC X(09) VALUE "AVG HR: ".
048200     05  INTENS-AVGHR-O              PIC ZZ9.9.
048300     05  FILLER                      PIC X(70) VALUE SPACES.
048400
048500 01  WS-BLANK-LINE.
048600     05  FILLER                      PIC X(132) VALUE SPACES.
048700
048800 PROCEDURE DIVISION.
048900 0000-MAIN-PROCESS.
049000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
049100     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
049200     PERFORM 705-WRITE-METRICS-COLM-HDR THRU 705-EXIT.
049300     PERFORM 500-WARMUP-LENGTH THRU 500-EXIT.
049400     PERFORM 510-COOLDOWN-LENGTH THRU 510-EXIT.
049500     PERFORM 520-TOTAL-DURATION THRU 520-EXIT.
049600     PERFORM 530-PLAYING-TIME THRU 530-EXIT.
049700     PERFORM 540-LONGEST-RALLY THRU 540-EXIT.
049800     PERFORM 550-RALLIES-PER-GAME THRU 550-EXIT.
049900     PERFORM 560-REST-BETWEEN-GAMES THRU 560-EXIT.
050000     PERFORM 570-TOTAL-REST-TIME THRU 570-EXIT.
050100     PERFORM 580-AVG-PLAY-REST-HR THRU 580-EXIT.
050200     PERFORM 600-DETERIORATION-POINT THRU 600-EXIT.
050300     PERFORM 610-INTENSITY-ZONES THRU 610-EXIT.
050400     PERFORM 620-RECOVERY-TREND THRU 620-EXIT.
050500     PERFORM 630-PERFORMANCE-TRENDS THRU 630-EXIT.
050600     PERFORM 720-WRITE-ZONE-DIST THRU 720-EXIT.
050700     PERFORM 730-WRITE-INTENSITY-ZONES THRU 730-EXIT.
050800     PERFORM 999-CLEANUP THRU 999-EXIT.
050900     MOVE ZERO TO RETURN-CODE.
051000     GOBACK.
051100
051200 000-HOUSEKEEPING.
051300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
051400     DISPLAY "******** BEGIN JOB SESSRPT ********".
051410     ACCEPT WS-DATE FROM DATE.
051500     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
051600     INITIALIZE SESS-WORK-FIELDS-1.
051700     INITIALIZE SESS-WORK-FIELDS-2.
051800     MOVE ZERO TO WK-MAX-HR-SESSION.
051900     MOVE 999 TO WK-MIN-HR-SESSION.
052000     ACCEPT WS-CURR-YY FROM DATE.
052100     PERFORM 800-OPEN-FILES THRU 800-EXIT.
052200     READ PROFIN INTO USER-PROFILE-WORK
052300         AT END
052400             MOVE "MISSING USER PROFILE RECORD" TO ABEND-REASON
052500             GO TO 1000-ABEND-RTN
052600     END-READ.
052700     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
052800     IF NO-MORE-SAMPLES
052900         MOVE "EMPTY PREPROCESSED SAMPLE FILE" TO ABEND-REASON
053000         GO TO 1000-ABEND-RTN
053100     END-IF.
053200     PERFORM 100-LOAD-SAMPPRP-LOOP THRU 100-EXIT
053300             UNTIL NO-MORE-SAMPLES.
053400     PERFORM 905-READ-ZONEREC THRU 905-EXIT.
053500     PERFORM 105-LOAD-ZONEREC-LOOP THRU 105-EXIT
053600             UNTIL NO-MORE-ZONES.
053700     PERFORM 910-READ-RALYWORK THRU 910-EXIT.
053800     PERFORM 110-LOAD-RALYWORK-LOOP THRU 110-EXIT
053900             UNTIL NO-MORE-PERIODS.
054000     PERFORM 120-CALC-SESSION-STATS THRU 120-EXIT.
054100     PERFORM 130-CALC-ZONE-HISTOGRAM THRU 130-EXIT.
054200     PERFORM 150-COUNT-GAME-BREAKS THRU 150-EXIT.
054300 000-EXIT.
054400     EXIT.
054500
054600 100-LOAD-SAMPPRP-LOOP.
054700     ADD +1 TO WK-SAMPLE-COUNT.
054800     MOVE SAMPPRP-REC TO SAMPLE-ENTRY(WK-SAMPLE-COUNT).
054900     IF SP-HR-MISSING-SW(WK-SAMPLE-COUNT) = "Y"
055000         ADD +1 TO WK-HR-MISSING-COUNT
055100     END-IF.
055200     IF SP-HEART-RATE(WK-SAMPLE-COUNT) > WK-MAX-HR-SESSION
055300         MOVE SP-HEART-RATE(WK-SAMPLE-COUNT) TO WK-MAX-HR-SESSION
055400     END-IF.
055500     IF SP-HEART-RATE(WK-SAMPLE-COUNT) < WK-MIN-HR-SESSION AND
055600        SP-HEART-RATE(WK-SAMPLE-COUNT) > ZERO
055700         MOVE SP-HEART-RATE(WK-SAMPLE-COUNT) TO WK-MIN-HR-SESSION
055800     END-IF.
055900     PERFORM 900-READ-SAMPPRP THRU 900-EXIT.
056000 100-EXIT.
056100     EXIT.
056200
056300 105-LOAD-ZONEREC-LOOP.
056400     ADD +1 TO WK-ZONE-COUNT.
056500     MOVE ZONEIN-REC TO ZONE-ENTRY(WK-ZONE-COUNT).
056600     PERFORM 905-READ-ZONEREC THRU 905-EXIT.
056700 105-EXIT.
056800     EXIT.
056900
057000* RALYWORK CARRIES BOTH REST PERIODS AND RALLIES ON THE SAME
057100* FILE, DISTINGUISHED BY RW-RECORD-TYPE - SPLIT THEM BACK INTO
057200* THEIR OWN TABLES HERE THE SAME WAY RALYCALC BUILT THEM.
057300 110-LOAD-RALYWORK-LOOP.
057400     EVALUATE TRUE
057500         WHEN RW-IS-REST-PERIOD IN RALYWORK-REC
057600             ADD +1 TO WK-REST-PERIOD-COUNT
057700             MOVE RALYWORK-REC TO
057800                  PERIOD-ENTRY(WK-REST-PERIOD-COUNT)
057900         WHEN RW-IS-RALLY IN RALYWORK-REC
058000             ADD +1 TO WK-RALLY-COUNT
058100             MOVE RALYWORK-REC TO
058200                  RALLY-ENTRY(WK-RALLY-COUNT)
058300     END-EVALUATE.
058400     PERFORM 910-READ-RALYWORK THRU 910-EXIT.
058500 110-EXIT.
058600     EXIT.
058700
058800 120-CALC-SESSION-STATS.
058900     MOVE "120-CALC-SESSION-STATS" TO PARA-NAME.
059000     IF WK-SAMPLE-COUNT > 1
059100         COMPUTE WK-MEAN-TIME-DIFF =
059200             SP-CUMULATIVE-TIME(WK-SAMPLE-COUNT) /
059300             (WK-SAMPLE-COUNT - 1)
059400     ELSE
059500         MOVE ZERO TO WK-MEAN-TIME-DIFF
059600     END-IF.
059700     IF WK-SAMPLE-COUNT > ZERO
059800         COMPUTE WK-HR-COMPLETENESS ROUNDED =
059900             (WK-SAMPLE-COUNT - WK-HR-MISSING-COUNT) /
060000             WK-SAMPLE-COUNT
060100     ELSE
060200         MOVE ZERO TO WK-HR-COMPLETENESS
060300     END-IF.
060400     IF WK-MEAN-TIME-DIFF > ZERO
060500         COMPUTE WK-SAMPLES-PER-MIN = 60 / WK-MEAN-TIME-DIFF
060600     ELSE
060700         MOVE 1.0 TO WK-SAMPLES-PER-MIN
060800     END-IF.
060900 120-EXIT.
061000     EXIT.
061100
061200 130-CALC-ZONE-HISTOGRAM.
061300     MOVE "130-CALC-ZONE-HISTOGRAM" TO PARA-NAME.
061400     PERFORM 135-INIT-ONE-ZONE-CNT
061500         VARYING WK-INDEX-I FROM 1 BY 1
061600         UNTIL WK-INDEX-I > 6.
061700     PERFORM 140-TALLY-ONE-ZONE
061800         VARYING WK-INDEX-I FROM 1 BY 1
061900         UNTIL WK-INDEX-I > WK-ZONE-COUNT.
062000 130-EXIT.
062100     EXIT.
062200
062300 135-INIT-ONE-ZONE-CNT.
062400     MOVE ZERO TO WK-ZONE-CNT(WK-INDEX-I).
062500     MOVE ZERO TO WK-ZONE-HR-SUM(WK-INDEX-I).
062600
062700* ZR-HR-ZONE RUNS 0-5, THE TABLE RUNS 1-6, SO EVERY SUBSCRIPT
062800* INTO WK-ZONE-CNT/WK-ZONE-HR-SUM ADDS ONE TO THE ZONE NUMBER.
062900 140-TALLY-ONE-ZONE.
063000     ADD +1 TO WK-ZONE-CNT(ZR-HR-ZONE(WK-INDEX-I) + 1).
063100     ADD ZR-HEART-RATE(WK-INDEX-I)
063200         TO WK-ZONE-HR-SUM(ZR-HR-ZONE(WK-INDEX-I) + 1).
063300
063400* RECOMPUTED LOCALLY FOR U4D/U4E - RALYCALC ALREADY WROTE THE
063500* NUMBER-OF-GAMES METRIC ROW, THIS PROGRAM JUST NEEDS THE COUNT.
063600 150-COUNT-GAME-BREAKS.
063700     MOVE "150-COUNT-GAME-BREAKS" TO PARA-NAME.
063800     MOVE ZERO TO WK-GAME-BREAK-COUNT.
063900     IF WK-REST-PERIOD-COUNT > ZERO
064000         PERFORM 155-CHECK-ONE-PERIOD
064100             VARYING WK-INDEX-I FROM 1 BY 1
064200             UNTIL WK-INDEX-I > WK-REST-PERIOD-COUNT
064300         COMPUTE WK-NUMBER-OF-GAMES = WK-GAME-BREAK-COUNT + 1
064400     ELSE
064500         MOVE ZERO TO WK-NUMBER-OF-GAMES
064600     END-IF.
064700 150-EXIT.
064800     EXIT.
064900
065000 155-CHECK-ONE-PERIOD.
065100     IF RW-GAME-BREAK(WK-INDEX-I) IN PERIOD-TABLE
065200         ADD +1 TO WK-GAME-BREAK-COUNT
065300     END-IF.
065400
065500*================================================================
065600* U3A - WARM-UP LENGTH
065700*================================================================
065800 500-WARMUP-LENGTH.
065900     MOVE "500-WARMUP-LENGTH" TO PARA-NAME.
066000     MOVE "WARM-UP LENGTH" TO
066100          MR-METRIC-NAME IN METRIC-RESULT-WORK.
066200     MOVE "MINUTES" TO WK-METRIC-UNIT.
066300     IF WK-SAMPLE-COUNT < 10
066400         MOVE ZERO TO WK-WARMUP-SAMPLE-SPAN
066500         MOVE "INSUFFICIENT HEART RATE DATA" TO
066600              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
066700         PERFORM 590-WRITE-INSUFFICIENT-METRIC THRU 590-EXIT
066800     ELSE
066900         MOVE ZERO TO WK-GEN-SUM
067000         PERFORM 501-SUM-FIRST-TEN
067100             VARYING WK-INDEX-I FROM 1 BY 1
067200             UNTIL WK-INDEX-I > 10
067300         COMPUTE WK-BASELINE-HR ROUNDED = WK-GEN-SUM / 10
067400         COMPUTE WK-THRESHOLD-HR =
067500             WK-BASELINE-HR +
067600             ((WK-MAX-HR-SESSION - WK-BASELINE-HR) * .3)
067700         COMPUTE WK-WARMUP-SCAN-LIMIT = WK-SAMPLE-COUNT * .15
067800         IF WK-WARMUP-SCAN-LIMIT > 100
067900             MOVE 100 TO WK-WARMUP-SCAN-LIMIT
068000         END-IF
068100         MOVE ZERO TO WK-WARMUP-END-IDX
068200         MOVE "N" TO WARMUP-FOUND-SW
068300         PERFORM 502-SCAN-FOR-WARMUP-END
068400             VARYING WK-INDEX-I FROM 1 BY 1
068500             UNTIL WK-INDEX-I > WK-WARMUP-SCAN-LIMIT
068600                OR WARMUP-WAS-FOUND
068700         IF NOT WARMUP-WAS-FOUND
068800             COMPUTE WK-WARMUP-END-IDX = WK-SAMPLE-COUNT * .10
068900             IF WK-WARMUP-END-IDX > 600
069000                 MOVE 600 TO WK-WARMUP-END-IDX
069100             END-IF
069200         END-IF
069300         IF WK-WARMUP-END-IDX < 180
069400             MOVE 180 TO WK-WARMUP-END-IDX
069500         END-IF
069600         IF WK-WARMUP-END-IDX > 600
069700             MOVE 600 TO WK-WARMUP-END-IDX
069800         END-IF
069900         IF WK-WARMUP-END-IDX > WK-SAMPLE-COUNT
070000             MOVE WK-SAMPLE-COUNT TO WK-WARMUP-END-IDX
070100         END-IF
070200         MOVE WK-WARMUP-END-IDX TO WK-WARMUP-SAMPLE-SPAN
070300         COMPUTE WK-POINT-MINUTES ROUNDED =
070400             (WK-WARMUP-END-IDX * WK-MEAN-TIME-DIFF) / 60
070500         IF WK-POINT-MINUTES > ZERO
070600             COMPUTE WK-RATIO-CHECK = WK-POINT-MINUTES / 10
070700             IF WK-RATIO-CHECK > 1
070800                 MOVE 1 TO WK-RATIO-CHECK
070900             END-IF
071000             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
071100                     ROUNDED =
071200                 WK-HR-COMPLETENESS * WK-RATIO-CHECK
071300         ELSE
071400             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
071500                     ROUNDED =
071600                 WK-HR-COMPLETENESS * .5
071700         END-IF
071800         MOVE WK-POINT-MINUTES TO
071900              MR-METRIC-VALUE IN METRIC-RESULT-WORK
072000         MOVE SPACES TO
072100              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
072200         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
072300     END-IF.
072400 500-EXIT.
072500     EXIT.
072600
072700 501-SUM-FIRST-TEN.
072800     ADD SP-HEART-RATE(WK-INDEX-I) TO WK-GEN-SUM.
072900
073000 502-SCAN-FOR-WARMUP-END.
073100     IF SP-HEART-RATE(WK-INDEX-I) >= WK-THRESHOLD-HR
073200         MOVE WK-INDEX-I TO WK-WARMUP-END-IDX
073300         MOVE "Y" TO WARMUP-FOUND-SW
073400     END-IF.
073500
073600*================================================================
073700* U3B - COOL-DOWN LENGTH
073800*================================================================
073900 510-COOLDOWN-LENGTH.
074000     MOVE "510-COOLDOWN-LENGTH" TO PARA-NAME.
074100     MOVE "COOL-DOWN LENGTH" TO
074200          MR-METRIC-NAME IN METRIC-RESULT-WORK.
074300     MOVE "MINUTES" TO WK-METRIC-UNIT.
074400     IF WK-SAMPLE-COUNT < 20
074500         MOVE ZERO TO WK-COOLDOWN-SAMPLE-SPAN
074600         MOVE "INSUFFICIENT HEART RATE DATA" TO
074700              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
074800         PERFORM 590-WRITE-INSUFFICIENT-METRIC THRU 590-EXIT
074900     ELSE
075000         COMPUTE WK-COOLDOWN-SAMPLE-SPAN = WK-SAMPLE-COUNT * .20
075100         IF WK-COOLDOWN-SAMPLE-SPAN < 10
075200             MOVE ZERO TO WK-COOLDOWN-SAMPLE-SPAN
075300             MOVE "INSUFFICIENT HEART RATE DATA" TO
075400                  MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
075500             PERFORM 590-WRITE-INSUFFICIENT-METRIC THRU 590-EXIT
075600         ELSE
075700             COMPUTE WK-COOLDOWN-START-IDX =
075800                 WK-SAMPLE-COUNT - WK-COOLDOWN-SAMPLE-SPAN + 1
075900             COMPUTE WK-SMOOTH-WINDOW =
076000                 WK-COOLDOWN-SAMPLE-SPAN / 3
076100             IF WK-SMOOTH-WINDOW > 10
076200                 MOVE 10 TO WK-SMOOTH-WINDOW
076300             END-IF
076400             IF WK-SMOOTH-WINDOW < 1
076500                 MOVE 1 TO WK-SMOOTH-WINDOW
076600             END-IF
076700             MOVE WK-COOLDOWN-SAMPLE-SPAN TO WK-SEG-LEN
076800             MOVE WK-SEG-LEN TO STAT-VALUE-COUNT
076900             MOVE ZERO TO WK-DECREASE-COUNT
077000             MOVE WK-COOLDOWN-START-IDX TO WK-INDEX-J
077100             PERFORM 511-BUILD-SMOOTH-POINT
077200                 VARYING WK-INDEX-I FROM 1 BY 1
077300                 UNTIL WK-INDEX-I > WK-SEG-LEN
077400             PERFORM 512-COUNT-ONE-DECREASE
077500                 VARYING WK-INDEX-I FROM 2 BY 1
077600                 UNTIL WK-INDEX-I > WK-SEG-LEN
077700             IF WK-SEG-LEN > 1
077800                 COMPUTE WK-DEC-RATIO =
077900                     WK-DECREASE-COUNT / (WK-SEG-LEN - 1)
078000             ELSE
078100                 MOVE ZERO TO WK-DEC-RATIO
078200             END-IF
078300             IF WK-DEC-RATIO > .60
078400                 COMPUTE WK-POINT-MINUTES ROUNDED =
078500                     (WK-SEG-LEN * WK-MEAN-TIME-DIFF) / 60
078600                 COMPUTE WK-DEV-CHECK =
078700                     (SP-HEART-RATE(WK-COOLDOWN-START-IDX) -
078800                      SP-HEART-RATE(WK-SAMPLE-COUNT)) / 30
078900                 IF WK-DEV-CHECK > 1
079000                     MOVE 1 TO WK-DEV-CHECK
079100                 END-IF
079200                 IF WK-DEV-CHECK < 0
079300                     MOVE ZERO TO WK-DEV-CHECK
079400                 END-IF
079500                 COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
079600                         ROUNDED =
079700                     WK-HR-COMPLETENESS * WK-DEV-CHECK
079800                 MOVE WK-POINT-MINUTES TO
079900                      MR-METRIC-VALUE IN METRIC-RESULT-WORK
080000                 MOVE SPACES TO
080100                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
080200                 PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
080300             ELSE
080400                 MOVE ZERO TO WK-COOLDOWN-SAMPLE-SPAN
080500                 MOVE "NO COOL-DOWN PATTERN DETECTED" TO
080600                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
080700                 PERFORM 590-WRITE-INSUFFICIENT-METRIC
080800                         THRU 590-EXIT
080900             END-IF
081000         END-IF
081100     END-IF.
081200 510-EXIT.
081300     EXIT.
081400
081500* CENTRED MOVING AVERAGE, WINDOW SHRUNK AT THE ENDS OF THE
081600* SEGMENT RATHER THAN REACHING OUTSIDE IT.  SMOOTHED SERIES
081700* LANDS IN STAT-VALUE(1) THRU STAT-VALUE(WK-SEG-LEN).
081800 511-BUILD-SMOOTH-POINT.
081900     COMPUTE WK-SEG-START = WK-INDEX-J - WK-SMOOTH-WINDOW.
082000     IF WK-SEG-START < WK-COOLDOWN-START-IDX
082100         MOVE WK-COOLDOWN-START-IDX TO WK-SEG-START
082200     END-IF.
082300     COMPUTE WK-SEG-END = WK-INDEX-J + WK-SMOOTH-WINDOW.
082400     IF WK-SEG-END > WK-SAMPLE-COUNT
082500         MOVE WK-SAMPLE-COUNT TO WK-SEG-END
082600     END-IF.
082700     MOVE ZERO TO WK-GEN-SUM.
082800     MOVE WK-SEG-START TO WK-SCAN-IDX.
082900     PERFORM 513-ACCUM-ONE-COOLDOWN
083000         UNTIL WK-SCAN-IDX > WK-SEG-END.
083100     COMPUTE STAT-VALUE(WK-INDEX-I) ROUNDED =
083200         WK-GEN-SUM / (WK-SEG-END - WK-SEG-START + 1).
083300     ADD +1 TO WK-INDEX-J.
083400
083500 512-COUNT-ONE-DECREASE.
083600     IF STAT-VALUE(WK-INDEX-I) < STAT-VALUE(WK-INDEX-I - 1)
083700         ADD +1 TO WK-DECREASE-COUNT
083800     END-IF.
083900
084000 513-ACCUM-ONE-COOLDOWN.
084100     ADD SP-HEART-RATE(WK-SCAN-IDX) TO WK-GEN-SUM.
084200     ADD +1 TO WK-SCAN-IDX.
084300
084400*================================================================
084500* U4A - TOTAL SESSION DURATION
084600*================================================================
084700 520-TOTAL-DURATION.
084800     MOVE "520-TOTAL-DURATION" TO PARA-NAME.
084900     MOVE "SESSION DURATION" TO
085000          MR-METRIC-NAME IN METRIC-RESULT-WORK.
085100     MOVE "MINUTES" TO WK-METRIC-UNIT.
085200     IF WK-SAMPLE-COUNT < 2
085300         MOVE ZERO TO
085400              MR-METRIC-VALUE IN METRIC-RESULT-WORK
085500         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
085600         MOVE "INSUFFICIENT SAMPLE DATA" TO
085700              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
085800         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
085900     ELSE
086000         COMPUTE WK-SESSION-DURATION-MIN ROUNDED =
086100             (SP-ELAPSED-SECONDS(WK-SAMPLE-COUNT) -
086200              SP-ELAPSED-SECONDS(1)) / 60
086300         MOVE WK-SESSION-DURATION-MIN TO
086400              MR-METRIC-VALUE IN METRIC-RESULT-WORK
086500         MOVE 1.00 TO MR-CONFIDENCE IN METRIC-RESULT-WORK
086600         MOVE SPACES TO
086700              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
086800         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
086900     END-IF.
087000 520-EXIT.
087100     EXIT.
087200
087300*================================================================
087400* U4B - TOTAL PLAYING TIME
087500*================================================================
087600 530-PLAYING-TIME.
087700     MOVE "530-PLAYING-TIME" TO PARA-NAME.
087800     MOVE "TOTAL PLAYING TIME" TO
087900          MR-METRIC-NAME IN METRIC-RESULT-WORK.
088000     MOVE "MINUTES" TO WK-METRIC-UNIT.
088100     COMPUTE WK-GEN-SUM =
088200         WK-ZONE-CNT(4) + WK-ZONE-CNT(5) + WK-ZONE-CNT(6).
088300     COMPUTE WK-POINT-MINUTES ROUNDED =
088400         WK-GEN-SUM / WK-SAMPLES-PER-MIN.
088500     IF WK-POINT-MINUTES = ZERO
088600         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
088700                 ROUNDED =
088800             WK-HR-COMPLETENESS * .3
088900     ELSE
089000         IF WK-SESSION-DURATION-MIN > ZERO
089100             COMPUTE WK-RATIO-CHECK =
089200                 WK-POINT-MINUTES / WK-SESSION-DURATION-MIN
089300         ELSE
089400             MOVE ZERO TO WK-RATIO-CHECK
089500         END-IF
089600         IF WK-RATIO-CHECK >= .20 AND WK-RATIO-CHECK <= .60
089700             MOVE WK-HR-COMPLETENESS TO
089800                  MR-CONFIDENCE IN METRIC-RESULT-WORK
089900         ELSE
090000             COMPUTE WK-DEV-CHECK =
090100                 WK-RATIO-CHECK - .4
090200             IF WK-DEV-CHECK < ZERO
090300                 COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
090400             END-IF
090500             COMPUTE WK-DEV-CHECK = 1 - (WK-DEV-CHECK / .4)
090600             IF WK-DEV-CHECK < .3
090700                 MOVE .3 TO WK-DEV-CHECK
090800             END-IF
090900             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
091000                     ROUNDED =
091100                 WK-HR-COMPLETENESS * WK-DEV-CHECK
091200         END-IF
091300     END-IF.
091400     MOVE WK-POINT-MINUTES TO
091500          MR-METRIC-VALUE IN METRIC-RESULT-WORK.
091600     MOVE SPACES TO MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK.
091700     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
091800 530-EXIT.
091900     EXIT.
092000
092100*================================================================
092200* U4C - LONGEST RALLY
092300*================================================================
092400 540-LONGEST-RALLY.
092500     MOVE "540-LONGEST-RALLY" TO PARA-NAME.
092600     MOVE "LONGEST RALLY" TO
092700          MR-METRIC-NAME IN METRIC-RESULT-WORK.
092800     MOVE "MINUTES" TO WK-METRIC-UNIT.
092900     MOVE ZERO TO WK-CALC-MINUTES.
093000     IF WK-RALLY-COUNT > ZERO
093100         PERFORM 541-CHECK-ONE-RALLY-LEN
093200             VARYING WK-INDEX-I FROM 1 BY 1
093300             UNTIL WK-INDEX-I > WK-RALLY-COUNT
093400     END-IF.
093500     IF WK-CALC-MINUTES = ZERO
093600         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
093700         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
093800         MOVE "NO RALLIES DETECTED IN THIS SESSION" TO
093900              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
094000     ELSE
094100         MOVE WK-CALC-MINUTES TO
094200              MR-METRIC-VALUE IN METRIC-RESULT-WORK
094300         MOVE WK-HR-COMPLETENESS TO
094400              MR-CONFIDENCE IN METRIC-RESULT-WORK
094500         MOVE SPACES TO
094600              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
094700     END-IF.
094800     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
094900 540-EXIT.
095000     EXIT.
095100
095200* ONLY RALLIES OF 2.0 MINUTES OR LESS COUNT - LONGER RUNS ARE
095300* TREATED AS MERGED GAME SEGMENTS, NOT ONE GENUINE RALLY.
095400 541-CHECK-ONE-RALLY-LEN.
095500     IF RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE <= 2.0
095600        AND RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE >
095700            WK-CALC-MINUTES
095800         MOVE RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
095900           TO WK-CALC-MINUTES
096000     END-IF.
096100
096200*================================================================
096300* U4D - RALLIES PER GAME
096400*================================================================
096500 550-RALLIES-PER-GAME.
096600     MOVE "550-RALLIES-PER-GAME" TO PARA-NAME.
096700     MOVE "RALLIES PER GAME" TO
096800          MR-METRIC-NAME IN METRIC-RESULT-WORK.
096900     MOVE "COUNT" TO WK-METRIC-UNIT.
097000     IF WK-NUMBER-OF-GAMES = ZERO
097100         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
097200         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
097300         MOVE "NO GAME BREAKS DETECTED" TO
097400              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
097500     ELSE
097600         COMPUTE FMT-INPUT-VALUE =
097700             WK-RALLY-COUNT / WK-NUMBER-OF-GAMES
097800         SET FMT-ROUND-UP-WHOLE TO TRUE
097900         CALL "MMSSCNV" USING FMT-REQUEST-REC
098000         MOVE FMT-OUTPUT-VALUE TO
098100              MR-METRIC-VALUE IN METRIC-RESULT-WORK
098200         IF FMT-OUTPUT-VALUE >= 5 AND FMT-OUTPUT-VALUE <= 50
098300             MOVE WK-HR-COMPLETENESS TO
098400                  MR-CONFIDENCE IN METRIC-RESULT-WORK
098500         ELSE
098600             COMPUTE WK-DEV-CHECK = FMT-OUTPUT-VALUE - 25
098700             IF WK-DEV-CHECK < ZERO
098800                 COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
098900             END-IF
099000             COMPUTE WK-DEV-CHECK = 1 - (WK-DEV-CHECK * .02)
099100             IF WK-DEV-CHECK < .3
099200                 MOVE .3 TO WK-DEV-CHECK
099300             END-IF
099400             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
099500                     ROUNDED =
099600                 WK-HR-COMPLETENESS * WK-DEV-CHECK
099700         END-IF
099800         MOVE SPACES TO
099900              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
100000     END-IF.
100100     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
100200 550-EXIT.
100300     EXIT.
100400
100500*================================================================
100600* U4E - REST BETWEEN GAMES
100700*================================================================
100800 560-REST-BETWEEN-GAMES.
100900     MOVE "560-REST-BETWEEN-GAMES" TO PARA-NAME.
101000     MOVE "REST BETWEEN GAMES" TO
101100          MR-METRIC-NAME IN METRIC-RESULT-WORK.
101200     MOVE "MINUTES" TO WK-METRIC-UNIT.
101300     MOVE ZERO TO WK-GEN-SUM.
101400     MOVE ZERO TO WK-INDEX-J.
101500     IF WK-REST-PERIOD-COUNT > ZERO
101600         PERFORM 561-ACCUM-ONE-GAME-BREAK
101700             VARYING WK-INDEX-I FROM 1 BY 1
101800             UNTIL WK-INDEX-I > WK-REST-PERIOD-COUNT
101900     END-IF.
102000     IF WK-INDEX-J = ZERO
102100         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
102200         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
102300         MOVE "NO GAME BREAKS DETECTED" TO
102400              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
102500     ELSE
102600         COMPUTE WK-POINT-MINUTES ROUNDED =
102700             WK-GEN-SUM / WK-INDEX-J
102800         MOVE WK-POINT-MINUTES TO
102900              MR-METRIC-VALUE IN METRIC-RESULT-WORK
103000         IF WK-POINT-MINUTES >= 1.0 AND WK-POINT-MINUTES <= 5.0
103100             MOVE WK-HR-COMPLETENESS TO
103200                  MR-CONFIDENCE IN METRIC-RESULT-WORK
103300         ELSE
103400             COMPUTE WK-DEV-CHECK = WK-POINT-MINUTES - 3
103500             IF WK-DEV-CHECK < ZERO
103600                 COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
103700             END-IF
103800             COMPUTE WK-DEV-CHECK = 1 - (WK-DEV-CHECK * .1)
103900             IF WK-DEV-CHECK < .3
104000                 MOVE .3 TO WK-DEV-CHECK
104100             END-IF
104200             COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
104300                     ROUNDED =
104400                 WK-HR-COMPLETENESS * WK-DEV-CHECK
104500         END-IF
104600         MOVE SPACES TO
104700              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
104800     END-IF.
104900     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
105000 560-EXIT.
105100     EXIT.
105200
105300 561-ACCUM-ONE-GAME-BREAK.
105400     IF RW-GAME-BREAK(WK-INDEX-I) IN PERIOD-TABLE
105500         ADD RW-DURATION-MIN(WK-INDEX-I) IN PERIOD-TABLE
105600           TO WK-GEN-SUM
105700         ADD +1 TO WK-INDEX-J
105800     END-IF.
105900
106000*================================================================
106100* U4G - TOTAL REST TIME
106200*================================================================
106300 570-TOTAL-REST-TIME.
106400     MOVE "570-TOTAL-REST-TIME" TO PARA-NAME.
106500     MOVE "TOTAL REST TIME" TO
106600          MR-METRIC-NAME IN METRIC-RESULT-WORK.
106700     MOVE "MINUTES" TO WK-METRIC-UNIT.
106800     COMPUTE WK-GEN-SUM = WK-ZONE-CNT(2) + WK-ZONE-CNT(3).
106900     COMPUTE WK-RATIO-CHECK =
107000         (WK-WARMUP-SAMPLE-SPAN + WK-COOLDOWN-SAMPLE-SPAN) * .5.
107100     COMPUTE WK-GEN-SUM = WK-GEN-SUM - WK-RATIO-CHECK.
107200     IF WK-GEN-SUM < ZERO
107300         MOVE ZERO TO WK-GEN-SUM
107400     END-IF.
107500     COMPUTE WK-POINT-MINUTES ROUNDED =
107600         WK-GEN-SUM / WK-SAMPLES-PER-MIN.
107700     IF WK-SESSION-DURATION-MIN > ZERO
107800         COMPUTE WK-RATIO-CHECK =
107900             WK-POINT-MINUTES / WK-SESSION-DURATION-MIN
108000     ELSE
108100         MOVE ZERO TO WK-RATIO-CHECK
108200     END-IF.
108300     IF WK-RATIO-CHECK >= .10 AND WK-RATIO-CHECK <= .50
108400         MOVE WK-HR-COMPLETENESS TO
108500              MR-CONFIDENCE IN METRIC-RESULT-WORK
108600     ELSE
108700         COMPUTE WK-DEV-CHECK = WK-RATIO-CHECK - .30
108800         IF WK-DEV-CHECK < ZERO
108900             COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
109000         END-IF
109100         COMPUTE WK-DEV-CHECK = 1 - (WK-DEV-CHECK / .3)
109200         IF WK-DEV-CHECK < .3
109300             MOVE .3 TO WK-DEV-CHECK
109400         END-IF
109500         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
109600                 ROUNDED =
109700             WK-HR-COMPLETENESS * WK-DEV-CHECK
109800     END-IF.
109900     MOVE WK-POINT-MINUTES TO
110000          MR-METRIC-VALUE IN METRIC-RESULT-WORK.
110100     MOVE SPACES TO MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK.
110200     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
110300 570-EXIT.
110400     EXIT.
110500
110600*================================================================
110700* U4H - AVERAGE PLAYING / RESTING HEART RATE
110800*================================================================
110900 580-AVG-PLAY-REST-HR.
111000     MOVE "580-AVG-PLAY-REST-HR" TO PARA-NAME.
111100     MOVE "AVG PLAYING HR" TO
111200          MR-METRIC-NAME IN METRIC-RESULT-WORK.
111300     MOVE "BPM" TO WK-METRIC-UNIT.
111400     COMPUTE WK-GEN-SUM =
111500         WK-ZONE-HR-SUM(4) + WK-ZONE-HR-SUM(5) +
111600         WK-ZONE-HR-SUM(6).
111700     COMPUTE WK-INDEX-J =
111800         WK-ZONE-CNT(4) + WK-ZONE-CNT(5) + WK-ZONE-CNT(6).
111900     IF WK-INDEX-J = ZERO
112000         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
112100         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
112200         MOVE "NO PLAYING-ZONE SAMPLES DETECTED" TO
112300              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
112400     ELSE
112500         COMPUTE MR-METRIC-VALUE IN METRIC-RESULT-WORK
112600                 ROUNDED =
112700             WK-GEN-SUM / WK-INDEX-J
112800         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
112900                 ROUNDED =
113000             WK-INDEX-J / WK-SAMPLE-COUNT
113100         MOVE SPACES TO
113200              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
113300     END-IF.
113400     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
113500
113600     MOVE "AVG RESTING HR" TO
113700          MR-METRIC-NAME IN METRIC-RESULT-WORK.
113800     COMPUTE WK-GEN-SUM =
113900         WK-ZONE-HR-SUM(2) + WK-ZONE-HR-SUM(3).
114000     COMPUTE WK-INDEX-J = WK-ZONE-CNT(2) + WK-ZONE-CNT(3).
114100     IF WK-INDEX-J = ZERO
114200         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
114300         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
114400         MOVE "NO RESTING-ZONE SAMPLES DETECTED" TO
114500              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
114600     ELSE
114700         COMPUTE MR-METRIC-VALUE IN METRIC-RESULT-WORK
114800                 ROUNDED =
114900             WK-GEN-SUM / WK-INDEX-J
115000         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
115100                 ROUNDED =
115200             WK-INDEX-J / WK-SAMPLE-COUNT
115300         MOVE SPACES TO
115400              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
115500     END-IF.
115600     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
115700 580-EXIT.
115800     EXIT.
115900
116000*================================================================
116100* U6A - DETERIORATION POINT (THREE-INDICATOR DETECTOR)
116200*================================================================
116300 600-DETERIORATION-POINT.
116400     MOVE "600-DETERIORATION-POINT" TO PARA-NAME.
116500     MOVE "N" TO DRIFT-FIRED-SW.
116600     MOVE "N" TO RALLY-DECLINE-FIRED-SW.
116700     MOVE "N" TO RECOVERY-FIRED-SW.
116800     PERFORM 601-HR-DRIFT-INDICATOR THRU 601-EXIT.
116900     PERFORM 640-RALLY-DECLINE-INDICATOR THRU 640-EXIT.
117000     PERFORM 650-RECOVERY-DECLINE-INDICATOR THRU 650-EXIT.
117100     PERFORM 660-COMBINE-INDICATORS THRU 660-EXIT.
117200 600-EXIT.
117300     EXIT.
117400
117500* INDICATOR 1 - IS THE WHOLE-SESSION HR TREND RISING (POSITIVE
117600* SLOPE, MODERATE CORRELATION)?  IF SO, RESCAN IN WK-ROLL-WINDOW
117700* STEPS TO FIND WHERE THE LOCAL TREND FIRST TURNS SHARPLY UP.
117800 601-HR-DRIFT-INDICATOR.
117900     MOVE "601-HR-DRIFT-INDICATOR" TO PARA-NAME.
118000     IF WK-SAMPLE-COUNT < 30
118100         GO TO 601-EXIT
118200     END-IF.
118300     COMPUTE WK-ROLL-WINDOW = WK-SAMPLE-COUNT / 3.
118400     IF WK-ROLL-WINDOW > 20
118500         MOVE 20 TO WK-ROLL-WINDOW
118600     END-IF.
118700     IF WK-ROLL-WINDOW < 1
118800         MOVE 1 TO WK-ROLL-WINDOW
118900     END-IF.
119000     MOVE WK-SAMPLE-COUNT TO STAT-VALUE-COUNT.
119100     PERFORM 602-BUILD-ROLLING-MEAN
119200         VARYING WK-INDEX-J FROM 1 BY 1
119300         UNTIL WK-INDEX-J > WK-SAMPLE-COUNT.
119400     SET STAT-CALC-REGRESSION TO TRUE.
119500     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
119600     MOVE STAT-SLOPE-RESULT TO WK-GLOBAL-SLOPE.
119700     IF STAT-SLOPE-RESULT > ZERO AND STAT-CORREL-RESULT > .3
119800         MOVE "N" TO SPLIT-FOUND-SW
119900         MOVE WK-ROLL-WINDOW TO WK-INDEX-J
120000         PERFORM 605-SCAN-FOR-DRIFT-POINT
120100             UNTIL WK-INDEX-J > WK-SAMPLE-COUNT - WK-ROLL-WINDOW
120200                OR SPLIT-WAS-FOUND
120300         IF SPLIT-WAS-FOUND
120400             SET DRIFT-INDICATOR-FIRED TO TRUE
120500             COMPUTE WK-DRIFT-POINT-FRAC ROUNDED =
120600                 WK-DRIFT-POINT-IDX / WK-SAMPLE-COUNT
120700         END-IF
120800     END-IF.
120900 601-EXIT.
121000     EXIT.
121100
121200 602-BUILD-ROLLING-MEAN.
121300     COMPUTE WK-SEG-START = WK-INDEX-J - WK-ROLL-WINDOW.
121400     IF WK-SEG-START < 1
121500         MOVE 1 TO WK-SEG-START
121600     END-IF.
121700     COMPUTE WK-SEG-END = WK-INDEX-J + WK-ROLL-WINDOW.
121800     IF WK-SEG-END > WK-SAMPLE-COUNT
121900         MOVE WK-SAMPLE-COUNT TO WK-SEG-END
122000     END-IF.
122100     MOVE ZERO TO WK-GEN-SUM.
122200     MOVE WK-SEG-START TO WK-SCAN-IDX.
122300     PERFORM 604-COPY-ONE-ROLL-TO-STAT
122400         UNTIL WK-SCAN-IDX > WK-SEG-END.
122500     COMPUTE STAT-VALUE(WK-INDEX-J) ROUNDED =
122600         WK-GEN-SUM / (WK-SEG-END - WK-SEG-START + 1).
122700
122800 604-COPY-ONE-ROLL-TO-STAT.
122900     ADD SP-HEART-RATE(WK-SCAN-IDX) TO WK-GEN-SUM.
123000     ADD +1 TO WK-SCAN-IDX.
123100
123200* COPIES ONE LOCAL WINDOW OF THE ROLLING MEAN INTO THE SMALL
123300* SCRATCH TABLE, REGRESSES IT ON ITS OWN, AND CALLS THE CENTRE
123400* A DRIFT POINT WHEN THE LOCAL SLOPE RUNS WELL AHEAD OF THE
123500* GLOBAL SLOPE WITH A REASONABLE FIT.
123600 605-SCAN-FOR-DRIFT-POINT.
123700     COMPUTE WK-SEG-LEN = (WK-ROLL-WINDOW * 2) + 1.
123800     MOVE WK-INDEX-J TO WK-SCAN-IDX.
123900     COMPUTE WK-SCAN-IDX = WK-INDEX-J - WK-ROLL-WINDOW.
124000     PERFORM 606-COPY-ONE-LOCAL-PT
124100         VARYING WK-INDEX-I FROM 1 BY 1
124200         UNTIL WK-INDEX-I > WK-SEG-LEN.
124300     MOVE WK-SEG-LEN TO STAT-VALUE-COUNT.
124400     PERFORM 607-COPY-LOCAL-TO-STAT
124500         VARYING WK-INDEX-I FROM 1 BY 1
124600         UNTIL WK-INDEX-I > WK-SEG-LEN.
124700     SET STAT-CALC-REGRESSION TO TRUE.
124800     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
124900     IF STAT-SLOPE-RESULT > (WK-GLOBAL-SLOPE * 2)
125000        AND STAT-CORREL-RESULT > .5
125100         MOVE WK-INDEX-J TO WK-DRIFT-POINT-IDX
125200         MOVE "Y" TO SPLIT-FOUND-SW
125300     ELSE
125400         ADD WK-ROLL-WINDOW TO WK-INDEX-J
125500     END-IF.
125600
125700 606-COPY-ONE-LOCAL-PT.
125800     MOVE STAT-VALUE(WK-SCAN-IDX) TO WK-LOCAL-VALUE(WK-INDEX-I).
125900     ADD +1 TO WK-SCAN-IDX.
126000
126100 607-COPY-LOCAL-TO-STAT.
126200     MOVE WK-LOCAL-VALUE(WK-INDEX-I) TO STAT-VALUE(WK-INDEX-I).
126300
126400* INDICATOR 2 - REGRESS RALLY DURATION AND RALLY INTENSITY OVER
126500* RALLY NUMBER; IF EITHER IS TRENDING DOWN WITH A REASONABLE
126600* FIT, FIND THE FIRST SPLIT POINT WHERE THE LATE-SESSION MEAN
126700* DROPS AT LEAST 10% BELOW THE EARLY-SESSION MEAN.
126800 640-RALLY-DECLINE-INDICATOR.
126900     MOVE "640-RALLY-DECLINE-INDICATOR" TO PARA-NAME.
127000     IF WK-RALLY-COUNT < 5
127100         GO TO 640-EXIT
127200     END-IF.
127300     MOVE WK-RALLY-COUNT TO STAT-VALUE-COUNT.
127400     PERFORM 641-COPY-DURATION-TO-STAT
127500         VARYING WK-INDEX-I FROM 1 BY 1
127600         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
127700     SET STAT-CALC-REGRESSION TO TRUE.
127800     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
127900     MOVE "N" TO SPLIT-FOUND-SW.
128000     IF STAT-SLOPE-RESULT < ZERO AND STAT-CORREL-RESULT < -.3
128100         MOVE "Y" TO SPLIT-FOUND-SW
128200     END-IF.
128300     IF NOT SPLIT-WAS-FOUND
128400         PERFORM 642-COPY-INTENSITY-TO-STAT
128500             VARYING WK-INDEX-I FROM 1 BY 1
128600             UNTIL WK-INDEX-I > WK-RALLY-COUNT
128700         SET STAT-CALC-REGRESSION TO TRUE
128800         CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE
128900         IF STAT-SLOPE-RESULT < ZERO AND STAT-CORREL-RESULT < -.3
129000             MOVE "Y" TO SPLIT-FOUND-SW
129100         END-IF
129200     END-IF.
129300     IF SPLIT-WAS-FOUND
129400         PERFORM 643-FIND-SPLIT-POINT THRU 643-EXIT
129500     END-IF.
129600 640-EXIT.
129700     EXIT.
129800
129900 641-COPY-DURATION-TO-STAT.
130000     MOVE RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
130100       TO STAT-VALUE(WK-INDEX-I).
130200
130300 642-COPY-INTENSITY-TO-STAT.
130400     MOVE RW-INTENSITY(WK-INDEX-I) IN RALLY-TABLE
130500       TO STAT-VALUE(WK-INDEX-I).
130600
130700* SCANS SPLIT POINTS FROM RALLY 3 THRU RALLY (COUNT-2) LOOKING
130800* FOR THE FIRST WHERE THE LATE MEAN DROPS BELOW 90% OF THE
130900* EARLY MEAN.
131000 643-FIND-SPLIT-POINT.
131100     MOVE "N" TO SPLIT-FOUND-SW.
131200     MOVE 3 TO WK-RALLY-SPLIT-IDX.
131300     PERFORM 644-CHECK-ONE-SPLIT
131400         UNTIL WK-RALLY-SPLIT-IDX > WK-RALLY-COUNT - 2
131500            OR SPLIT-WAS-FOUND.
131600     IF SPLIT-WAS-FOUND
131700         SET RALLY-INDICATOR-FIRED TO TRUE
131800         COMPUTE WK-RALLY-POINT-FRAC ROUNDED =
131900             WK-RALLY-SPLIT-IDX / WK-RALLY-COUNT
132000     END-IF.
132100 643-EXIT.
132200     EXIT.
132300
132400 644-CHECK-ONE-SPLIT.
132500     MOVE ZERO TO WK-EARLY-SUM.
132600     MOVE ZERO TO WK-LATE-SUM.
132700     MOVE ZERO TO WK-EARLY-COUNT.
132800     MOVE ZERO TO WK-LATE-COUNT.
132900     PERFORM 645-ACCUM-EARLY-SEGMENT
133000         VARYING WK-INDEX-I FROM 1 BY 1
133100         UNTIL WK-INDEX-I > WK-RALLY-SPLIT-IDX.
133200     PERFORM 646-ACCUM-LATE-SEGMENT
133300         VARYING WK-INDEX-I FROM WK-RALLY-SPLIT-IDX + 1 BY 1
133400         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
133500     COMPUTE WK-EARLY-MEAN = WK-EARLY-SUM / WK-EARLY-COUNT.
133600     COMPUTE WK-LATE-MEAN = WK-LATE-SUM / WK-LATE-COUNT.
133700     IF WK-LATE-MEAN < (WK-EARLY-MEAN * .9)
133800         MOVE "Y" TO SPLIT-FOUND-SW
133900     ELSE
134000         ADD +1 TO WK-RALLY-SPLIT-IDX
134100     END-IF.
134200
134300 645-ACCUM-EARLY-SEGMENT.
134400     ADD RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
134500       TO WK-EARLY-SUM.
134600     ADD +1 TO WK-EARLY-COUNT.
134700
134800 646-ACCUM-LATE-SEGMENT.
134900     ADD RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
135000       TO WK-LATE-SUM.
135100     ADD +1 TO WK-LATE-COUNT.
135200
135300* INDICATOR 3 - SPLITS THE SESSION INTO FIVE EQUAL SEGMENTS AND
135400* MEASURES THE HR RECOVERY RATE (START-HR MINUS END-HR, PER
135500* MINUTE) WITHIN EACH.  FIRES ON THE FIRST SEGMENT (2 THRU 5)
135600* WHOSE RATE FALLS BELOW 80% OF SEGMENT ONE'S RATE.
135700 650-RECOVERY-DECLINE-INDICATOR.
135800     MOVE "650-RECOVERY-DECLINE-INDICATOR" TO PARA-NAME.
135900     IF WK-SAMPLE-COUNT < 25
136000         GO TO 650-EXIT
136100     END-IF.
136200     COMPUTE WK-SEG-LEN = WK-SAMPLE-COUNT / 5.
136300     PERFORM 651-CALC-ONE-SEGMENT-RATE
136400         VARYING WK-RECOVERY-SEG-IDX FROM 1 BY 1
136500         UNTIL WK-RECOVERY-SEG-IDX > 5.
136600     MOVE "N" TO SPLIT-FOUND-SW.
136700     IF WK-SEG-RATE(5) < WK-SEG-RATE(1)
136800         MOVE 2 TO WK-RECOVERY-SEG-IDX
136900         PERFORM 652-CHECK-ONE-SEGMENT-DECLINE
137000             UNTIL WK-RECOVERY-SEG-IDX > 5
137100                OR SPLIT-WAS-FOUND
137200     END-IF.
137300     IF SPLIT-WAS-FOUND
137400         SET RECOVERY-INDICATOR-FIRED TO TRUE
137500         COMPUTE WK-RECOVERY-POINT-FRAC ROUNDED =
137600             WK-RECOVERY-SEG-IDX / 5
137700     END-IF.
137800 650-EXIT.
137900     EXIT.
138000
138100 651-CALC-ONE-SEGMENT-RATE.
138200     COMPUTE WK-SEG-START =
138300         ((WK-RECOVERY-SEG-IDX - 1) * WK-SEG-LEN) + 1.
138400     IF WK-RECOVERY-SEG-IDX = 5
138500         MOVE WK-SAMPLE-COUNT TO WK-SEG-END
138600     ELSE
138700         COMPUTE WK-SEG-END = WK-SEG-START + WK-SEG-LEN - 1
138800     END-IF.
138900     COMPUTE WK-CALC-MINUTES ROUNDED =
139000         ((WK-SEG-END - WK-SEG-START + 1) * WK-MEAN-TIME-DIFF)
139100         / 60.
139200     IF WK-CALC-MINUTES > ZERO
139300         COMPUTE WK-SEG-RATE(WK-RECOVERY-SEG-IDX) ROUNDED =
139400             (SP-HEART-RATE(WK-SEG-START) -
139500              SP-HEART-RATE(WK-SEG-END)) / WK-CALC-MINUTES
139600     ELSE
139700         MOVE ZERO TO WK-SEG-RATE(WK-RECOVERY-SEG-IDX)
139800     END-IF.
139900
140000 652-CHECK-ONE-SEGMENT-DECLINE.
140100     IF WK-SEG-RATE(WK-RECOVERY-SEG-IDX) <
140200        (WK-SEG-RATE(1) * .8)
140300         MOVE "Y" TO SPLIT-FOUND-SW
140400     ELSE
140500         ADD +1 TO WK-RECOVERY-SEG-IDX
140600     END-IF.
140700
140800* COMBINES WHICHEVER OF THE THREE INDICATORS FIRED - WEIGHT 0.4
140900* FOR HR DRIFT, 0.4 FOR RALLY DECLINE, 0.2 FOR RECOVERY DECLINE.
141000* AN INDICATOR THAT DID NOT FIRE CONTRIBUTES ZERO TO THE SUM;
141100* THE WEIGHTS ARE NEVER RE-NORMALISED TO THE FIRED SUBSET.
141200 660-COMBINE-INDICATORS.
141300     MOVE "660-COMBINE-INDICATORS" TO PARA-NAME.
141400     MOVE ZERO TO WK-FIRED-COUNT.
141500     MOVE ZERO TO WK-OVERALL-POINT.
141600     IF DRIFT-INDICATOR-FIRED
141700         ADD +1 TO WK-FIRED-COUNT
141800         COMPUTE WK-OVERALL-POINT =
141900             WK-OVERALL-POINT + (WK-DRIFT-POINT-FRAC * .4)
142000     END-IF.
142100     IF RALLY-INDICATOR-FIRED
142200         ADD +1 TO WK-FIRED-COUNT
142300         COMPUTE WK-OVERALL-POINT =
142400             WK-OVERALL-POINT + (WK-RALLY-POINT-FRAC * .4)
142500     END-IF.
142600     IF RECOVERY-INDICATOR-FIRED
142700         ADD +1 TO WK-FIRED-COUNT
142800         COMPUTE WK-OVERALL-POINT =
142900             WK-OVERALL-POINT + (WK-RECOVERY-POINT-FRAC * .2)
143000     END-IF.
143100     MOVE "DETERIORATION POINT" TO
143200          MR-METRIC-NAME IN METRIC-RESULT-WORK.
143300     MOVE "RATIO" TO WK-METRIC-UNIT.
143400     IF WK-FIRED-COUNT = ZERO
143500         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
143600         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
143700         MOVE "NO DETERIORATION PATTERN DETECTED" TO
143800              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
143900         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
144000         MOVE "DETERIORATION MINUTES" TO
144100              MR-METRIC-NAME IN METRIC-RESULT-WORK
144200         MOVE "MINUTES" TO WK-METRIC-UNIT
144300         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
144400     ELSE
144500         MOVE WK-OVERALL-POINT TO
144600              MR-METRIC-VALUE IN METRIC-RESULT-WORK
144700         COMPUTE MR-CONFIDENCE IN METRIC-RESULT-WORK
144800                 ROUNDED =
144900             WK-FIRED-COUNT / 3
145000         MOVE SPACES TO
145100              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
145200         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
145300         MOVE "DETERIORATION MINUTES" TO
145400              MR-METRIC-NAME IN METRIC-RESULT-WORK
145500         MOVE "MINUTES" TO WK-METRIC-UNIT
145600         COMPUTE WK-POINT-MINUTES ROUNDED =
145700             (WK-OVERALL-POINT * WK-SAMPLE-COUNT *
145800              WK-MEAN-TIME-DIFF) / 60
145900         MOVE WK-POINT-MINUTES TO
146000              MR-METRIC-VALUE IN METRIC-RESULT-WORK
146100         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
146200     END-IF.
146300 660-EXIT.
146400     EXIT.
146500
146600*================================================================
146700* U6B - SESSION-RELATIVE INTENSITY ZONES (REPORT ONLY)
146800*================================================================
146900 610-INTENSITY-ZONES.
147000     MOVE "610-INTENSITY-ZONES" TO PARA-NAME.
147100     PERFORM 611-INIT-ONE-IZ
147200         VARYING WK-INDEX-I FROM 1 BY 1
147300         UNTIL WK-INDEX-I > 4.
147400     COMPUTE WK-RANGE-HR =
147500         WK-MAX-HR-SESSION - WK-MIN-HR-SESSION.
147600     IF WK-RANGE-HR < 1
147700         MOVE 1 TO WK-RANGE-HR
147800     END-IF.
147900     COMPUTE WK-ZONE-BOUND-1 =
148000         WK-MIN-HR-SESSION + (WK-RANGE-HR * .5).
148100     COMPUTE WK-ZONE-BOUND-2 =
148200         WK-MIN-HR-SESSION + (WK-RANGE-HR * .7).
148300     COMPUTE WK-ZONE-BOUND-3 =
148400         WK-MIN-HR-SESSION + (WK-RANGE-HR * .85).
148500     PERFORM 612-CLASSIFY-ONE-SAMPLE
148600         VARYING WK-INDEX-I FROM 1 BY 1
148700         UNTIL WK-INDEX-I > WK-SAMPLE-COUNT.
148800 610-EXIT.
148900     EXIT.
149000
149100 611-INIT-ONE-IZ.
149200     MOVE ZERO TO IZ-COUNT(WK-INDEX-I).
149300     MOVE ZERO TO IZ-HR-SUM(WK-INDEX-I).
149400
149500* RECOVERY / AEROBIC / THRESHOLD / ANAEROBIC, IN THAT ORDER,
149600* BUCKETED OFF THE SESSION'S OWN MIN-MAX RANGE RATHER THAN THE
149700* AGE-BASED MAX-HR USED BY ZONECALC.
149800 612-CLASSIFY-ONE-SAMPLE.
149900     IF SP-HEART-RATE(WK-INDEX-I) = ZERO
150000         GO TO 612-EXIT
150100     END-IF.
150200     EVALUATE TRUE
150300         WHEN SP-HEART-RATE(WK-INDEX-I) < WK-ZONE-BOUND-1
150400             ADD +1 TO IZ-COUNT(1)
150500             ADD SP-HEART-RATE(WK-INDEX-I) TO IZ-HR-SUM(1)
150600         WHEN SP-HEART-RATE(WK-INDEX-I) < WK-ZONE-BOUND-2
150700             ADD +1 TO IZ-COUNT(2)
150800             ADD SP-HEART-RATE(WK-INDEX-I) TO IZ-HR-SUM(2)
150900         WHEN SP-HEART-RATE(WK-INDEX-I) < WK-ZONE-BOUND-3
151000             ADD +1 TO IZ-COUNT(3)
151100             ADD SP-HEART-RATE(WK-INDEX-I) TO IZ-HR-SUM(3)
151200         WHEN OTHER
151300             ADD +1 TO IZ-COUNT(4)
151400             ADD SP-HEART-RATE(WK-INDEX-I) TO IZ-HR-SUM(4)
151500     END-EVALUATE.
151600 612-EXIT.
151700     EXIT.
151800
151900*================================================================
152000* U6C - RECOVERY TREND
152100*================================================================
152200 620-RECOVERY-TREND.
152300     MOVE "620-RECOVERY-TREND" TO PARA-NAME.
152400     MOVE "RECOVERY TREND" TO
152500          MR-METRIC-NAME IN METRIC-RESULT-WORK.
152600     MOVE "RATIO" TO WK-METRIC-UNIT.
152700     IF WK-SAMPLE-COUNT < 10
152800         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
152900         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
153000         MOVE "INSUFFICIENT HEART RATE DATA" TO
153100              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
153200     ELSE
153300         MOVE WK-SAMPLE-COUNT TO STAT-VALUE-COUNT
153400         PERFORM 621-COPY-ONE-HR-TO-STAT
153500             VARYING WK-INDEX-I FROM 1 BY 1
153600             UNTIL WK-INDEX-I > WK-SAMPLE-COUNT
153700         SET STAT-CALC-REGRESSION TO TRUE
153800         CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE
153900         MOVE STAT-SLOPE-RESULT TO
154000              MR-METRIC-VALUE IN METRIC-RESULT-WORK
154100         MOVE STAT-CORREL-RESULT TO WK-DEV-CHECK
154200         IF WK-DEV-CHECK < ZERO
154300             COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
154400         END-IF
154500         MOVE WK-DEV-CHECK TO
154600              MR-CONFIDENCE IN METRIC-RESULT-WORK
154700         EVALUATE TRUE
154800             WHEN STAT-SLOPE-RESULT < ZERO
154900                  AND STAT-CORREL-RESULT < -.3
155000                 MOVE "IMPROVING-RECOVERY" TO
155100                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
155200             WHEN STAT-SLOPE-RESULT > ZERO
155300                  AND STAT-CORREL-RESULT > .3
155400                 MOVE "DECLINING-RECOVERY" TO
155500                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
155600             WHEN OTHER
155700                 MOVE "STABLE-RECOVERY" TO
155800                      MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
155900         END-EVALUATE
156000     END-IF.
156100     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
156200 620-EXIT.
156300     EXIT.
156400
156500 621-COPY-ONE-HR-TO-STAT.
156600     MOVE SP-HEART-RATE(WK-INDEX-I) TO STAT-VALUE(WK-INDEX-I).
156700
156800*================================================================
156900* U6D - PERFORMANCE TRENDS AND SCORE
157000*================================================================
157100 630-PERFORMANCE-TRENDS.
157200     MOVE "630-PERFORMANCE-TRENDS" TO PARA-NAME.
157300     IF WK-RALLY-COUNT < 3
157400         MOVE "PERFORMANCE SCORE" TO
157500              MR-METRIC-NAME IN METRIC-RESULT-WORK
157600         MOVE "SCORE" TO WK-METRIC-UNIT
157700         MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK
157800         MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK
157900         MOVE "INSUFFICIENT RALLY DATA" TO
158000              MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
158100         PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT
158200         GO TO 630-EXIT
158300     END-IF.
158400     MOVE ZERO TO WK-IMPROVE-COUNT.
158500     MOVE ZERO TO WK-DECLINE-COUNT.
158600     MOVE WK-RALLY-COUNT TO STAT-VALUE-COUNT.
158700
158800     PERFORM 631-COPY-ONE-RALLY-DUR-TO-STAT
158900         VARYING WK-INDEX-I FROM 1 BY 1
159000         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
159100     SET STAT-CALC-REGRESSION TO TRUE.
159200     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
159300     MOVE "RALLY DURATION TREND" TO
159400          MR-METRIC-NAME IN METRIC-RESULT-WORK.
159500     PERFORM 634-WRITE-ONE-TREND THRU 634-EXIT.
159600
159700     PERFORM 632-COPY-ONE-RALLY-HR-TO-STAT
159800         VARYING WK-INDEX-I FROM 1 BY 1
159900         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
160000     SET STAT-CALC-REGRESSION TO TRUE.
160100     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
160200     MOVE "RALLY HEART RATE TREND" TO
160300          MR-METRIC-NAME IN METRIC-RESULT-WORK.
160400     PERFORM 634-WRITE-ONE-TREND THRU 634-EXIT.
160500
160600     MOVE ZERO TO WK-GEN-SUM.
160700     PERFORM 633-COPY-ONE-RALLY-INT-TO-STAT
160800         VARYING WK-INDEX-I FROM 1 BY 1
160900         UNTIL WK-INDEX-I > WK-RALLY-COUNT.
161000     SET STAT-CALC-REGRESSION TO TRUE.
161100     CALL "STATCALC" USING STAT-REQUEST-REC STAT-VALUE-TABLE.
161200     MOVE "RALLY INTENSITY TREND" TO
161300          MR-METRIC-NAME IN METRIC-RESULT-WORK.
161400     PERFORM 634-WRITE-ONE-TREND THRU 634-EXIT.
161500     COMPUTE WK-MEAN-INTENSITY ROUNDED =
161600         WK-GEN-SUM / WK-RALLY-COUNT.
161700
161800     PERFORM 635-CALC-SCORE THRU 635-EXIT.
161900 630-EXIT.
162000     EXIT.
162100
162200 631-COPY-ONE-RALLY-DUR-TO-STAT.
162300     MOVE RW-DURATION-MIN(WK-INDEX-I) IN RALLY-TABLE
162400       TO STAT-VALUE(WK-INDEX-I).
162500
162600 632-COPY-ONE-RALLY-HR-TO-STAT.
162700     MOVE RW-AVG-HR(WK-INDEX-I) IN RALLY-TABLE
162800       TO STAT-VALUE(WK-INDEX-I).
162900
163000 633-COPY-ONE-RALLY-INT-TO-STAT.
163100     MOVE RW-INTENSITY(WK-INDEX-I) IN RALLY-TABLE
163200       TO STAT-VALUE(WK-INDEX-I).
163300     ADD RW-INTENSITY(WK-INDEX-I) IN RALLY-TABLE TO WK-GEN-SUM.
163400
163500* WRITES ONE CATEGORICAL TREND ROW - THE SLOPE/CORRELATION PAIR
163600* FROM WHICHEVER STATCALC CALL JUST RAN, CLASSIFIED IMPROVING,
163700* DECLINING OR STABLE AND TALLIED FOR THE SCORE FORMULA BELOW.
163800 634-WRITE-ONE-TREND.
163900     MOVE "RATIO" TO WK-METRIC-UNIT.
164000     MOVE STAT-SLOPE-RESULT TO
164100          MR-METRIC-VALUE IN METRIC-RESULT-WORK.
164200     MOVE STAT-CORREL-RESULT TO WK-DEV-CHECK.
164300     IF WK-DEV-CHECK < ZERO
164400         COMPUTE WK-DEV-CHECK = ZERO - WK-DEV-CHECK
164500     END-IF.
164600     MOVE WK-DEV-CHECK TO MR-CONFIDENCE IN METRIC-RESULT-WORK.
164700     EVALUATE TRUE
164800         WHEN STAT-SLOPE-RESULT < ZERO
164900              AND STAT-CORREL-RESULT < -.3
165000             MOVE "IMPROVING" TO
165100                  MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
165200             ADD +1 TO WK-IMPROVE-COUNT
165300         WHEN STAT-SLOPE-RESULT > ZERO
165400              AND STAT-CORREL-RESULT > .3
165500             MOVE "DECLINING" TO
165600                  MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
165700             ADD +1 TO WK-DECLINE-COUNT
165800         WHEN OTHER
165900             MOVE "STABLE" TO
166000                  MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK
166100     END-EVALUATE.
166200     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
166300 634-EXIT.
166400     EXIT.
166500
166600* SCORE = 50 + MIN(2 X RALLY-COUNT, 20) + 10 X IMPROVING TRENDS
166700* - 10 X DECLINING TRENDS + 20 X MEAN RALLY INTENSITY, CLAMPED
166800* TO 0-100.
166900 635-CALC-SCORE.
167000     MOVE "635-CALC-SCORE" TO PARA-NAME.
167100     COMPUTE WK-RATIO-CHECK = WK-RALLY-COUNT * 2.
167200     IF WK-RATIO-CHECK > 20
167300         MOVE 20 TO WK-RATIO-CHECK
167400     END-IF.
167500     COMPUTE WK-SCORE =
167600         50 + WK-RATIO-CHECK +
167700         (WK-IMPROVE-COUNT * 10) -
167800         (WK-DECLINE-COUNT * 10) +
167900         (WK-MEAN-INTENSITY * 20).
168000     IF WK-SCORE > 100
168100         MOVE 100 TO WK-SCORE
168200     END-IF.
168300     IF WK-SCORE < 0
168400         MOVE ZERO TO WK-SCORE
168500     END-IF.
168600     MOVE "PERFORMANCE SCORE" TO
168700          MR-METRIC-NAME IN METRIC-RESULT-WORK.
168800     MOVE "SCORE" TO WK-METRIC-UNIT.
168900     MOVE WK-SCORE TO MR-METRIC-VALUE IN METRIC-RESULT-WORK.
169000     MOVE WK-HR-COMPLETENESS TO
169100          MR-CONFIDENCE IN METRIC-RESULT-WORK.
169200     MOVE SPACES TO MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK.
169300     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
169400 635-EXIT.
169500     EXIT.
169600
169700*================================================================
169800* REPORT PARAGRAPHS - PARTS 1 THRU 4 OF THE SESSION REPORT
169900*================================================================
170000 700-WRITE-PAGE-HDR.
170100     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
170200     IF WS-CURR-YY < 50
170300         COMPUTE HDR-YY IN WS-HDR-REC = 2000 + WS-CURR-YY
170400     ELSE
170500         COMPUTE HDR-YY IN WS-HDR-REC = 1900 + WS-CURR-YY
170600     END-IF.
170700     MOVE WS-CURR-MM TO HDR-MM IN WS-HDR-REC.
170800     MOVE WS-CURR-DD TO HDR-DD IN WS-HDR-REC.
170900     MOVE WS-PAGES TO HDR-PAGE-NBR-O.
171000     WRITE SESSRPT-REC FROM WS-HDR-REC
171100         AFTER ADVANCING PAGE.
171200     MOVE 1 TO WS-LINES.
171300     WRITE SESSRPT-REC FROM WS-BLANK-LINE
171400         AFTER ADVANCING 1 LINE.
171500     ADD +1 TO WS-LINES.
171600 700-EXIT.
171700     EXIT.
171800
171900 705-WRITE-METRICS-COLM-HDR.
172000     MOVE "705-WRITE-METRICS-COLM-HDR" TO PARA-NAME.
172100     WRITE SESSRPT-REC FROM WS-COLM-HDR-REC
172200         AFTER ADVANCING 1 LINE.
172300     ADD +1 TO WS-LINES.
172400 705-EXIT.
172500     EXIT.
172600
172700 599-WRITE-METRIC-ROW.
172800     MOVE METRIC-RESULT-WORK TO METROUT-REC.
172900     WRITE METROUT-REC.
173000     PERFORM 710-WRITE-METRIC-LINE THRU 710-EXIT.
173100 599-EXIT.
173200     EXIT.
173300
173400 590-WRITE-INSUFFICIENT-METRIC.
173500     MOVE ZERO TO MR-METRIC-VALUE IN METRIC-RESULT-WORK.
173600     MOVE ZERO TO MR-CONFIDENCE IN METRIC-RESULT-WORK.
173700     PERFORM 599-WRITE-METRIC-ROW THRU 599-EXIT.
173800 590-EXIT.
173900     EXIT.
174000
174100* PRINTS ONE METRIC DETAIL LINE.  MINUTE-VALUED METRICS ALSO GET
174200* AN MM:SS COLUMN VIA MMSSCNV.
174300 710-WRITE-METRIC-LINE.
174400     MOVE SPACES TO WS-METRIC-RPT-REC.
174500     MOVE MR-METRIC-NAME IN METRIC-RESULT-WORK TO
174600          METRIC-NAME-O.
174700     MOVE MR-METRIC-VALUE IN METRIC-RESULT-WORK TO
174800          METRIC-VALUE-O.
174900     MOVE WK-METRIC-UNIT TO METRIC-UNIT-O.
175000     MOVE MR-CONFIDENCE IN METRIC-RESULT-WORK TO
175100          METRIC-CONFID-O.
175200     MOVE MR-ERROR-TEXT-MSG IN METRIC-RESULT-WORK TO
175300          METRIC-ERRTXT-O.
175400     IF WK-METRIC-UNIT = "MINUTES"
175500         MOVE MR-METRIC-VALUE IN METRIC-RESULT-WORK TO
175600              FMT-INPUT-VALUE
175700         SET FMT-TO-MMSS TO TRUE
175800         CALL "MMSSCNV" USING FMT-REQUEST-REC
175900         MOVE FMT-OUTPUT-TEXT TO METRIC-MMSS-O
176000     ELSE
176100         MOVE SPACES TO METRIC-MMSS-O
176200     END-IF.
176300     WRITE SESSRPT-REC FROM WS-METRIC-RPT-REC
176400         AFTER ADVANCING 1 LINE.
176500     ADD +1 TO WS-LINES.
176600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
176700 710-EXIT.
176800     EXIT.
176900
177000 720-WRITE-ZONE-DIST.
177100     MOVE "720-WRITE-ZONE-DIST" TO PARA-NAME.
177200     WRITE SESSRPT-REC FROM WS-BLANK-LINE
177300         AFTER ADVANCING 1 LINE.
177400     WRITE SESSRPT-REC FROM WS-ZONE-DIST-HDR-REC
177500         AFTER ADVANCING 1 LINE.
177600     ADD +2 TO WS-LINES.
177700     PERFORM 721-WRITE-ONE-ZONE-LINE
177800         VARYING WK-INDEX-I FROM 1 BY 1
177900         UNTIL WK-INDEX-I > 6.
178000 720-EXIT.
178100     EXIT.
178200
178300 721-WRITE-ONE-ZONE-LINE.
178400     MOVE SPACES TO WS-ZONE-DIST-RPT-REC.
178500     COMPUTE ZONE-NBR-O = WK-INDEX-I - 1.
178600     MOVE WK-ZONE-CNT(WK-INDEX-I) TO ZONE-COUNT-O.
178700     IF WK-SAMPLES-PER-MIN > ZERO
178800         COMPUTE ZONE-MINUTES-O ROUNDED =
178900             WK-ZONE-CNT(WK-INDEX-I) / WK-SAMPLES-PER-MIN
179000     ELSE
179100         MOVE ZERO TO ZONE-MINUTES-O
179200     END-IF.
179300     IF WK-SAMPLE-COUNT > ZERO
179400         COMPUTE ZONE-PERCENT-O ROUNDED =
179500             (WK-ZONE-CNT(WK-INDEX-I) / WK-SAMPLE-COUNT) * 100
179600     ELSE
179700         MOVE ZERO TO ZONE-PERCENT-O
179800     END-IF.
179900     WRITE SESSRPT-REC FROM WS-ZONE-DIST-RPT-REC
180000         AFTER ADVANCING 1 LINE.
180100     ADD +1 TO WS-LINES.
180200     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
180300
180400 730-WRITE-INTENSITY-ZONES.
180500     MOVE "730-WRITE-INTENSITY-ZONES" TO PARA-NAME.
180600     WRITE SESSRPT-REC FROM WS-BLANK-LINE
180700         AFTER ADVANCING 1 LINE.
180800     WRITE SESSRPT-REC FROM WS-INTENS-HDR-REC
180900         AFTER ADVANCING 1 LINE.
181000     ADD +2 TO WS-LINES.
181100     PERFORM 731-WRITE-ONE-INTENS-LINE
181200         VARYING WK-INDEX-I FROM 1 BY 1
181300         UNTIL WK-INDEX-I > 4.
181400 730-EXIT.
181500     EXIT.
181600
181700 731-WRITE-ONE-INTENS-LINE.
181800     MOVE SPACES TO WS-INTENS-RPT-REC.
181900     EVALUATE WK-INDEX-I
182000         WHEN 1  MOVE "RECOVERY" TO INTENS-ZONE-NAME-O
182100         WHEN 2  MOVE "AEROBIC" TO INTENS-ZONE-NAME-O
182200         WHEN 3  MOVE "THRESHOLD" TO INTENS-ZONE-NAME-O
182300         WHEN 4  MOVE "ANAEROBIC" TO INTENS-ZONE-NAME-O
182400     END-EVALUATE.
182500     IF WK-SAMPLES-PER-MIN > ZERO
182600         COMPUTE INTENS-MINUTES-O ROUNDED =
182700             IZ-COUNT(WK-INDEX-I) / WK-SAMPLES-PER-MIN
182800     ELSE
182900         MOVE ZERO TO INTENS-MINUTES-O
183000     END-IF.
183100     IF WK-SAMPLE-COUNT > ZERO
183200         COMPUTE INTENS-PERCENT-O ROUNDED =
183300             (IZ-COUNT(WK-INDEX-I) / WK-SAMPLE-COUNT) * 100
183400     ELSE
183500         MOVE ZERO TO INTENS-PERCENT-O
183600     END-IF.
183700     IF IZ-COUNT(WK-INDEX-I) > ZERO
183800         COMPUTE INTENS-AVGHR-O ROUNDED =
183900             IZ-HR-SUM(WK-INDEX-I) / IZ-COUNT(WK-INDEX-I)
184000     ELSE
184100         MOVE ZERO TO INTENS-AVGHR-O
184200     END-IF.
184300     WRITE SESSRPT-REC FROM WS-INTENS-RPT-REC
184400         AFTER ADVANCING 1 LINE.
184500     ADD +1 TO WS-LINES.
184600     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.
184700
184800 790-CHECK-PAGINATION.
184900     IF WS-LINES > 55
185000         PERFORM 795-PAGE-BREAK THRU 795-EXIT
185100     END-IF.
185200 790-EXIT.
185300     EXIT.
185400
185500 795-PAGE-BREAK.
185600     ADD +1 TO WS-PAGES.
185700     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
185800     PERFORM 705-WRITE-METRICS-COLM-HDR THRU 705-EXIT.
185900 795-EXIT.
186000     EXIT.
186100
186200 800-OPEN-FILES.
186300     MOVE "800-OPEN-FILES" TO PARA-NAME.
186400     OPEN INPUT PROFIN SAMPPRP ZONEIN RALYWORK-FILE.
186500     OPEN EXTEND METROUT.
186600     OPEN OUTPUT SESSRPT-FILE SYSOUT.
186700 800-EXIT.
186800     EXIT.
186900
187000 850-CLOSE-FILES.
187100     MOVE "850-CLOSE-FILES" TO PARA-NAME.
187200     CLOSE PROFIN SAMPPRP ZONEIN RALYWORK-FILE METROUT
187300           SESSRPT-FILE SYSOUT.
187400 850-EXIT.
187500     EXIT.
187600
187700 900-READ-SAMPPRP.
187800     READ SAMPPRP INTO SAMPPRP-REC
187900         AT END
188000             MOVE "N" TO MORE-SAMPLE-SW
188100             GO TO 900-EXIT
188200     END-READ.
188300     ADD +1 TO RECORDS-READ.
188400 900-EXIT.
188500     EXIT.
188600
188700 905-READ-ZONEREC.
188800     READ ZONEIN INTO ZONEIN-REC
188900         AT END
189000             MOVE "N" TO MORE-ZONE-SW
189100             GO TO 905-EXIT
189200     END-READ.
189300 905-EXIT.
189400     EXIT.
189500
189600 910-READ-RALYWORK.
189700     READ RALYWORK-FILE INTO RALYWORK-REC
189800         AT END
189900             MOVE "N" TO MORE-PERIOD-SW
190000             GO TO 910-EXIT
190100     END-READ.
190200 910-EXIT.
190300     EXIT.
190400
190500 999-CLEANUP.
190600     MOVE "999-CLEANUP" TO PARA-NAME.
190700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
190800     DISPLAY "** SAMPLES / ZONES / PERIODS / RALLIES **".
190900     DISPLAY WK-SAMPLE-COUNT.
191000     DISPLAY WK-ZONE-COUNT.
191100     DISPLAY WK-REST-PERIOD-COUNT.
191200     DISPLAY WK-RALLY-COUNT.
191250     DISPLAY "RUN DATE (YYMMDD) " WS-DATE.
191300     DISPLAY "******** NORMAL END OF JOB SESSRPT ********".
191400 999-EXIT.
191500     EXIT.
191600
191700 1000-ABEND-RTN.
191800     WRITE SYSOUT-REC FROM ABEND-REC.
191900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
192000     DISPLAY "*** ABNORMAL END OF JOB - SESSRPT ***".
192100     DIVIDE ZERO-VAL INTO ONE-VAL.
